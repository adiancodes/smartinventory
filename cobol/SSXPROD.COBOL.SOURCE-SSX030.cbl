000100 ID DIVISION.
000200 PROGRAM-ID.  SSX030.
000300 AUTHOR.      D-OYELARAN.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 07/01/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX030                                            *
001400*                                                               *
001500* FUNCTION:   SSX030 IS A BATCH PROGRAM THAT READS A FILE OF    *
001600*             PURCHASE ORDER REQUESTS (ONE HEADER RECORD PER    *
001700*             ORDER FOLLOWED BY ITS LINE RECORDS), CALLS SSX031 *
001800*             ONCE PER LINE TO EXTEND THE LINE TOTAL AND ONCE   *
001900*             PER ORDER TO ROLL UP THE ORDER TOTALS, AND WRITES *
002000*             THE PURCHASE ORDER HEADER AND ITS ITEM RECORDS.   *
002100*             ORDERS WITH NO LINE RECORDS ARE DROPPED - NOTHING *
002200*             IS WRITTEN FOR THEM.                              *
002300*                                                               *
002400* FILES   :   PO REQUEST FILE       -  LINE SEQUENTIAL (READ)   *
002500*             PURCHASE ORDER FILE   -  LINE SEQUENTIAL (OUTPUT) *
002600*             PURCHASE ORDER ITEM   -  LINE SEQUENTIAL (OUTPUT) *
002700*                                                               *
002800* PFKEYS  :   NONE                                              *
002900*                                                               *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  07/01/91   D OYELARAN            ORIGINAL PROGRAM            *
003700*                                   (REQ WH-0129)               *
003800*  01/15/94   R K MASTERS           ORDER ITEMS ARE NOW BUFFERED*
003900*                                   IN A TABLE AND WRITTEN AFTER*
004000*                                   THE HEADER RECORD SO THE    *
004100*                                   CHILD FILE STAYS IN PARENT  *
004200*                                   SEQUENCE (TICKET WH-0287)   *
004300*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
004400*                                   PROGRAM, NO 2-DIGIT YEAR    *
004500*                                   FIELDS PRESENT, NO CHANGE   *
004600*                                   REQUIRED (WH-Y2K-011)       *
004650*  02/11/00   T WEBICH              STAMP PO-CREATED-AT WITH    *
004660*                                   THE RUN DATE SO SSX060 CAN  *
004670*                                   ROLL ORDERS UP BY CALENDAR  *
004680*                                   MONTH (TICKET WH-0648)      *
004700*  04/09/02   T WEBICH              ORDERS WITH NO LINE ITEMS   *
004800*                                   ARE NOW DROPPED RATHER THAN *
004900*                                   WRITTEN WITH A ZERO TOTAL   *
005000*                                   (TICKET WH-0714)            *
005100*                                                               *
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT PO-REQUEST-FILE     ASSIGN TO POREQST
006200                                ORGANIZATION IS LINE SEQUENTIAL
006300                                FILE STATUS IS WS-POREQST-STATUS.
006400
006500     SELECT PURCHASE-ORDER-FILE ASSIGN TO PORDFILE
006600                                ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT PO-ITEM-FILE        ASSIGN TO POITFILE
006900                                ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  PO-REQUEST-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 206 CHARACTERS.
007700
007800 01  PO-REQUEST-RECORD.
007900     05  PR-RECORD-TYPE          PIC X(1).
008000         88  PR-TYPE-HEADER              VALUE 'H'.
008100         88  PR-TYPE-LINE                VALUE 'L'.
008200     05  PR-HEADER-DATA.
008300         10  PR-VENDOR-NAME      PIC X(150).
008400         10  PR-WAREHOUSE-ID     PIC 9(09).
008500         10  PR-CREATED-BY       PIC 9(09).
008600         10  FILLER              PIC X(37).
008700     05  PR-LINE-DATA REDEFINES PR-HEADER-DATA.
008800         10  PR-PRODUCT-ID       PIC 9(09).
008900         10  PR-PRODUCT-NAME     PIC X(120).
009000         10  PR-PRODUCT-SKU      PIC X(60).
009100         10  PR-QUANTITY         PIC 9(09).
009200         10  PR-UNIT-PRICE       PIC S9(10)V99 COMP-3.
009300
009400 FD  PURCHASE-ORDER-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 336 CHARACTERS.
009700
009800     COPY SSXPORD.
009900
010000 FD  PO-ITEM-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 246 CHARACTERS.
010300
010400     COPY SSXPOIT.
010500
010600 WORKING-STORAGE SECTION.
010700*
010800*****************************************************************
010900*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
011000*****************************************************************
011100
011200 77  WS-NEXT-PO-ID               PIC S9(9) COMP VALUE +0.
011300 77  WS-NEXT-POI-ID              PIC S9(9) COMP VALUE +0.
011400 77  WS-ITEM-COUNT               PIC S9(4) COMP VALUE +0.
011500 77  WS-ITEM-SUB                 PIC S9(4) COMP VALUE +0.
011600 77  WS-ORDER-COUNT              PIC S9(7) COMP VALUE +0.
011700 77  WS-DROPPED-COUNT            PIC S9(7) COMP VALUE +0.
011750 77  WS-ITEM-IDX                 PIC S9(4) COMP VALUE +0.
011800
011900 01  WS-SWITCHES.
012000     05  WS-POREQST-STATUS       PIC XX    VALUE SPACES.
012100         88  POREQST-OK                    VALUE '00'.
012200         88  POREQST-END                   VALUE '10'.
012300     05  WS-ORDER-ACTIVE-SW      PIC X     VALUE 'N'.
012400         88  ORDER-IS-ACTIVE               VALUE 'Y'.
012500         88  ORDER-NOT-ACTIVE              VALUE 'N'.
012600     05  FILLER                  PIC X(10).
012700
012800*****************************************************************
012900*    CURRENT ORDER HEADER WORK AREA                              *
013000*****************************************************************
013100
013200 01  WS-CURRENT-ORDER.
013300     05  WS-CURRENT-PO-ID        PIC 9(09)   VALUE ZEROES.
013400     05  WS-CURRENT-VENDOR-NAME  PIC X(150)  VALUE SPACES.
013500     05  WS-CURRENT-WAREHOUSE-ID PIC 9(09)   VALUE ZEROES.
013600     05  WS-CURRENT-CREATED-BY   PIC 9(09)   VALUE ZEROES.
013700
013800 01  WS-CURRENT-VENDOR-SHORT REDEFINES WS-CURRENT-ORDER.
013900     05  WS-CV-VENDOR-40         PIC X(40).
014000     05  FILLER                  PIC X(137).
014100
014200*****************************************************************
014300*    BUFFERED LINE ITEM TABLE - HELD UNTIL THE ORDER IS CLOSED  *
014400*    SO THE ITEM FILE STAYS IN PARENT/CHILD SEQUENCE            *
014500*****************************************************************
014600
014700 01  WS-ITEM-TABLE.
014800     05  WS-IT-ENTRY             OCCURS 100 TIMES.
015000         10  WS-IT-PRODUCT-ID    PIC 9(09).
015100         10  WS-IT-PRODUCT-NAME  PIC X(120).
015200         10  WS-IT-PRODUCT-SKU   PIC X(60).
015300         10  WS-IT-QUANTITY      PIC 9(09).
015400         10  WS-IT-UNIT-PRICE    PIC S9(10)V99 COMP-3.
015500         10  WS-IT-LINE-TOTAL    PIC S9(12)V99 COMP-3.
015600
015700 01  WS-IT-PRICE-CHECK REDEFINES WS-ITEM-TABLE.
015800     05  WS-ITPC-ENTRY           OCCURS 100 TIMES.
015900         10  FILLER              PIC X(198).
016000         10  WS-ITPC-UNIT-PRICE  PIC S9(10)V99 COMP-3.
016100         10  WS-ITPC-LINE-TOTAL  PIC S9(12)V99 COMP-3.
016200
016300*****************************************************************
016400*    SSX031 PARAMETER PASS AREA                                 *
016500*****************************************************************
016600
016700 01  SSX031-PARMS.
016800     03  SSX031-FUNCTION         PIC X(1)   VALUE SPACES.
016900         88  SSX031-FN-ITEM                 VALUE 'I'.
017000         88  SSX031-FN-FINALIZE              VALUE 'F'.
017100         88  SSX031-FN-ZERO                  VALUE 'Z'.
017200     03  SSX031-QUANTITY         PIC 9(9)   VALUE ZEROES.
017300     03  SSX031-UNIT-PRICE       PIC S9(10)V99 VALUE ZEROES
017400                                            COMP-3.
017500     03  SSX031-LINE-TOTAL       PIC S9(12)V99 VALUE ZEROES
017600                                            COMP-3.
017700     03  SSX031-SUBTOTAL         PIC S9(10)V99 VALUE ZEROES
017800                                            COMP-3.
017900     03  SSX031-TAX-AMOUNT       PIC S9(10)V99 VALUE ZEROES
018000                                            COMP-3.
018100     03  SSX031-SHIPPING-AMOUNT  PIC S9(10)V99 VALUE ZEROES
018200                                            COMP-3.
018300     03  SSX031-TOTAL-AMOUNT     PIC S9(10)V99 VALUE ZEROES
018400                                            COMP-3.
018500
018600*****************************************************************
018700*    GENERAL ERROR PROCESSING WORK AREA                         *
018800*****************************************************************
018900
019000     COPY SSXERRW.
019100
019200*****************************************************************
019300*    P R O C E D U R E    D I V I S I O N                       *
019400*****************************************************************
019500
019600 PROCEDURE DIVISION.
019700
019800*****************************************************************
019900*                                                               *
020000*    PARAGRAPH:  P00000-MAINLINE                                *
020100*                                                               *
020200*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
020300*                                                               *
020400*    CALLED BY:  NONE                                           *
020500*                                                               *
020600*****************************************************************
020700
020800 P00000-MAINLINE.
020900
021000     OPEN INPUT  PO-REQUEST-FILE
021100          OUTPUT PURCHASE-ORDER-FILE
021200                 PO-ITEM-FILE.
021300
021400     MOVE ZEROES              TO WS-NEXT-PO-ID
021500                                 WS-NEXT-POI-ID
021600                                 WS-ORDER-COUNT
021700                                 WS-DROPPED-COUNT.
021800     MOVE 'N'                 TO WS-ORDER-ACTIVE-SW.
021900
022000     PERFORM P10000-PROCESS-LOOP THRU P10000-EXIT
022100         UNTIL POREQST-END.
022200
022300     CLOSE PO-REQUEST-FILE
022400           PURCHASE-ORDER-FILE
022500           PO-ITEM-FILE.
022600
022700     GOBACK.
022800
022900 P00000-EXIT.
023000     EXIT.
023100
023200*****************************************************************
023300*                                                               *
023400*    PARAGRAPH:  P10000-PROCESS-LOOP                            *
023500*                                                               *
023600*    FUNCTION :  READ ONE PO REQUEST RECORD AND ROUTE IT TO     *
023700*                HEADER OR LINE ITEM PROCESSING.                *
023800*                                                               *
023900*    CALLED BY:  P00000-MAINLINE                                *
024000*                                                               *
024100*****************************************************************
024200
024300 P10000-PROCESS-LOOP.
024400
024500     READ PO-REQUEST-FILE
024600         AT END
024700             MOVE '10' TO WS-POREQST-STATUS
024800             PERFORM P15000-CLOSE-CURRENT-ORDER THRU P15000-EXIT
024900             GO TO P10000-EXIT.
025000
025100     IF PR-TYPE-HEADER
025200         PERFORM P15000-CLOSE-CURRENT-ORDER THRU P15000-EXIT
025300         PERFORM P11000-START-NEW-ORDER THRU P11000-EXIT
025400     ELSE
025500         PERFORM P12000-BUFFER-LINE-ITEM THRU P12000-EXIT
025600     END-IF.
025700
025800 P10000-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200*                                                               *
026300*    PARAGRAPH:  P11000-START-NEW-ORDER                         *
026400*                                                               *
026500*    FUNCTION :  SAVE THE NEW ORDER'S HEADER FIELDS AND RESET   *
026600*                THE LINE ITEM BUFFER AND SUBTOTAL.             *
026700*                                                               *
026800*    CALLED BY:  P10000-PROCESS-LOOP                            *
026900*                                                               *
027000*****************************************************************
027100
027200 P11000-START-NEW-ORDER.
027300
027400     ADD +1                   TO WS-NEXT-PO-ID.
027500     MOVE WS-NEXT-PO-ID       TO WS-CURRENT-PO-ID.
027600     MOVE PR-VENDOR-NAME      TO WS-CURRENT-VENDOR-NAME.
027700     MOVE PR-WAREHOUSE-ID     TO WS-CURRENT-WAREHOUSE-ID.
027800     MOVE PR-CREATED-BY       TO WS-CURRENT-CREATED-BY.
027900     MOVE ZEROES              TO WS-ITEM-COUNT.
028000     MOVE 'Y'                 TO WS-ORDER-ACTIVE-SW.
029000
030000     MOVE 'Z'                 TO SSX031-FUNCTION.
031000     CALL 'SSX031'            USING SSX031-PARMS.
032000
033000 P11000-EXIT.
034000     EXIT.
035000
036000*****************************************************************
037000*                                                               *
038000*    PARAGRAPH:  P12000-BUFFER-LINE-ITEM                        *
039000*                                                               *
040000*    FUNCTION :  R10 - CALL SSX031 TO EXTEND THE LINE ITEM AND  *
041000*                HOLD THE RESULT IN WS-ITEM-TABLE UNTIL THE     *
042000*                ORDER IS CLOSED.                                *
043000*                                                               *
044000*    CALLED BY:  P10000-PROCESS-LOOP                            *
045000*                                                               *
046000*****************************************************************
047000
048000 P12000-BUFFER-LINE-ITEM.
049000
049100     IF ORDER-NOT-ACTIVE
049200         GO TO P12000-EXIT
049300     END-IF.
049400
049500     IF WS-ITEM-COUNT >= 100
049600         GO TO P12000-EXIT
049700     END-IF.
049800
050000     MOVE 'I'                 TO SSX031-FUNCTION.
051000     MOVE PR-QUANTITY         TO SSX031-QUANTITY.
052000     MOVE PR-UNIT-PRICE       TO SSX031-UNIT-PRICE.
053000     CALL 'SSX031'            USING SSX031-PARMS.
054000
055000     ADD +1                   TO WS-ITEM-COUNT.
056000     MOVE WS-ITEM-COUNT       TO WS-ITEM-IDX.
057000     MOVE PR-PRODUCT-ID       TO WS-IT-PRODUCT-ID (WS-ITEM-IDX).
058000     MOVE PR-PRODUCT-NAME     TO WS-IT-PRODUCT-NAME (WS-ITEM-IDX).
059000     MOVE PR-PRODUCT-SKU      TO WS-IT-PRODUCT-SKU (WS-ITEM-IDX).
060000     MOVE PR-QUANTITY         TO WS-IT-QUANTITY (WS-ITEM-IDX).
061000     MOVE SSX031-UNIT-PRICE   TO WS-IT-UNIT-PRICE (WS-ITEM-IDX).
062000     MOVE SSX031-LINE-TOTAL   TO WS-IT-LINE-TOTAL (WS-ITEM-IDX).
063000
064000 P12000-EXIT.
065000     EXIT.
066000
067000*****************************************************************
068000*                                                               *
069000*    PARAGRAPH:  P15000-CLOSE-CURRENT-ORDER                     *
070000*                                                               *
071000*    FUNCTION :  R10 - IF AN ORDER IS OPEN AND HAS AT LEAST ONE *
072000*                LINE ITEM, FINALIZE ITS TOTALS AND WRITE THE   *
073000*                HEADER AND ITEM RECORDS.  ORDERS WITH NO LINE  *
074000*                ITEMS ARE DROPPED.                              *
075000*                                                               *
076000*    CALLED BY:  P10000-PROCESS-LOOP                            *
077000*                                                               *
078000*****************************************************************
079000
080000 P15000-CLOSE-CURRENT-ORDER.
081000
082000     IF ORDER-NOT-ACTIVE
083000         GO TO P15000-EXIT
084000     END-IF.
085000
086000     IF WS-ITEM-COUNT = 0
087000         ADD +1               TO WS-DROPPED-COUNT
088000         MOVE 'N'             TO WS-ORDER-ACTIVE-SW
089000         GO TO P15000-EXIT
090000     END-IF.
091000
092000     MOVE ZEROES              TO SSX031-TAX-AMOUNT
093000                                 SSX031-SHIPPING-AMOUNT.
094000     MOVE 'F'                 TO SSX031-FUNCTION.
095000     CALL 'SSX031'            USING SSX031-PARMS.
096000
097000     ADD +1                   TO WS-ORDER-COUNT.
098000
099000     MOVE WS-CURRENT-PO-ID    TO PO-ID.
100000     MOVE SPACES              TO PO-REFERENCE.
101000     MOVE 'DRAFT'             TO PO-STATUS.
102000     MOVE WS-CURRENT-VENDOR-NAME TO PO-VENDOR-NAME.
103000     MOVE WS-CURRENT-WAREHOUSE-ID TO PO-WAREHOUSE-ID.
104000     MOVE WS-CURRENT-CREATED-BY TO PO-CREATED-BY.
105000     MOVE SSX031-SUBTOTAL     TO PO-SUBTOTAL-AMOUNT.
106000     MOVE SSX031-TAX-AMOUNT   TO PO-TAX-AMOUNT.
107000     MOVE SSX031-SHIPPING-AMOUNT TO PO-SHIPPING-AMOUNT.
108000     MOVE SSX031-TOTAL-AMOUNT TO PO-TOTAL-AMOUNT.
109000     MOVE 'N'                 TO PO-EXP-PRESENT-FLAG.
110000     MOVE SPACES              TO PO-EXP-DATE.
110100*    02/11/00 TW - STAMP THE ORDER WITH THE RUN DATE (WH-0648)
110200     MOVE FUNCTION CURRENT-DATE (1:4) TO PO-CREATED-YYYY.
110300     MOVE FUNCTION CURRENT-DATE (5:2) TO PO-CREATED-MM.
110400     MOVE FUNCTION CURRENT-DATE (7:2) TO PO-CREATED-DD.
110500     MOVE FUNCTION CURRENT-DATE (9:8) TO PO-CREATED-TIME.
112000
113000     WRITE PURCHASE-ORDER-RECORD.
114000
115000     PERFORM P16000-WRITE-ONE-ITEM THRU P16000-EXIT
116000         VARYING WS-ITEM-SUB FROM 1 BY 1
117000         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.
118000
119000     MOVE 'N'                 TO WS-ORDER-ACTIVE-SW.
120000
121000 P15000-EXIT.
122000     EXIT.
123000
124000*****************************************************************
125000*                                                               *
126000*    PARAGRAPH:  P16000-WRITE-ONE-ITEM                          *
127000*                                                               *
128000*    FUNCTION :  WRITE ONE BUFFERED LINE ITEM TO THE PURCHASE   *
129000*                ORDER ITEM FILE BEHIND ITS PARENT HEADER.       *
130000*                                                               *
131000*    CALLED BY:  P15000-CLOSE-CURRENT-ORDER                     *
132000*                                                               *
133000*****************************************************************
134000
135000 P16000-WRITE-ONE-ITEM.
136000
137000     ADD +1                   TO WS-NEXT-POI-ID.
138000     MOVE WS-NEXT-POI-ID      TO POI-ID.
139000     MOVE WS-CURRENT-PO-ID    TO POI-PO-ID.
140000     MOVE WS-IT-PRODUCT-ID (WS-ITEM-SUB) TO POI-PRODUCT-ID.
141000     MOVE WS-IT-PRODUCT-NAME (WS-ITEM-SUB) TO POI-PRODUCT-NAME.
142000     MOVE WS-IT-PRODUCT-SKU (WS-ITEM-SUB) TO POI-PRODUCT-SKU.
143000     MOVE WS-IT-QUANTITY (WS-ITEM-SUB) TO POI-QUANTITY.
144000     MOVE WS-IT-UNIT-PRICE (WS-ITEM-SUB) TO POI-UNIT-PRICE.
145000     MOVE WS-IT-LINE-TOTAL (WS-ITEM-SUB) TO POI-LINE-TOTAL.
147000
148000     WRITE PURCHASE-ORDER-ITEM-RECORD.
149000
150000 P16000-EXIT.
151000     EXIT.
