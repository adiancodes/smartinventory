000100 ID DIVISION.
000200 PROGRAM-ID.  SSX031.
000300 AUTHOR.      D-OYELARAN.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 06/22/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX031                                            *
001400*                                                               *
001500* FUNCTION:   SSX031 IS A CALLED SUBROUTINE THAT EXTENDS A      *
001600*             PURCHASE ORDER LINE ITEM (QUANTITY TIMES UNIT     *
001700*             PRICE) AND, ON THE FINAL CALL FOR A GIVEN ORDER,  *
001800*             ROLLS THE ACCUMULATED LINE TOTALS UP INTO THE     *
001900*             ORDER SUBTOTAL, TAX, SHIPPING AND TOTAL AMOUNT.   *
002000*             CALLED BY SSX030 ONCE PER PURCHASE ORDER ITEM     *
002100*             RECORD AND ONCE MORE (FUNCTION CODE 'F') WHEN THE *
002200*             LAST ITEM FOR AN ORDER HAS BEEN PROCESSED.        *
002300*                                                               *
002400* FILES   :   NONE                                              *
002500*                                                               *
002600* PFKEYS  :   NONE                                              *
002700*                                                               *
002800*****************************************************************
002900*             PROGRAM CHANGE LOG                                *
003000*             -------------------                               *
003100*                                                               *
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003300*  --------   --------------------  --------------------------  *
003400*  06/22/91   D OYELARAN            ORIGINAL PROGRAM - REPLACES *
003500*                                   MANUAL ORDER TOTAL ADD-UP   *
003600*                                   FORMERLY DONE IN SSX030     *
003700*                                   ITSELF (REQ WH-0129)        *
003800*  01/15/94   R K MASTERS           ADDED SHIPPING AMOUNT TO    *
003900*                                   THE FINALIZE ROLL-UP -      *
004000*                                   PREVIOUSLY ONLY SUBTOTAL    *
004100*                                   AND TAX WERE CARRIED        *
004200*                                   (TICKET WH-0287)            *
004300*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
004400*                                   PROGRAM, NO 2-DIGIT YEAR    *
004500*                                   FIELDS PRESENT, NO CHANGE   *
004600*                                   REQUIRED (WH-Y2K-011)       *
004700*  04/09/02   T WEBICH              SUBTOTAL ACCUMULATOR WAS    *
004800*                                   NOT BEING RESET BY THE      *
004900*                                   CALLER BETWEEN ORDERS -     *
005000*                                   ADDED FUNCTION CODE 'Z' TO  *
005100*                                   ZERO IT EXPLICITLY          *
005200*                                   (TICKET WH-0714)            *
005300*                                                               *
005400*****************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300*****************************************************************
006400*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
006500*****************************************************************
006600
006700 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE +0.
006800
006900 01  WS-SWITCHES.
007000     05  WS-FUNCTION-OK-SW       PIC X     VALUE 'Y'.
007100         88  FUNCTION-CODE-OK              VALUE 'Y'.
007200         88  FUNCTION-CODE-BAD              VALUE 'N'.
007300     05  FILLER                  PIC X(10).
007400
007500*****************************************************************
007600*    SSX031 PARAMETER PASS AREA                                 *
007700*****************************************************************
007800
007900 01  SSX031-PARMS.
008000     03  SSX031-FUNCTION         PIC X(1)   VALUE SPACES.
008100         88  SSX031-FN-ITEM                 VALUE 'I'.
008200         88  SSX031-FN-FINALIZE             VALUE 'F'.
008300         88  SSX031-FN-ZERO                 VALUE 'Z'.
008400     03  SSX031-QUANTITY         PIC 9(9)   VALUE ZEROES.
008500     03  SSX031-UNIT-PRICE       PIC S9(10)V99 VALUE ZEROES
008600                                            COMP-3.
008700     03  SSX031-LINE-TOTAL       PIC S9(12)V99 VALUE ZEROES
008800                                            COMP-3.
008900     03  SSX031-SUBTOTAL         PIC S9(10)V99 VALUE ZEROES
009000                                            COMP-3.
009100     03  SSX031-TAX-AMOUNT       PIC S9(10)V99 VALUE ZEROES
009200                                            COMP-3.
009300     03  SSX031-SHIPPING-AMOUNT  PIC S9(10)V99 VALUE ZEROES
009400                                            COMP-3.
009500     03  SSX031-TOTAL-AMOUNT     PIC S9(10)V99 VALUE ZEROES
009600                                            COMP-3.
009700     03  SSX031-TOTAL-AMOUNT-R   REDEFINES SSX031-TOTAL-AMOUNT.
009800         05  SSX031-TA-OUT-CHK   PIC S9(10)V99 COMP-3.
009850 01  SSX031-PARMS-ALPHA REDEFINES SSX031-PARMS.
009860     03  SSX031-PA-IMAGE         PIC X(53).
009870 01  SSX031-PARMS-FN-VIEW REDEFINES SSX031-PARMS.
009880     03  SSX031-PFV-FUNCTION     PIC X(1).
009890     03  FILLER                  PIC X(52).
009900
010000*****************************************************************
010100*    GENERAL ERROR PROCESSING WORK AREA                         *
010200*****************************************************************
010300
010400     COPY SSXERRW.
010500
010600 LINKAGE SECTION.
010700
010800 01  LS-SSX031-PARMS             PIC X(53).
010900
011000*****************************************************************
011100*    P R O C E D U R E    D I V I S I O N                       *
011200*****************************************************************
011300
011400 PROCEDURE DIVISION USING LS-SSX031-PARMS.
011500
011600 P00000-MAINLINE.
011700
011800     ADD +1                   TO WS-CALL-COUNT.
011900     MOVE LS-SSX031-PARMS     TO SSX031-PARMS.
012000     MOVE 'Y'                 TO WS-FUNCTION-OK-SW.
012100
012200     IF SSX031-FN-ZERO
012300         PERFORM P0100-ZERO-SUBTOTAL THRU P0100-EXIT
012400     ELSE
012500     IF SSX031-FN-ITEM
012600         PERFORM P0200-EXTEND-LINE-ITEM THRU P0200-EXIT
012700     ELSE
012800     IF SSX031-FN-FINALIZE
012900         PERFORM P0300-FINALIZE-ORDER THRU P0300-EXIT
013000     ELSE
013100         MOVE 'N'             TO WS-FUNCTION-OK-SW
013200     END-IF
013300     END-IF
013400     END-IF.
013500
013600     MOVE SSX031-PARMS        TO LS-SSX031-PARMS.
013700
013800     GOBACK.
013900
014000 P00000-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400*                                                               *
014500*    PARAGRAPH:  P0100-ZERO-SUBTOTAL                            *
014600*                                                               *
014700*    FUNCTION :  RESET THE RUNNING SUBTOTAL ACCUMULATOR AT THE  *
014800*                START OF EACH PURCHASE ORDER.                 *
014900*                                                               *
015000*****************************************************************
015100
015200 P0100-ZERO-SUBTOTAL.
015300
015400     MOVE ZEROES              TO SSX031-SUBTOTAL.
015500
015600 P0100-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000*                                                               *
016100*    PARAGRAPH:  P0200-EXTEND-LINE-ITEM                         *
016200*                                                               *
016300*    FUNCTION :  R10 - COMPUTE THE LINE TOTAL FOR ONE PURCHASE  *
016400*                ORDER ITEM (QUANTITY TIMES UNIT PRICE) AND     *
016500*                ADD IT INTO THE RUNNING ORDER SUBTOTAL.        *
016600*                                                               *
016700*****************************************************************
016800
016900 P0200-EXTEND-LINE-ITEM.
017000
017100     COMPUTE SSX031-LINE-TOTAL ROUNDED =
017200         SSX031-QUANTITY * SSX031-UNIT-PRICE.
017300
017400     ADD SSX031-LINE-TOTAL    TO SSX031-SUBTOTAL.
017500
017600 P0200-EXIT.
017700     EXIT.
017800
017900*****************************************************************
018000*                                                               *
018100*    PARAGRAPH:  P0300-FINALIZE-ORDER                           *
018200*                                                               *
018300*    FUNCTION :  R10 - ROLL THE ACCUMULATED SUBTOTAL, TAX AND   *
018400*                SHIPPING AMOUNT UP INTO THE ORDER TOTAL        *
018500*                AMOUNT ONCE ALL LINE ITEMS HAVE BEEN POSTED.   *
018600*                                                               *
018700*****************************************************************
018800
018900 P0300-FINALIZE-ORDER.
019000
019100     COMPUTE SSX031-TOTAL-AMOUNT ROUNDED =
019200         SSX031-SUBTOTAL + SSX031-TAX-AMOUNT
019300                         + SSX031-SHIPPING-AMOUNT.
019400
019500 P0300-EXIT.
019600     EXIT.
