000100 ID DIVISION.
000200 PROGRAM-ID.  SSX041.
000300 AUTHOR.      R-K-MASTERS.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 09/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX041                                            *
001400*                                                               *
001500* FUNCTION:   SSX041 IS A CALLED SUBROUTINE THAT ACCEPTS THE    *
001600*             EARLIEST AND LATEST PURCHASE DATES SEEN FOR A     *
001700*             PRODUCT, THE QUANTITY SOLD ACROSS THAT SPAN, AND  *
001800*             THE PRODUCT'S CURRENT ON-HAND STOCK.  IT CONVERTS *
001900*             BOTH DATES TO JULIAN FORM TO GET THE SPAN IN      *
002000*             DAYS, DERIVES THE AVERAGE DAILY DEMAND, AND       *
002100*             PROJECTS HOW MANY DAYS OF STOCK REMAIN AT THAT    *
002200*             RATE.  CALLED ONCE PER PRODUCT BY SSX040 DURING   *
002300*             THE NIGHTLY RESTOCK RECOMMENDATION RUN.           *
002400*                                                               *
002500* FILES   :   NONE                                              *
002600*                                                               *
002700* PFKEYS  :   NONE                                              *
002800*                                                               *
002900*****************************************************************
003000*             PROGRAM CHANGE LOG                                *
003100*             -------------------                               *
003200*                                                               *
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003400*  --------   --------------------  --------------------------  *
003500*  09/04/91   R K MASTERS           ORIGINAL PROGRAM - JULIAN   *
003600*                                   DATE SPAN LOGIC LIFTED FROM *
003700*                                   THE OLD ORDER-AGING ROUTINE *
003800*                                   FOR THE NEW RESTOCK RUN     *
003900*                                   (REQ WH-0131)               *
004000*  02/17/95   D OYELARAN            DEMAND IS NOW FLOORED AT    *
004100*                                   SSXCONS-MIN-DAILY-DEMAND    *
004200*                                   SO A PRODUCT WITH ONE       *
004300*                                   ISOLATED SALE DOES NOT      *
004400*                                   PROJECT AN INFINITE SUPPLY  *
004500*                                   (TICKET WH-0411)            *
004600*  11/30/98   C MEADOWS             Y2K REMEDIATION - JULIAN    *
004700*                                   CENTURY BYTE NOW CHECKED    *
004800*                                   AGAINST '00' THROUGH '99'   *
004900*                                   RATHER THAN ASSUMED '19'    *
005000*                                   (WH-Y2K-011)                *
005100*  07/08/00   T WEBICH              SPAN OF LESS THAN 30 DAYS   *
005200*                                   IS NOW FLOORED AT 30 DAYS   *
005300*                                   SO NEW PRODUCTS DO NOT      *
005400*                                   OVER-PROJECT DEMAND FROM A  *
005500*                                   SINGLE DAY OF SALES         *
005600*                                   (TICKET WH-0609)            *
005700*  03/21/03   D OYELARAN            DAYS UNTIL STOCKOUT IS NOW  *
005800*                                   CAPPED AT SSXCONS-STOCKOUT  *
005900*                                   -CAP-DAYS WHEN DEMAND IS    *
006000*                                   AT THE FLOOR (TICKET        *
006100*                                   WH-0742)                    *
006150*  06/14/04   B T MASSEY            ZERO ON-HAND STOCK NOW      *
006160*                                   SHORT-CIRCUITS TO ZERO DAYS *
006170*                                   TO STOCKOUT, AND THE 90-DAY *
006180*                                   CAP NO LONGER APPLIES TO    *
006190*                                   THE NON-FLOOR BRANCH (IT    *
006195*                                   WAS NEVER SUPPOSED TO)      *
006197*                                   (TICKET WR-1182)             *
006200*                                                               *
006300*****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*
007200*****************************************************************
007300*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)        *
007400*****************************************************************
007500
007600 77  WS-YEARS                    PIC 9(4)  VALUE ZEROES.
007700 77  WS-REMAIN                   PIC 9(4)  VALUE ZEROES.
007800
007900 01  WS-SWITCHES.
008000     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
008100         88  ERROR-FOUND                   VALUE 'Y'.
008200         88  NO-ERROR-FOUND                VALUE 'N'.
008300     05  FILLER                  PIC X(10).
008400
008500*****************************************************************
008600*    JULIAN DATE WORK AREAS                                     *
008700*****************************************************************
008800
008900 01  WS-JULIAN-EARLY-DATE        PIC 9(7)  VALUE ZEROES.
008950 01  FILLER                  REDEFINES WS-JULIAN-EARLY-DATE.
009000     05  WS-JE-YEAR              PIC 9(4).
009100     05  FILLER                  REDEFINES WS-JE-YEAR.
009200         07  FILLER              PIC XX.
009300         07  WS-JE-YR            PIC XX.
009400     05  WS-JE-DAY               PIC 9(3).
009600
009700 01  WS-JULIAN-LATE-DATE         PIC 9(7)  VALUE ZEROES.
009750 01  FILLER                  REDEFINES WS-JULIAN-LATE-DATE.
009800     05  WS-JL-YEAR              PIC 9(4).
009900     05  FILLER                  REDEFINES WS-JL-YEAR.
010000         07  FILLER              PIC XX.
010100         07  WS-JL-YR            PIC XX.
010200     05  WS-JL-DAY               PIC 9(3).
010400
010500 01  WS-YEAR-TABLE.
010600     05  FILLER                  PIC 9(3)  VALUE 0.
010700     05  FILLER                  PIC 9(3)  VALUE 31.
010800     05  FILLER                  PIC 9(3)  VALUE 59.
010900     05  FILLER                  PIC 9(3)  VALUE 90.
011000     05  FILLER                  PIC 9(3)  VALUE 120.
011100     05  FILLER                  PIC 9(3)  VALUE 151.
011200     05  FILLER                  PIC 9(3)  VALUE 181.
011300     05  FILLER                  PIC 9(3)  VALUE 212.
011400     05  FILLER                  PIC 9(3)  VALUE 243.
011500     05  FILLER                  PIC 9(3)  VALUE 273.
011600     05  FILLER                  PIC 9(3)  VALUE 304.
011700     05  FILLER                  PIC 9(3)  VALUE 334.
011800 01  WS-YEAR-TABLE-R             REDEFINES WS-YEAR-TABLE.
011900     05  WS-DAYS                 OCCURS 12 TIMES
012000                                 PIC 9(3).
012100
012200 01  WS-LEAP-YEAR-TABLE.
012300     05  FILLER                  PIC 9(3)  VALUE 0.
012400     05  FILLER                  PIC 9(3)  VALUE 31.
012500     05  FILLER                  PIC 9(3)  VALUE 60.
012600     05  FILLER                  PIC 9(3)  VALUE 91.
012700     05  FILLER                  PIC 9(3)  VALUE 121.
012800     05  FILLER                  PIC 9(3)  VALUE 152.
012900     05  FILLER                  PIC 9(3)  VALUE 182.
013000     05  FILLER                  PIC 9(3)  VALUE 213.
013100     05  FILLER                  PIC 9(3)  VALUE 244.
013200     05  FILLER                  PIC 9(3)  VALUE 274.
013300     05  FILLER                  PIC 9(3)  VALUE 305.
013400     05  FILLER                  PIC 9(3)  VALUE 335.
013500 01  WS-LEAP-YEAR-TABLE-R        REDEFINES WS-LEAP-YEAR-TABLE.
013600     05  WS-LEAP-DAYS            OCCURS 12 TIMES
013700                                 PIC 9(3).
013800
013900*****************************************************************
014000*    FIXED CONSTANTS                                            *
014100*****************************************************************
014200
014300     COPY SSXCONS.
014400
014500*****************************************************************
014600*    GENERAL ERROR PROCESSING WORK AREA                         *
014700*****************************************************************
014800
014900     COPY SSXERRW.
015000
015100 LINKAGE SECTION.
015200
015300 01  LS-SSX041-PARMS             PIC X(45).
015400
015500*****************************************************************
015600*    SSX041 PARAMETER PASS AREA (REDEFINES THE LINKAGE AREA)    *
015700*****************************************************************
015800
015900     COPY SSXDMCY.
016000
016100*****************************************************************
016200*    P R O C E D U R E    D I V I S I O N                       *
016300*****************************************************************
016400
016500 PROCEDURE DIVISION USING LS-SSX041-PARMS.
016600
016700 P00000-MAINLINE.
016800
016900     MOVE LS-SSX041-PARMS     TO SSXDMCY-PARMS.
017000     MOVE 'N'                 TO WS-ERROR-FOUND-SW.
017100
017200     PERFORM P0100-BUILD-JULIAN-DATES THRU P0100-EXIT.
017300
017400     PERFORM P0200-CALCULATE-SPAN-DAYS THRU P0200-EXIT.
017500
017600     PERFORM P0300-CALCULATE-DAILY-DEMAND THRU P0300-EXIT.
017700
017800     PERFORM P0400-CALCULATE-DAYS-TO-STOCKOUT THRU P0400-EXIT.
017900
018000     MOVE SSXDMCY-PARMS       TO LS-SSX041-PARMS.
018100
018200     GOBACK.
018300
018400 P00000-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800*                                                               *
018900*    PARAGRAPH:  P0100-BUILD-JULIAN-DATES                      *
019000*                                                               *
019100*    FUNCTION :  CONVERT THE EARLIEST AND LATEST PURCHASE       *
019200*                DATES PASSED BY SSX040 TO JULIAN FORM.         *
019300*                                                               *
019400*    CALLED BY:  P00000-MAINLINE                                *
019500*                                                               *
019600*****************************************************************
019700
019800 P0100-BUILD-JULIAN-DATES.
019900
020000     MOVE SSXDMCY-ED-YEAR     TO WS-JE-YEAR.
020100
020200     IF WS-JE-YR = '00'
020300         DIVIDE WS-JE-YEAR BY 400 GIVING WS-YEARS
020400                                  REMAINDER WS-REMAIN
020500     ELSE
020600         DIVIDE WS-JE-YEAR BY 4 GIVING WS-YEARS
020700                                REMAINDER WS-REMAIN
020800     END-IF.
020900
021000     IF WS-REMAIN = 0
021100         MOVE WS-LEAP-DAYS(SSXDMCY-ED-MONTH) TO WS-JE-DAY
021200     ELSE
021300         MOVE WS-DAYS(SSXDMCY-ED-MONTH)      TO WS-JE-DAY
021400     END-IF.
021500
021600     ADD SSXDMCY-ED-DAY       TO WS-JE-DAY.
021700
021800     MOVE SSXDMCY-LD-YEAR     TO WS-JL-YEAR.
021900
022000     IF WS-JL-YR = '00'
022100         DIVIDE WS-JL-YEAR BY 400 GIVING WS-YEARS
022200                                  REMAINDER WS-REMAIN
022300     ELSE
022400         DIVIDE WS-JL-YEAR BY 4 GIVING WS-YEARS
022500                                REMAINDER WS-REMAIN
022600     END-IF.
022700
022800     IF WS-REMAIN = 0
022900         MOVE WS-LEAP-DAYS(SSXDMCY-LD-MONTH) TO WS-JL-DAY
023000     ELSE
023100         MOVE WS-DAYS(SSXDMCY-LD-MONTH)      TO WS-JL-DAY
023200     END-IF.
023300
023400     ADD SSXDMCY-LD-DAY       TO WS-JL-DAY.
023500
023600 P0100-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000*                                                               *
024100*    PARAGRAPH:  P0200-CALCULATE-SPAN-DAYS                      *
024200*                                                               *
024300*    FUNCTION :  R1 - COMPUTE THE NUMBER OF DAYS BETWEEN THE    *
024400*                EARLIEST AND LATEST PURCHASE DATE, THEN FLOOR  *
024500*                IT AT THE 30-DAY FORECAST WINDOW.              *
024600*                                                               *
024700*    CALLED BY:  P00000-MAINLINE                                *
024800*                                                               *
024900*****************************************************************
025000
025100 P0200-CALCULATE-SPAN-DAYS.
025200
025300     IF WS-JULIAN-LATE-DATE NOT > WS-JULIAN-EARLY-DATE
025400         MOVE ZEROES TO SSXDMCY-SPAN-DAYS
025500     ELSE
025600         IF WS-JL-YEAR = WS-JE-YEAR
025700             COMPUTE SSXDMCY-SPAN-DAYS =
025800                 WS-JULIAN-LATE-DATE - WS-JULIAN-EARLY-DATE
025900         ELSE
026000             SUBTRACT 1 FROM WS-JL-YEAR
026100             ADD 365 TO WS-JL-DAY
026200             COMPUTE SSXDMCY-SPAN-DAYS =
026300                 WS-JULIAN-LATE-DATE - WS-JULIAN-EARLY-DATE
026400         END-IF
026500     END-IF.
026600
026700     IF SSXDMCY-SPAN-DAYS < SSXCONS-FORECAST-WINDOW
026800         MOVE SSXCONS-FORECAST-WINDOW TO SSXDMCY-SPAN-DAYS
026900     END-IF.
027000
027100 P0200-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*                                                               *
027600*    PARAGRAPH:  P0300-CALCULATE-DAILY-DEMAND                   *
027700*                                                               *
027800*    FUNCTION :  R1 - AVERAGE DAILY DEMAND IS THE QUANTITY      *
027900*                SOLD OVER THE SPAN, FLOORED AT THE MINIMUM     *
028000*                DAILY DEMAND SO A COLD PRODUCT DOES NOT        *
028100*                PROJECT AS NEVER RUNNING OUT.                  *
028200*                                                               *
028300*    CALLED BY:  P00000-MAINLINE                                *
028400*                                                               *
028500*****************************************************************
028600
028700 P0300-CALCULATE-DAILY-DEMAND.
028800
028900     COMPUTE SSXDMCY-DAILY-DEMAND ROUNDED =
029000         SSXDMCY-TOTAL-QTY / SSXDMCY-SPAN-DAYS.
029100
029200     IF SSXDMCY-DAILY-DEMAND < SSXCONS-MIN-DAILY-DEMAND
029300         MOVE SSXCONS-MIN-DAILY-DEMAND TO SSXDMCY-DAILY-DEMAND
029400     END-IF.
029500
029600 P0300-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                                                               *
030100*    PARAGRAPH:  P0400-CALCULATE-DAYS-TO-STOCKOUT               *
030200*                                                               *
030300*    FUNCTION :  R2 - PROJECT HOW MANY DAYS OF STOCK REMAIN AT  *
030400*                THE CURRENT AVERAGE DAILY DEMAND.  ZERO STOCK  *
030500*                ON HAND IS ALWAYS ZERO DAYS; THE 90-DAY CAP IS *
030600*                APPLIED ONLY WHEN DEMAND IS AT THE FLOOR.      *
030650*    CHG: 06/14/04 BTM - R2 DID NOT SHORT-CIRCUIT A ZERO ON-    *
030670*                HAND BALANCE TO ZERO DAYS, AND CAPPED THE      *
030680*                NON-FLOOR BRANCH TOO (WR-1182).                *
030700*    CALLED BY:  P00000-MAINLINE                                *
030800*                                                               *
030900*****************************************************************
031000
031100 P0400-CALCULATE-DAYS-TO-STOCKOUT.
031200
031250     IF SSXDMCY-CURRENT-STOCK = 0
031260         MOVE ZERO TO SSXDMCY-DAYS-TO-STOCKOUT
031300     ELSE
031310         IF SSXDMCY-DAILY-DEMAND NOT > SSXCONS-MIN-DAILY-DEMAND
031400             MOVE SSXCONS-STOCKOUT-CAP-DAYS
031450                              TO SSXDMCY-DAYS-TO-STOCKOUT
031500         ELSE
031600             COMPUTE SSXDMCY-DAYS-TO-STOCKOUT ROUNDED =
031700                 SSXDMCY-CURRENT-STOCK / SSXDMCY-DAILY-DEMAND
032100         END-IF
032200     END-IF.
032300
032400 P0400-EXIT.
032500     EXIT.
