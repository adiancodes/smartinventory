000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    DEMAND FORECAST OUTPUT RECORD -- LINE SEQUENTIAL            *
000500*    (DEMAND-FORECAST-OUT)                                       *
000600*                                                                *
000700*   THE SIX-POINT DF-HISTORY TABLE USES THE SAME FILLER-LITERAL- *
000800*    THEN-REDEFINE TRICK THE OLD CATEGORY TABLE (PDACATGY) USED  *
000900*    FOR ITS FIXED SUB-CATEGORY LISTS -- HERE THE OCCURS TABLE   *
001000*    HOLDS COMPUTED TREND POINTS INSTEAD OF LITERALS, SO IT IS   *
001100*    ZERO-FILLED AND THEN LOADED BY THE CALLING PROGRAM.         *
001200******************************************************************
001300
001400 01  DEMAND-FORECAST-RECORD.
001500     05  DF-PRODUCT-ID           PIC 9(09).
001600     05  DF-PRODUCT-NAME         PIC X(120).
001700     05  DF-PRODUCT-SKU          PIC X(60).
001800     05  DF-CURRENT-STOCK        PIC 9(09).
001900     05  DF-REORDER-LEVEL        PIC 9(09).
002000     05  DF-FORECAST-QTY         PIC S9(07)V9 COMP-3.
002100     05  DF-AT-RISK-FLAG         PIC X(01).
002200         88  DF-IS-AT-RISK                 VALUE 'Y'.
002300     05  DF-RECOMMENDED-REORDER  PIC 9(09).
002400     05  DF-ACTION-CODE          PIC X(60).
002500     05  DF-HISTORY-GRP.
002600         10  DF-HISTORY     PIC S9(07) COMP-3 OCCURS 6 TIMES.
002700     05  FILLER                  PIC X(15).
