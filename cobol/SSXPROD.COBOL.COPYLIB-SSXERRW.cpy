000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    BATCH ERROR WORK AREA -- SHARED BY ALL SSX0nn PROGRAMS      *
000500*                                                                *
000600*    CARRIED OVER FROM THE OLD PDAERRWS MULTI-SUBSYSTEM ERROR    *
000700*    AREA (CICS/IMS-DLI/DB2/MQSERIES).  ONCE THE WAREHOUSE BATCH *
000800*    STREAM DROPPED ALL OF THOSE ACCESS METHODS FOR FLAT FILES,  *
000900*   ONLY THE FILE-STATUS VARIETY OF THE OLD ERROR BLOCK SURVIVED,*
001000*   STILL FORMATTED WITH THE SAME BOXED BANNER THE SHOP HAS USED *
001100*    ON ABEND DUMPS FOR YEARS.                                   *
001200******************************************************************
001300
001400 77  WS-SSX-ERROR-LENGTH         PIC S9(04) COMP  VALUE +80.
001500
001600 01  WS-SSX-ERROR-GENERAL.
001700     05  WS-SSX-ERROR-TYPE       PIC X(04)  VALUE SPACES.
001800         88  SSX-FILE-ERROR                  VALUE 'FILE'.
001900         88  SSX-CALC-ERROR                  VALUE 'CALC'.
002000
002100******************************************************************
002200*    SSX FORMATTED ERROR LINES                                   *
002300******************************************************************
002400
002500 01  WS-SSX-ERROR-AREA.
002600     05  WSEA-ERROR-01           PIC X(80)  VALUE ALL '*'.
002700     05  WSEA-ERROR-02.
002800         10  FILLER              PIC X(01)  VALUE '*'.
002900         10  FILLER              PIC X(78)  VALUE
003000             '   SMARTSHELFX BATCH STREAM ERROR '.
003100         10  FILLER              PIC X(01)  VALUE '*'.
003200     05  WSEA-ERROR-03.
003300         10  FILLER              PIC X(01)  VALUE '*'.
003400         10  WSEA-ERROR-03-TEXT  PIC X(78)  VALUE SPACES.
003500         10  FILLER              PIC X(01)  VALUE '*'.
003600     05  WSEA-ERROR-04           PIC X(80)  VALUE ALL '*'.
003700
003800******************************************************************
003900*    SSX FILE-STATUS ERROR LINE                                  *
004000******************************************************************
004100
004200 01  WS-SSX-FILE-ERROR-01.
004300     05  FILLER                  PIC X(01)  VALUE SPACES.
004400     05  FILLER                  PIC X(12)  VALUE
004500         'FILE ERROR: '.
004600     05  FILLER                  PIC X(10)  VALUE
004700         'PROGRAM = '.
004800     05  WSFE-PROGRAM-ID         PIC X(08)  VALUE SPACES.
004900     05  FILLER                  PIC X(16)  VALUE
005000         ', FILE STATUS = '.
005100     05  WSFE-FILE-STATUS        PIC X(02)  VALUE SPACES.
005200     05  FILLER                  PIC X(16)  VALUE
005300         ', PARAGRAPH = '.
005400     05  WSFE-PARAGRAPH          PIC X(08)  VALUE SPACES.
005500     05  FILLER                  PIC X(07)  VALUE SPACES.
