000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    WAREHOUSE MASTER RECORD  -- LINE SEQUENTIAL (WAREHOUSE-FILE)*
000500*                                                                *
000600*    ONE ROW PER WAREHOUSE LOCATION.  KEPT SMALL ON PURPOSE --   *
000700*    MOST ATTRIBUTES LIVE ON THE PRODUCT/PURCHASE RECORDS THAT   *
000800*    SNAPSHOT THE WAREHOUSE NAME AT TIME OF SALE OR RESTOCK.     *
000900******************************************************************
001000
001100 01  WAREHOUSE-RECORD.
001200     05  WAREHOUSE-ID            PIC 9(09).
001300     05  WAREHOUSE-NAME          PIC X(120).
001400     05  WAREHOUSE-LOCATION-CODE PIC X(60).
001500     05  WAREHOUSE-ACTIVE-FLAG   PIC X(01)  VALUE 'Y'.
001600         88  WAREHOUSE-IS-ACTIVE           VALUE 'Y'.
001700         88  WAREHOUSE-IS-INACTIVE         VALUE 'N'.
001800     05  FILLER                  PIC X(15).
