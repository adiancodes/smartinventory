000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    PURCHASE ORDER HEADER RECORD -- LINE SEQUENTIAL             *
000500*    (PURCHASE-ORDER-FILE)                                       *
000600*                                                                *
000700*    ADAPTED FROM THE OLD IMS ORDER ROOT SEGMENT (ORDER1DB /     *
000800*    HIDAM).  THE PARENT/CHILD KEY RELATIONSHIP TO THE ORDER     *
000900*    ITEM SEGMENT IS KEPT -- POI-PO-ID ROWS FOLLOW THEIR PARENT  *
001000*    PO-ID ROW IN THE CHILD FILE, THE SAME WAY ORDITEM SEGMENTS  *
001100*    FOLLOWED THEIR ORDER ROOT UNDER THE OLD HIDAM DATABASE.     *
001150*    PO-CREATED-AT ADDED 02/11/00 SO THE DASHBOARD RUN (SSX060)  *
001160*    COULD ROLL ORDERS UP BY CALENDAR MONTH (TICKET WH-0648).    *
001200******************************************************************
001300
001400 01  PURCHASE-ORDER-RECORD.
001500     05  PO-ID                   PIC 9(09).
001600     05  PO-REFERENCE            PIC X(60).
001700     05  PO-STATUS               PIC X(40).
001800         88  PO-STATUS-DRAFT         VALUE 'DRAFT'.
001900         88  PO-STATUS-PENDING-VENDOR
002000                                 VALUE 'PENDING_VENDOR_APPROVAL'.
002100         88  PO-STATUS-SENT-TO-VENDOR
002200                                     VALUE 'SENT_TO_VENDOR'.
002300         88  PO-STATUS-NOTIFY-FAILED VALUE 'NOTIFICATION_FAILED'.
002400     05  PO-VENDOR-NAME          PIC X(150).
002500     05  PO-WAREHOUSE-ID         PIC 9(09).
002600     05  PO-CREATED-BY           PIC 9(09).
002700     05  PO-SUBTOTAL-AMOUNT      PIC S9(10)V99 COMP-3.
002800     05  PO-TAX-AMOUNT           PIC S9(10)V99 COMP-3.
002900     05  PO-SHIPPING-AMOUNT      PIC S9(10)V99 COMP-3.
003000     05  PO-TOTAL-AMOUNT         PIC S9(10)V99 COMP-3.
003100     05  PO-EXPECTED-DELIVERY-DATE.
003200         10  PO-EXP-PRESENT-FLAG PIC X(01)  VALUE 'N'.
003300             88  PO-EXP-DATE-PRESENT      VALUE 'Y'.
003400             88  PO-EXP-DATE-ABSENT       VALUE 'N'.
003500         10  PO-EXP-DATE         PIC X(10).
003550     05  PO-CREATED-AT.
003560         10  PO-CREATED-DATE.
003570             15  PO-CREATED-YYYY PIC 9(04).
003580             15  FILLER          PIC X(01)  VALUE '-'.
003590             15  PO-CREATED-MM   PIC 9(02).
003600             15  FILLER          PIC X(01)  VALUE '-'.
003610             15  PO-CREATED-DD   PIC 9(02).
003620         10  PO-CREATED-TIME     PIC X(08).
003700     05  FILLER                  PIC X(02).
