000100******************************************************************
000200*    SSX041/SSX051 PARAMETER PASS AREA                           *
000300*                                                                *
000400*    CARRIED OVER FROM THE OLD PDAS01CY ORDER-AGING PARAMETER    *
000500*    BLOCK.  THE AGING-BY-DAYS SHAPE OF THE OLD BLOCK FITS THE   *
000600*    SPAN-DAYS-BETWEEN-TWO-DATES MATH NEEDED FOR RESTOCK AND     *
000700*    FORECAST CALCULATIONS ALMOST UNCHANGED.                     *
000800******************************************************************
000900
001000 01  SSXDMCY-PARMS.
001100     03  SSXDMCY-SPAN-DAYS       PIC 9(5)   VALUE ZEROES.
001200     03  SSXDMCY-EARLY-DATE.
001300         05  SSXDMCY-ED-YEAR     PIC 9(4)   VALUE ZEROES.
001400         05  FILLER              REDEFINES SSXDMCY-ED-YEAR.
001500             07  SSXDMCY-ED-CE   PIC 99.
001600             07  SSXDMCY-ED-YR   PIC 99.
001700         05  SSXDMCY-ED-MONTH    PIC 99     VALUE ZEROES.
001800         05  SSXDMCY-ED-DAY      PIC 99     VALUE ZEROES.
001900     03  SSXDMCY-LATE-DATE.
002000         05  SSXDMCY-LD-YEAR     PIC 9(4)   VALUE ZEROES.
002100         05  FILLER              REDEFINES SSXDMCY-LD-YEAR.
002200             07  SSXDMCY-LD-CE   PIC 99.
002300             07  SSXDMCY-LD-YR   PIC 99.
002400         05  SSXDMCY-LD-MONTH    PIC 99     VALUE ZEROES.
002500         05  SSXDMCY-LD-DAY      PIC 99     VALUE ZEROES.
002600     03  SSXDMCY-TOTAL-QTY-GRP.
002700         05  SSXDMCY-TOTAL-QTY   PIC 9(9)   VALUE ZEROES COMP-3.
002800     03  SSXDMCY-DAILY-DEMAND    PIC S9(7)V9(4)
002900                                            VALUE ZEROES COMP-3.
002950     03  SSXDMCY-CURRENT-STOCK   PIC 9(9)   VALUE ZEROES.
002960     03  SSXDMCY-DAYS-TO-STOCKOUT PIC S9(5)V99
002970                                            VALUE ZEROES COMP-3.
