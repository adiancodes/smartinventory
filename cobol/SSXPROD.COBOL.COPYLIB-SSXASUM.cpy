000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    ANALYTICS SUMMARY OUTPUT RECORD -- LINE SEQUENTIAL          *
000500*    (ANALYTICS-SUMMARY-OUT) -- ONE ROW WRITTEN PER RUN          *
000600*                                                                *
000700*    THE THREE OCCURS GROUPS BELOW (MONTH, TOP-RESTOCKED,        *
000800*    RESTOCK-DEMAND) FOLLOW THE SAME OCCURS-OF-GROUP LAYOUT THE  *
000900*    OLD CATEGORY TABLE (PDACATGY) USED FOR ITS SUB-CATEGORY     *
001000*    LISTS -- HERE BUILT FROM COMPUTED TOTALS, NOT LITERALS.     *
001100******************************************************************
001200
001300 01  ANALYTICS-SUMMARY-RECORD.
001400     05  AS-TOTAL-PRODUCTS        PIC 9(09).
001500     05  AS-TOTAL-UNITS           PIC 9(09).
001600     05  AS-LOW-STOCK-PRODUCTS    PIC 9(09).
001700     05  AS-OUT-OF-STOCK-PRODUCTS PIC 9(09).
001800     05  AS-AUTO-RESTOCK-PRODUCTS PIC 9(09).
001900     05  AS-HEALTHY-PRODUCTS      PIC 9(09).
002000     05  AS-HEALTHY-UNITS         PIC 9(09).
002100     05  AS-LOW-PRODUCTS          PIC 9(09).
002200     05  AS-LOW-UNITS             PIC 9(09).
002300     05  AS-OUT-PRODUCTS          PIC 9(09).
002400     05  AS-OUT-UNITS             PIC 9(09).
002500     05  AS-MONTH-GRP.
002600         10  AS-MONTH            OCCURS 6 TIMES.
002700             15  AS-MONTH-YEAR        PIC 9(04).
002800             15  AS-MONTH-NUM         PIC 9(02).
002900             15  AS-RESTOCK-QTY       PIC 9(09).
003000             15  AS-SALES-QTY         PIC 9(09).
003100             15  AS-RESTOCK-SPEND     PIC S9(10)V99 COMP-3.
003200             15  AS-SALES-REVENUE     PIC S9(10)V99 COMP-3.
003300     05  AS-TOP-RESTOCKED-GRP.
003400         10  AS-TOP-RESTOCKED    OCCURS 5 TIMES.
003500             15  AS-TR-PRODUCT-NAME   PIC X(120).
003600             15  AS-TR-PRODUCT-SKU    PIC X(60).
003700             15  AS-TR-QTY            PIC 9(09).
003800             15  AS-TR-ORDER-COUNT    PIC 9(09).
003900     05  AS-RESTOCK-DEMAND-GRP.
004000         10  AS-RESTOCK-DEMAND   OCCURS 7 TIMES.
004100             15  AS-RD-PRODUCT-NAME   PIC X(120).
004200             15  AS-RD-PRODUCT-SKU    PIC X(60).
004300             15  AS-RD-RESTOCKED-QTY  PIC 9(09).
004400             15  AS-RD-SOLD-QTY       PIC 9(09).
004500     05  FILLER                  PIC X(30).
