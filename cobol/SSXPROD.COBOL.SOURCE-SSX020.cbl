000100 ID DIVISION.
000200 PROGRAM-ID.  SSX020.
000300 AUTHOR.      T-WEBICH.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 04/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX020                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM SSX020 IS A BATCH PROGRAM THAT POSTS THE  *
001600*             DAY'S SALE REQUESTS AGAINST THE PRODUCT MASTER.   *
001700*             THE ENTIRE PRODUCT MASTER AND THE ACTIVE WAREHOUSE*
001800*             LIST ARE LOADED INTO TABLES, EACH SALE REQUEST IS *
001900*             MATCHED TO ITS PRODUCT, STOCK ON HAND IS          *
002000*             DECREMENTED, A PURCHASE LOG RECORD IS APPENDED,   *
002100*             AND A NEW COPY OF THE PRODUCT MASTER IS WRITTEN   *
002200*             WITH THE UPDATED QUANTITIES.  SALES AGAINST A     *
002300*             PRODUCT WITH INSUFFICIENT STOCK ARE REJECTED TO   *
002400*             THE EXCEPTION REPORT AND LEFT UNPOSTED.           *
002500*                                                               *
002600* FILES   :   SALE REQUEST FILE     -  LINE SEQUENTIAL (READ)   *
002700*             PRODUCT MASTER (OLD)  -  LINE SEQUENTIAL (READ)   *
002800*             PRODUCT MASTER (NEW)  -  LINE SEQUENTIAL (OUTPUT) *
002900*             WAREHOUSE FILE        -  LINE SEQUENTIAL (READ)   *
003000*             PURCHASE LOG          -  LINE SEQUENTIAL (EXTEND) *
003100*             SALE EXCEPTION RPT    -  PRINT         (OUTPUT)   *
003200*                                                               *
003300* PFKEYS  :   NONE                                              *
003400*                                                               *
003500*****************************************************************
003600*             PROGRAM CHANGE LOG                                *
003700*             -------------------                               *
003800*                                                               *
003900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004000*  --------   --------------------  --------------------------  *
004100*  04/18/92   T WEBICH              ORIGINAL PROGRAM - REPLACES *
004200*                                   THE ONLINE SALE POSTING     *
004300*                                   TRANSACTION FOR OVERNIGHT   *
004400*                                   BATCH CATCH-UP RUNS         *
004500*                                   (REQ WH-0162)               *
004600*  02/09/95   D OYELARAN            WAREHOUSE NAME IS NOW       *
004700*                                   SNAPSHOTTED FROM THE        *
004800*                                   WAREHOUSE TABLE RATHER THAN *
004900*                                   LEFT BLANK ON THE PURCHASE  *
005000*                                   LOG RECORD (TICKET WH-0427) *
005100*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
005200*                                   PROGRAM, NO 2-DIGIT YEAR    *
005300*                                   FIELDS PRESENT, NO CHANGE   *
005400*                                   REQUIRED (WH-Y2K-011)       *
005500*  08/14/00   R K MASTERS           SALE REQUESTS AGAINST AN    *
005600*                                   UNKNOWN PRODUCT ID ARE NOW  *
005700*                                   ROUTED TO THE EXCEPTION     *
005800*                                   REPORT INSTEAD OF ABENDING  *
005900*                                   THE RUN (TICKET WH-0655)    *
005950*  07/22/11   B T MASSEY            ADDED RUNNING ORDER COUNT,  *
005960*                                   QUANTITY AND REVENUE TOTALS *
005970*                                   BY PRODUCT AND BY WAREHOUSE *
005980*                                   PLUS AN OVERALL TOTAL LINE  *
005990*                                   ON THE EXCEPTION REPORT     *
005991*                                   (TICKET WR-1182)            *
006000*                                                               *
006100*****************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT SALE-REQUEST-FILE   ASSIGN TO SALEREQ
007100                                ORGANIZATION IS LINE SEQUENTIAL
007200                                FILE STATUS IS WS-SALEREQ-STATUS.
007300
007400     SELECT PRODUCT-FILE        ASSIGN TO PRODFILE
007500                                ORGANIZATION IS LINE SEQUENTIAL
007600                                FILE STATUS IS WS-PRODUCT-STATUS.
007700
007800     SELECT PRODUCT-FILE-NEW    ASSIGN TO PRODFILN
007900                                ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT WAREHOUSE-FILE      ASSIGN TO WARHFILE
008200                                ORGANIZATION IS LINE SEQUENTIAL
008300                               FILE STATUS IS WS-WAREHOUSE-STATUS.
008400
008500     SELECT PURCHASE-FILE       ASSIGN TO PURCFILE
008600                                ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT SALE-EXCPT-OUT      ASSIGN TO SALEXCPT.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  SALE-REQUEST-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 27 CHARACTERS.
009600
009700 01  SALE-REQUEST-RECORD.
009800     05  SR-PRODUCT-ID           PIC 9(09).
009900     05  SR-USER-ID              PIC 9(09).
010000     05  SR-QUANTITY             PIC 9(09).
010050 01  SALE-REQUEST-ALPHA REDEFINES SALE-REQUEST-RECORD.
010060     05  SR-ALPHA-IMAGE          PIC X(27).
010100
010200 FD  PRODUCT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 453 CHARACTERS.
010500
010600     COPY SSXPROD.
010700
010800 FD  PRODUCT-FILE-NEW
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 453 CHARACTERS.
011100
011200 01  PRODUCT-NEW-RECORD          PIC X(453).
011300
011400 FD  WAREHOUSE-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 205 CHARACTERS.
011700
011800     COPY SSXWARH.
011900
012000 FD  PURCHASE-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 523 CHARACTERS.
012300
012400     COPY SSXPURC.
012500
012600 FD  SALE-EXCPT-OUT
012700     LABEL RECORDS ARE STANDARD
012800     RECORDING MODE IS F
012900     RECORD CONTAINS 133 CHARACTERS.
013000
013100 01  SALE-EXCPT-OUT-REC          PIC X(133).
013200
013300 WORKING-STORAGE SECTION.
013400*
013500*****************************************************************
013600*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
013700*****************************************************************
013800
013900 77  WS-PROD-SUB                 PIC S9(4) COMP VALUE +0.
014000 77  WS-WARH-SUB                 PIC S9(4) COMP VALUE +0.
014100 77  WS-PROD-MAX                 PIC S9(4) COMP VALUE +0.
014200 77  WS-WARH-MAX                 PIC S9(4) COMP VALUE +0.
014300 77  WS-NEXT-PURCHASE-ID         PIC S9(9) COMP VALUE +0.
014350 77  WS-PT-IDX                   PIC S9(4) COMP VALUE +0.
014360 77  WS-WT-IDX                   PIC S9(4) COMP VALUE +0.
014400 77  WS-SALE-COUNT               PIC S9(7) COMP VALUE +0.
014500 77  WS-REJECT-COUNT             PIC S9(7) COMP VALUE +0.
014600 77  WS-LINE-CNT                 PIC S99   VALUE ZEROES.
014610 77  WS-TOTAL-QUANTITY           PIC S9(9) COMP VALUE +0.
014620 77  WS-TOTAL-REVENUE            PIC S9(11)V99 COMP-3 VALUE +0.
014700
014800 01  WS-SWITCHES.
014900     05  WS-SALEREQ-STATUS       PIC XX    VALUE SPACES.
015000         88  SALEREQ-OK                    VALUE '00'.
015100         88  SALEREQ-END                   VALUE '10'.
015200     05  WS-PRODUCT-STATUS       PIC XX    VALUE SPACES.
015300         88  PRODUCT-OK                    VALUE '00'.
015400         88  PRODUCT-END                   VALUE '10'.
015500     05  WS-WAREHOUSE-STATUS     PIC XX    VALUE SPACES.
015600         88  WAREHOUSE-OK                  VALUE '00'.
015700         88  WAREHOUSE-END                 VALUE '10'.
015800     05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.
015900         88  PRODUCT-WAS-FOUND             VALUE 'Y'.
016000         88  PRODUCT-NOT-FOUND             VALUE 'N'.
016100     05  FILLER                  PIC X(10).
016200
016300*****************************************************************
016400*    IN-MEMORY PRODUCT MASTER TABLE (BUILT FROM PRODUCT-FILE)   *
016500*****************************************************************
016600
016700 01  WS-PRODUCT-TABLE.
016800     05  WS-PT-ENTRY             OCCURS 2000 TIMES.
017000         10  WS-PT-PRODUCT-ID    PIC 9(09).
017100         10  WS-PT-PRODUCT-NAME  PIC X(120).
017200         10  WS-PT-PRODUCT-SKU   PIC X(60).
017300         10  WS-PT-WAREHOUSE-ID  PIC 9(09).
017400         10  WS-PT-CURRENT-STOCK PIC 9(09).
017500         10  WS-PT-UNIT-PRICE    PIC S9(10)V99 COMP-3.
017600         10  WS-PT-FULL-RECORD   PIC X(453).
017610         10  WS-PT-ORDER-COUNT   PIC S9(7)  COMP.
017620         10  WS-PT-TOTAL-QTY     PIC S9(9)  COMP.
017630         10  WS-PT-TOTAL-REVENUE PIC S9(10)V99 COMP-3.
017650 01  WS-PT-KEY-VIEW REDEFINES WS-PRODUCT-TABLE.
017660     05  WS-PTKV-ENTRY           OCCURS 2000 TIMES.
017670         10  WS-PTKV-PRODUCT-ID  PIC 9(09).
017680         10  FILLER              PIC X(673).
017700
017800*****************************************************************
017900*    IN-MEMORY WAREHOUSE TABLE (BUILT FROM WAREHOUSE-FILE) --   *
017910*    CARRIES R8'S PER-WAREHOUSE RUNNING SALE TOTALS (ORDER      *
017920*    COUNT, QUANTITY, REVENUE) ALONGSIDE THE WAREHOUSE NAME.    *
018000*****************************************************************
018100
018200 01  WS-WAREHOUSE-TABLE.
018300     05  WS-WT-ENTRY             OCCURS 200 TIMES.
018500         10  WS-WT-WAREHOUSE-ID  PIC 9(09).
018600         10  WS-WT-WAREHOUSE-NAME PIC X(120).
018700         10  WS-WT-LOCATION-CODE PIC X(60).
018710         10  WS-WT-ORDER-COUNT   PIC S9(7)  COMP.
018720         10  WS-WT-TOTAL-QTY     PIC S9(9)  COMP.
018730         10  WS-WT-TOTAL-REVENUE PIC S9(10)V99 COMP-3.
018750 01  WS-WT-KEY-VIEW REDEFINES WS-WAREHOUSE-TABLE.
018760     05  WS-WTKV-ENTRY           OCCURS 200 TIMES.
018770         10  WS-WTKV-WAREHOUSE-ID PIC 9(09).
018780         10  FILLER              PIC X(195).
018800
018900*****************************************************************
019000*    SALE EXCEPTION REPORT LAYOUT                               *
019100*****************************************************************
019200
019300 01  WS-RPT-TITLE.
019400     05  FILLER             PIC X     VALUE '1'.
019500     05  FILLER             PIC X(30) VALUE SPACES.
019600     05  FILLER             PIC X(38) VALUE
019700         'SMARTSHELFX SALE POSTING EXCEPTIONS  '.
019800     05  FILLER             PIC X(64) VALUE SPACES.
019900
020000 01  WS-RPT-HEADING.
020100     05  FILLER             PIC X     VALUE '-'.
020200     05  FILLER             PIC X(9)  VALUE SPACES.
020300     05  FILLER             PIC X(12) VALUE 'PRODUCT ID  '.
020400     05  FILLER             PIC X(4)  VALUE SPACES.
020500     05  FILLER             PIC X(11) VALUE 'QTY WANTED '.
020600     05  FILLER             PIC X(4)  VALUE SPACES.
020700     05  FILLER             PIC X(30) VALUE 'REASON             '.
020800     05  FILLER             PIC X(62) VALUE SPACES.
020900
021000 01  WS-RPT-DETAIL.
021100     05  WS-RD-CC           PIC X     VALUE ' '.
021200     05  FILLER             PIC X(9)  VALUE SPACES.
021300     05  WS-RD-PRODUCT-ID   PIC Z(8)9.
021400     05  FILLER             PIC X(4)  VALUE SPACES.
021500     05  WS-RD-QUANTITY     PIC Z(8)9.
021600     05  FILLER             PIC X(4)  VALUE SPACES.
021700     05  WS-RD-REASON       PIC X(30).
021800     05  FILLER             PIC X(62) VALUE SPACES.
021900
021910 01  WS-RPT-TOTAL.
021920     05  WS-RT-CC           PIC X     VALUE ' '.
021930     05  FILLER             PIC X(9)  VALUE SPACES.
021940     05  FILLER             PIC X(20) VALUE
021950         'TOTAL ORDERS POSTED:'.
021960     05  WS-RT-ORDER-COUNT  PIC ZZZ,ZZ9.
021970     05  FILLER             PIC X(4)  VALUE SPACES.
021980     05  FILLER             PIC X(20) VALUE
021990         'TOTAL QUANTITY SOLD:'.
022000     05  WS-RT-QUANTITY     PIC ZZZ,ZZZ,ZZ9.
022010     05  FILLER             PIC X(4)  VALUE SPACES.
022020     05  FILLER             PIC X(16) VALUE 'TOTAL REVENUE: '.
022030     05  WS-RT-REVENUE      PIC Z,ZZZ,ZZZ,ZZ9.99.
022040     05  FILLER             PIC X(25) VALUE SPACES.
022050
022060 01  WS-RPT-WARH-TOTAL.
022070     05  WS-RWT-CC              PIC X     VALUE ' '.
022080     05  FILLER                 PIC X(9)  VALUE SPACES.
022090     05  FILLER                 PIC X(11) VALUE 'WAREHOUSE: '.
022100     05  WS-RWT-WAREHOUSE-ID    PIC Z(8)9.
022110     05  FILLER                 PIC X(2)  VALUE SPACES.
022120     05  WS-RWT-WAREHOUSE-NAME  PIC X(30).
022130     05  FILLER                 PIC X(2)  VALUE SPACES.
022140     05  FILLER                 PIC X(7)  VALUE 'ORDERS:'.
022150     05  WS-RWT-ORDER-COUNT     PIC ZZZ,ZZ9.
022160     05  FILLER                 PIC X(2)  VALUE SPACES.
022170     05  FILLER                 PIC X(4)  VALUE 'QTY:'.
022180     05  WS-RWT-QUANTITY        PIC ZZZ,ZZZ,ZZ9.
022190     05  FILLER                 PIC X(2)  VALUE SPACES.
022200     05  FILLER                 PIC X(4)  VALUE 'REV:'.
022210     05  WS-RWT-REVENUE         PIC Z,ZZZ,ZZZ,ZZ9.99.
022220     05  FILLER                 PIC X(16) VALUE SPACES.
022230
022300*****************************************************************
022400*    GENERAL ERROR PROCESSING WORK AREA                         *
022450*****************************************************************
022460
022470     COPY SSXERRW.
022480
022490*****************************************************************
022500*    P R O C E D U R E    D I V I S I O N                       *
022510*****************************************************************
022520
022530 PROCEDURE DIVISION.
023100
023200*****************************************************************
023300*                                                               *
023400*    PARAGRAPH:  P00000-MAINLINE                                *
023500*                                                               *
023600*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
023700*                                                               *
023800*    CALLED BY:  NONE                                           *
023900*                                                               *
024000*****************************************************************
024100
024200 P00000-MAINLINE.
024300
024400     OPEN INPUT  PRODUCT-FILE
024500               WAREHOUSE-FILE
024600               SALE-REQUEST-FILE
024700          OUTPUT PRODUCT-FILE-NEW
024800                 SALE-EXCPT-OUT
024900          EXTEND PURCHASE-FILE.
025000
025100     MOVE ZEROES              TO WS-PROD-MAX
025200                                 WS-WARH-MAX
025300                                 WS-SALE-COUNT
025400                                 WS-REJECT-COUNT
025500                                 WS-NEXT-PURCHASE-ID.
025600     MOVE ZEROES              TO WS-LINE-CNT.
025700     MOVE '-'                 TO WS-RD-CC.
025800
025900     WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-TITLE.
026000     WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-HEADING.
026100
026200     PERFORM P01000-LOAD-WAREHOUSE-TABLE THRU P01000-EXIT
026300         UNTIL WAREHOUSE-END.
026400
026500     PERFORM P02000-LOAD-PRODUCT-TABLE THRU P02000-EXIT
026600         UNTIL PRODUCT-END.
026700
026800     PERFORM P10000-POST-SALES-LOOP THRU P10000-EXIT
026900         UNTIL SALEREQ-END.
027000
027100     PERFORM P20000-REWRITE-PRODUCT-MASTER THRU P20000-EXIT
027200         VARYING WS-PT-IDX FROM 1 BY 1
027300         UNTIL WS-PT-IDX > WS-PROD-MAX.
027400
027410     PERFORM P21000-WRITE-TOTALS THRU P21000-EXIT.
027420
027500     CLOSE PRODUCT-FILE
027600           WAREHOUSE-FILE
027700           SALE-REQUEST-FILE
027800           PRODUCT-FILE-NEW
027900           SALE-EXCPT-OUT
028000           PURCHASE-FILE.
028100
028200     GOBACK.
028300
028400 P00000-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800*                                                               *
028900*    PARAGRAPH:  P01000-LOAD-WAREHOUSE-TABLE                    *
029000*                                                               *
029100*    FUNCTION :  READ THE WAREHOUSE FILE INTO WS-WAREHOUSE-TABLE*
029200*                SO SALE POSTING CAN SNAPSHOT THE WAREHOUSE     *
029300*                NAME WITHOUT A KEYED READ.                     *
029400*                                                               *
029500*    CALLED BY:  P00000-MAINLINE                                *
029600*                                                               *
029700*****************************************************************
029800
029900 P01000-LOAD-WAREHOUSE-TABLE.
030000
030100     READ WAREHOUSE-FILE
030200         AT END
030300             MOVE '10' TO WS-WAREHOUSE-STATUS
030400             GO TO P01000-EXIT.
030500
030600     ADD +1                   TO WS-WARH-MAX.
030700     MOVE WS-WARH-MAX         TO WS-WT-IDX.
030800     MOVE WAREHOUSE-ID OF WAREHOUSE-RECORD
030850         TO WS-WT-WAREHOUSE-ID (WS-WT-IDX).
030900     MOVE WAREHOUSE-NAME      TO WS-WT-WAREHOUSE-NAME (WS-WT-IDX).
031000     MOVE WAREHOUSE-LOCATION-CODE
031100                              TO WS-WT-LOCATION-CODE (WS-WT-IDX).
031150     MOVE ZERO                TO WS-WT-ORDER-COUNT (WS-WT-IDX)
031160                                  WS-WT-TOTAL-QTY (WS-WT-IDX)
031170                                  WS-WT-TOTAL-REVENUE (WS-WT-IDX).
031200
031300 P01000-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*                                                               *
031800*    PARAGRAPH:  P02000-LOAD-PRODUCT-TABLE                      *
031900*                                                               *
032000*    FUNCTION :  READ THE PRODUCT MASTER INTO WS-PRODUCT-TABLE  *
032100*                SO EACH SALE REQUEST CAN BE MATCHED AND        *
032200*                POSTED WITHOUT A KEYED READ.                   *
032300*                                                               *
032400*    CALLED BY:  P00000-MAINLINE                                *
032500*                                                               *
032600*****************************************************************
032700
032800 P02000-LOAD-PRODUCT-TABLE.
032900
033000     READ PRODUCT-FILE
033100         AT END
033200             MOVE '10' TO WS-PRODUCT-STATUS
033300             GO TO P02000-EXIT.
033400
033500     ADD +1                   TO WS-PROD-MAX.
033600     MOVE WS-PROD-MAX         TO WS-PT-IDX.
033700     MOVE PRODUCT-ID          TO WS-PT-PRODUCT-ID (WS-PT-IDX).
033800     MOVE PRODUCT-NAME        TO WS-PT-PRODUCT-NAME (WS-PT-IDX).
033900     MOVE PRODUCT-SKU         TO WS-PT-PRODUCT-SKU (WS-PT-IDX).
034000     MOVE WAREHOUSE-ID OF PRODUCT-RECORD
034050         TO WS-PT-WAREHOUSE-ID (WS-PT-IDX).
034100     MOVE CURRENT-STOCK       TO WS-PT-CURRENT-STOCK (WS-PT-IDX).
034200     MOVE UNIT-PRICE          TO WS-PT-UNIT-PRICE (WS-PT-IDX).
034300     MOVE PRODUCT-RECORD      TO WS-PT-FULL-RECORD (WS-PT-IDX).
034350     MOVE ZERO                TO WS-PT-ORDER-COUNT (WS-PT-IDX)
034360                                  WS-PT-TOTAL-QTY (WS-PT-IDX)
034370                                  WS-PT-TOTAL-REVENUE (WS-PT-IDX).
034400
034500 P02000-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900*                                                               *
035000*    PARAGRAPH:  P10000-POST-SALES-LOOP                         *
035100*                                                               *
035200*    FUNCTION :  READ ONE SALE REQUEST AND POST IT.             *
035300*                                                               *
035400*    CALLED BY:  P00000-MAINLINE                                *
035500*                                                               *
035600*****************************************************************
035700
035800 P10000-POST-SALES-LOOP.
035900
036000     READ SALE-REQUEST-FILE
036100         AT END
036200             MOVE '10' TO WS-SALEREQ-STATUS
036300             GO TO P10000-EXIT.
036400
036500     PERFORM P11000-FIND-PRODUCT THRU P11000-EXIT.
036600
036700     IF PRODUCT-NOT-FOUND
036800         MOVE 'UNKNOWN PRODUCT ID'   TO WS-RD-REASON
036900         PERFORM P19000-WRITE-EXCEPTION THRU P19000-EXIT
037000         GO TO P10000-EXIT
037100     END-IF.
037200
037300     IF SR-QUANTITY > WS-PT-CURRENT-STOCK (WS-PROD-SUB)
037400         MOVE 'INSUFFICIENT STOCK'   TO WS-RD-REASON
037500         PERFORM P19000-WRITE-EXCEPTION THRU P19000-EXIT
037600         GO TO P10000-EXIT
037700     END-IF.
037800
037900     PERFORM P12000-POST-ONE-SALE THRU P12000-EXIT.
038000
038100 P10000-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500*                                                               *
038600*    PARAGRAPH:  P11000-FIND-PRODUCT                            *
038700*                                                               *
038800*    FUNCTION :  LOCATE THE SALE REQUEST'S PRODUCT IN THE       *
038900*                IN-MEMORY PRODUCT TABLE BY LINEAR SCAN.        *
039000*                                                               *
039100*    CALLED BY:  P10000-POST-SALES-LOOP                         *
039200*                                                               *
039300*****************************************************************
039400
039500 P11000-FIND-PRODUCT.
039600
039700     MOVE 'N'                 TO WS-PRODUCT-FOUND-SW.
039800
039900     PERFORM P11100-SCAN-ONE-PRODUCT THRU P11100-EXIT
040000         VARYING WS-PROD-SUB FROM 1 BY 1
040100         UNTIL WS-PROD-SUB > WS-PROD-MAX
040200             OR PRODUCT-WAS-FOUND.
040300
040400 P11000-EXIT.
040500     EXIT.
040600
040700 P11100-SCAN-ONE-PRODUCT.
040800
040900     IF WS-PT-PRODUCT-ID (WS-PROD-SUB) = SR-PRODUCT-ID
041000         MOVE 'Y'             TO WS-PRODUCT-FOUND-SW
041100     END-IF.
041200
041300 P11100-EXIT.
041400     EXIT.
041500
041600*****************************************************************
041700*                                                               *
041800*    PARAGRAPH:  P12000-POST-ONE-SALE                           *
041900*                                                               *
042000*    FUNCTION :  R8 - DECREMENT THE PRODUCT'S STOCK IN THE      *
042100*                TABLE AND APPEND A PURCHASE LOG RECORD WITH    *
042200*                THE SALE DETAILS.                              *
042300*                                                               *
042400*    CALLED BY:  P10000-POST-SALES-LOOP                         *
042500*                                                               *
042600*****************************************************************
042700
042800 P12000-POST-ONE-SALE.
042900
043000     SUBTRACT SR-QUANTITY
044000         FROM WS-PT-CURRENT-STOCK (WS-PROD-SUB).
045000
045100     ADD +1                   TO WS-NEXT-PURCHASE-ID.
045200     ADD +1                   TO WS-SALE-COUNT.
045220     ADD SR-QUANTITY          TO WS-TOTAL-QUANTITY.
045300
045400     MOVE WS-NEXT-PURCHASE-ID TO PURCHASE-ID.
045500     MOVE SR-USER-ID          TO PURCHASE-USER-ID.
045600     MOVE SR-PRODUCT-ID       TO PURCHASE-PRODUCT-ID.
045700     MOVE WS-PT-WAREHOUSE-ID (WS-PROD-SUB)
045800                              TO PURCHASE-WAREHOUSE-ID.
045900     MOVE SR-QUANTITY         TO PURCHASE-QUANTITY.
046000     MOVE WS-PT-UNIT-PRICE (WS-PROD-SUB)
046100                              TO PURCHASE-UNIT-PRICE.
046200
046300     COMPUTE PURCHASE-TOTAL-PRICE ROUNDED =
046400         SR-QUANTITY * WS-PT-UNIT-PRICE (WS-PROD-SUB).
046420     ADD +1                   TO WS-PT-ORDER-COUNT (WS-PROD-SUB).
046440     ADD SR-QUANTITY          TO WS-PT-TOTAL-QTY (WS-PROD-SUB).
046460     ADD PURCHASE-TOTAL-PRICE TO WS-PT-TOTAL-REVENUE (WS-PROD-SUB)
046470                                 WS-TOTAL-REVENUE.
046500
046600     MOVE WS-PT-PRODUCT-NAME (WS-PROD-SUB)
046700                              TO PURCHASE-PRODUCT-NAME.
046800     MOVE WS-PT-PRODUCT-SKU (WS-PROD-SUB)
046900                              TO PURCHASE-PRODUCT-SKU.
047000
047100     MOVE 'N'                 TO WS-PRODUCT-FOUND-SW.
047200     PERFORM P12100-FIND-WAREHOUSE THRU P12100-EXIT
047300         VARYING WS-WARH-SUB FROM 1 BY 1
047400         UNTIL WS-WARH-SUB > WS-WARH-MAX
047500             OR PRODUCT-WAS-FOUND.
047600
047700     IF PRODUCT-WAS-FOUND
047800         MOVE WS-WT-WAREHOUSE-NAME (WS-WARH-SUB)
047900                              TO PURCHASE-WAREHOUSE-NAME
048000         MOVE WS-WT-LOCATION-CODE (WS-WARH-SUB)
048100                              TO PURCHASE-WAREHOUSE-CODE
048120         ADD +1               TO WS-WT-ORDER-COUNT (WS-WARH-SUB)
048140         ADD SR-QUANTITY      TO WS-WT-TOTAL-QTY (WS-WARH-SUB)
048160         ADD PURCHASE-TOTAL-PRICE
048180                              TO WS-WT-TOTAL-REVENUE (WS-WARH-SUB)
048200     ELSE
048300         MOVE SPACES          TO PURCHASE-WAREHOUSE-NAME
048400         MOVE SPACES          TO PURCHASE-WAREHOUSE-CODE
048500     END-IF.
048600
048700     MOVE FUNCTION CURRENT-DATE (1:4) TO PA-DATE-YYYY.
048800     MOVE FUNCTION CURRENT-DATE (5:2) TO PA-DATE-MM.
048900     MOVE FUNCTION CURRENT-DATE (7:2) TO PA-DATE-DD.
049000     MOVE FUNCTION CURRENT-DATE (9:8) TO PURCHASED-AT-TIME.
049200
049300     WRITE PURCHASE-RECORD.
049400
049500 P12000-EXIT.
049600     EXIT.
049700
049800 P12100-FIND-WAREHOUSE.
049900
050000     IF WS-WT-WAREHOUSE-ID (WS-WARH-SUB) =
050100         WS-PT-WAREHOUSE-ID (WS-PROD-SUB)
050200         MOVE 'Y'             TO WS-PRODUCT-FOUND-SW
050300     END-IF.
050400
050500 P12100-EXIT.
050600     EXIT.
050700
050800*****************************************************************
050900*                                                               *
051000*    PARAGRAPH:  P19000-WRITE-EXCEPTION                         *
051100*                                                               *
051200*    FUNCTION :  WRITE ONE LINE TO THE SALE EXCEPTION REPORT.   *
051300*                                                               *
051400*    CALLED BY:  P10000-POST-SALES-LOOP                         *
051500*                                                               *
051600*****************************************************************
051700
051800 P19000-WRITE-EXCEPTION.
051900
052000     ADD +1                   TO WS-REJECT-COUNT.
052100     MOVE SR-PRODUCT-ID       TO WS-RD-PRODUCT-ID.
052200     MOVE SR-QUANTITY         TO WS-RD-QUANTITY.
052300     WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-DETAIL.
052400     ADD +1                   TO WS-LINE-CNT.
052500     MOVE ' '                 TO WS-RD-CC.
052600     IF WS-LINE-CNT > +55
052700         MOVE ZEROES          TO WS-LINE-CNT
052800         WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-TITLE
052900         WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-HEADING
053000         MOVE '-'             TO WS-RD-CC
053100     END-IF.
053200
053300 P19000-EXIT.
053400     EXIT.
053500
053600*****************************************************************
053700*                                                               *
053800*    PARAGRAPH:  P20000-REWRITE-PRODUCT-MASTER                  *
053900*                                                               *
054000*    FUNCTION :  WRITE ONE UPDATED PRODUCT RECORD FROM THE      *
054100*                TABLE TO THE NEW PRODUCT MASTER, REFLECTING    *
054200*                WHATEVER STOCK CHANGES SALE POSTING MADE.      *
054300*                                                               *
054400*    CALLED BY:  P00000-MAINLINE                                *
054450*                                                               *
054500*****************************************************************
054600
054700 P20000-REWRITE-PRODUCT-MASTER.
054800
054900     MOVE WS-PT-FULL-RECORD (WS-PT-IDX) TO PRODUCT-RECORD.
055000     MOVE WS-PT-CURRENT-STOCK (WS-PT-IDX) TO CURRENT-STOCK.
055100     MOVE PRODUCT-RECORD      TO PRODUCT-NEW-RECORD.
055200     WRITE PRODUCT-NEW-RECORD.
055300
055400 P20000-EXIT.
055500     EXIT.
055600
055700*****************************************************************
055800*                                                               *
055900*    PARAGRAPH:  P21000-WRITE-TOTALS                            *
056000*                                                               *
056100*    FUNCTION :  R8 - WRITE THE OVERALL SALE TOTALS AND THE     *
056200*                PER-WAREHOUSE SALE TOTALS TO THE EXCEPTION     *
056300*                REPORT.  PER-PRODUCT TOTALS ARE HELD IN        *
056400*                WS-PT-ORDER-COUNT/WS-PT-TOTAL-QTY/             *
056500*                WS-PT-TOTAL-REVENUE FOR THE LIFE OF THE RUN BUT *
056600*                ARE NOT PRINTED -- THERE IS NO PRODUCT-LEVEL    *
056700*                REPORT LINE IN THE CURRENT FORMS LAYOUT.        *
056800*                                                               *
056900*    CALLED BY:  P00000-MAINLINE                                *
057000*                                                               *
057100*****************************************************************
057200
057300 P21000-WRITE-TOTALS.
057400
057500     MOVE ' '                 TO WS-RT-CC.
057600     MOVE WS-SALE-COUNT       TO WS-RT-ORDER-COUNT.
057700     MOVE WS-TOTAL-QUANTITY   TO WS-RT-QUANTITY.
057800     MOVE WS-TOTAL-REVENUE    TO WS-RT-REVENUE.
057900     WRITE SALE-EXCPT-OUT-REC FROM WS-RPT-TOTAL.
058000
058100     PERFORM P21100-WRITE-ONE-WAREHOUSE THRU P21100-EXIT
058200         VARYING WS-WT-IDX FROM 1 BY 1
058300         UNTIL WS-WT-IDX > WS-WARH-MAX.
058400
058500 P21000-EXIT.
058600     EXIT.
058700
058800*****************************************************************
058900*                                                               *
059000*    PARAGRAPH:  P21100-WRITE-ONE-WAREHOUSE                     *
059100*                                                               *
059200*    FUNCTION :  R8 - WRITE ONE WAREHOUSE'S RUNNING SALE        *
059300*                TOTALS AS A DETAIL LINE ON THE EXCEPTION       *
059400*                REPORT.                                        *
059500*                                                               *
059600*    CALLED BY:  P21000-WRITE-TOTALS                            *
059700*                                                               *
059800*****************************************************************
059900
060000 P21100-WRITE-ONE-WAREHOUSE.
060100
060200     MOVE ' '                      TO WS-RWT-CC.
060300     MOVE WS-WT-WAREHOUSE-ID (WS-WT-IDX)
060400                                   TO WS-RWT-WAREHOUSE-ID.
060500     MOVE WS-WT-WAREHOUSE-NAME (WS-WT-IDX)
060600                                   TO WS-RWT-WAREHOUSE-NAME.
060700     MOVE WS-WT-ORDER-COUNT (WS-WT-IDX)
060800                                   TO WS-RWT-ORDER-COUNT.
060900     MOVE WS-WT-TOTAL-QTY (WS-WT-IDX)
061000                                   TO WS-RWT-QUANTITY.
061100     MOVE WS-WT-TOTAL-REVENUE (WS-WT-IDX)
061200                                   TO WS-RWT-REVENUE.
061300     WRITE SALE-EXCPT-OUT-REC      FROM WS-RPT-WARH-TOTAL.
061400
061500 P21100-EXIT.
061600     EXIT.
