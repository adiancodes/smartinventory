000100******************************************************************
000200*    SSX051 PARAMETER PASS AREA                                  *
000300*                                                                *
000400*    FOLLOWS THE SAME SHAPE AS SSXDMCY -- INPUT FIELDS FIRST,    *
000500*    COMPUTED RESULTS LAST -- SO THE DEMAND FORECAST RUN-RATE    *
000600*    ROUTINE CAN BE CALLED AND RETURNED THE SAME WAY THE RESTOCK *
000700*    SPAN ROUTINE IS.                                            *
000800******************************************************************
000900
001000 01  SSXDFCY-PARMS.
001100     03  SSXDFCY-TOTAL-SOLD      PIC 9(9)   VALUE ZEROES.
001200     03  SSXDFCY-MAX-QUANTITY    PIC 9(9)   VALUE ZEROES.
001300     03  SSXDFCY-REORDER-LEVEL   PIC 9(9)   VALUE ZEROES.
001400     03  SSXDFCY-CURRENT-STOCK   PIC 9(9)   VALUE ZEROES.
001500     03  SSXDFCY-HAS-AGGREGATE   PIC X(1)   VALUE 'N'.
001600         88  SSXDFCY-AGGREGATE-PRESENT       VALUE 'Y'.
001700         88  SSXDFCY-AGGREGATE-ABSENT        VALUE 'N'.
001800     03  SSXDFCY-EARLY-DATE.
001900         05  SSXDFCY-ED-YEAR     PIC 9(4)   VALUE ZEROES.
002000         05  FILLER              REDEFINES SSXDFCY-ED-YEAR.
002100             07  SSXDFCY-ED-CE   PIC 99.
002200             07  SSXDFCY-ED-YR   PIC 99.
002300         05  SSXDFCY-ED-MONTH    PIC 99     VALUE ZEROES.
002400         05  SSXDFCY-ED-DAY      PIC 99     VALUE ZEROES.
002500     03  SSXDFCY-LATE-DATE.
002600         05  SSXDFCY-LD-YEAR     PIC 9(4)   VALUE ZEROES.
002700         05  FILLER              REDEFINES SSXDFCY-LD-YEAR.
002800             07  SSXDFCY-LD-CE   PIC 99.
002900             07  SSXDFCY-LD-YR   PIC 99.
003000         05  SSXDFCY-LD-MONTH    PIC 99     VALUE ZEROES.
003100         05  SSXDFCY-LD-DAY      PIC 99     VALUE ZEROES.
003200     03  SSXDFCY-HAS-DATES       PIC X(1)   VALUE 'N'.
003300         88  SSXDFCY-DATES-PRESENT           VALUE 'Y'.
003400         88  SSXDFCY-DATES-ABSENT            VALUE 'N'.
003500     03  SSXDFCY-RELATIVE-DEMAND PIC S9V9(4) VALUE ZEROES
003600                                            COMP-3.
003700     03  SSXDFCY-BASELINE        PIC S9(7)V9(4) VALUE ZEROES
003800                                            COMP-3.
003900     03  SSXDFCY-FORECAST        PIC S9(7)V9 VALUE ZEROES
004000                                            COMP-3.
004100     03  SSXDFCY-ROUNDED-FORECAST PIC 9(9)  VALUE ZEROES.
004200     03  SSXDFCY-SHORTFALL       PIC 9(9)   VALUE ZEROES.
004300     03  SSXDFCY-AT-RISK-FLAG    PIC X(1)   VALUE 'N'.
004400         88  SSXDFCY-IS-AT-RISK               VALUE 'Y'.
004500         88  SSXDFCY-NOT-AT-RISK              VALUE 'N'.
004600     03  SSXDFCY-RECOMMENDED-REORDER PIC 9(9) VALUE ZEROES.
004700     03  SSXDFCY-ACTION-CODE     PIC X(60)  VALUE SPACES.
004800     03  SSXDFCY-HISTORY-GRP.
004900         05  SSXDFCY-HISTORY     PIC S9(7)  OCCURS 6 TIMES
005000                                            COMP-3.
