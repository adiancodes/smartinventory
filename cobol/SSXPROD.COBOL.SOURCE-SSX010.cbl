000100 ID DIVISION.
000200 PROGRAM-ID.  SSX010.
000300 AUTHOR.      R-K-MASTERS.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX010                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM SSX010 IS A BATCH PROGRAM THAT READS THE  *
001600*             PRODUCT MASTER FILE, CALLS SSX011 TO VALIDATE     *
001700*             EACH PRODUCT (MAX STOCK LEVEL MUST NOT BE LESS    *
001800*             THAN REORDER LEVEL) AND TO DERIVE ITS STOCK       *
001900*             STATUS, AND PRINTS A SHORT CONTROL REPORT OF      *
002000*             PRODUCTS FAILING VALIDATION.  THIS SAME BOUNDARY  *
002100*             TEST IS ALSO DUPLICATED IN-LINE BY THE RESTOCK    *
002200*             AND DASHBOARD RUNS (SSX040, SSX060) ON THEIR OWN  *
002300*             PRODUCT READS -- THEY DO NOT CALL SSX011.         *
002400*                                                               *
002500* FILES   :   PRODUCT MASTER FILE   -  LINE SEQUENTIAL (READ)   *
002600*             VALIDATION RPT        -  PRINT         (OUTPUT)   *
002700*                                                               *
002800* PFKEYS  :   NONE                                              *
002900*                                                               *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  03/11/91   R K MASTERS           ORIGINAL PROGRAM            *
003700*                                   (REQ WH-0114)               *
003800*  08/02/93   D OYELARAN            ADDED VALIDATION CONTROL    *
003900*                                   REPORT PER AUDIT FINDING    *
004000*                                   WH-0339                     *
004100*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
004200*                                   PROGRAM, NO 2-DIGIT YEAR    *
004300*                                   FIELDS PRESENT, NO CHANGE   *
004400*                                   REQUIRED (WH-Y2K-011)       *
004420*  06/14/04   B T MASSEY            NOW PASSES PRODUCT-SKU TO   *
004440*                                   SSX011 SO ITS NEW R9        *
004460*                                   UNIQUENESS CHECK HAS A SKU  *
004480*                                   TO NORMALIZE AND COMPARE    *
004490*                                   (TICKET WR-1182)            *
004500*                                                               *
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT PRODUCT-FILE         ASSIGN TO PRODFILE
005600                                 ORGANIZATION IS LINE SEQUENTIAL
005700                                 FILE STATUS IS WS-PRODUCT-STATUS.
005800
005900     SELECT VALID-RPT-OUT        ASSIGN TO VALIDRPT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  PRODUCT-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 453 CHARACTERS.
006700
006800     COPY SSXPROD.
006900
007000 FD  VALID-RPT-OUT
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 133 CHARACTERS.
007400
007500 01  VALID-RPT-OUT-REC           PIC X(133).
007600
007700 WORKING-STORAGE SECTION.
007800*
007900*****************************************************************
008000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
008100*****************************************************************
008200
008300 77  WS-PRODUCT-COUNT            PIC S9(7) COMP VALUE +0.
008400 77  WS-REJECT-COUNT             PIC S9(7) COMP VALUE +0.
008500 77  WS-LINE-CNT                 PIC S99   VALUE ZEROES.
008600
008700 01  WS-SWITCHES.
008800     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
008900         88  END-OF-PROCESS                VALUE 'Y'.
009000         88  NOT-END-OF-PROCESS            VALUE 'N'.
009100     05  WS-PRODUCT-STATUS       PIC XX    VALUE SPACES.
009200         88  PRODUCT-OK                    VALUE '00'.
009300         88  PRODUCT-END                   VALUE '10'.
009400     05  FILLER                  PIC X(10).
009500
009600*****************************************************************
009700*    VALIDATION CONTROL REPORT LAYOUT                           *
009800*****************************************************************
009900
010000 01  WS-RPT-TITLE.
010100     05  FILLER             PIC X     VALUE '1'.
010200     05  FILLER             PIC X(30) VALUE SPACES.
010300     05  FILLER             PIC X(42) VALUE
010400         'SMARTSHELFX PRODUCT VALIDATION EXCEPTIONS'.
010500     05  FILLER             PIC X(60) VALUE SPACES.
010600
010700 01  WS-RPT-HEADING.
010800     05  FILLER             PIC X     VALUE '-'.
010900     05  FILLER             PIC X(9)  VALUE SPACES.
011000     05  FILLER             PIC X(12) VALUE 'PRODUCT ID  '.
011100     05  FILLER             PIC X(4)  VALUE SPACES.
011200     05  FILLER            PIC X(20) VALUE 'PRODUCT NAME        '.
011300     05  FILLER             PIC X(87) VALUE SPACES.
011350 01  WS-RPT-HEADING-ALPHA REDEFINES WS-RPT-HEADING.
011360     05  WS-RHA-IMAGE       PIC X(133).
011400
011500 01  WS-RPT-DETAIL.
011600     05  WS-RD-CC           PIC X     VALUE ' '.
011700     05  FILLER             PIC X(9)  VALUE SPACES.
011800     05  WS-RD-PRODUCT-ID   PIC Z(8)9.
011900     05  FILLER             PIC X(4)  VALUE SPACES.
012000     05  WS-RD-PRODUCT-NAME PIC X(40).
012100     05  FILLER             PIC X(71) VALUE SPACES.
012150 01  WS-RPT-DETAIL-ALPHA REDEFINES WS-RPT-DETAIL.
012160     05  WS-RDA-IMAGE       PIC X(133).
012200
012300 01  WS-RPT-TOTAL.
012400     05  WS-RT-CC           PIC X     VALUE ' '.
012500     05  FILLER             PIC X(9)  VALUE SPACES.
012600     05  FILLER             PIC X(25) VALUE
012700         'TOTAL PRODUCTS REJECTED: '.
012800     05  WS-RT-REJECT-COUNT PIC ZZ,ZZZ,ZZ9.
012900     05  FILLER             PIC X(89) VALUE SPACES.
012950 01  WS-RPT-TOTAL-ALPHA REDEFINES WS-RPT-TOTAL.
012960     05  WS-RTA-IMAGE       PIC X(133).
013000
013100*****************************************************************
013200*    SSX011 PARAMETER PASS AREA                                 *
013300*****************************************************************
013400
013500 01  SSX011-PARMS.
013600     03  SSX011-CURRENT-STOCK    PIC 9(9)   VALUE ZEROES.
013700     03  SSX011-REORDER-LEVEL    PIC 9(9)   VALUE ZEROES.
013800     03  SSX011-MAX-STOCK-LEVEL  PIC 9(9)   VALUE ZEROES.
013900     03  SSX011-STOCK-STATUS     PIC X(12)  VALUE SPACES.
014000     03  SSX011-VALID-FLAG       PIC X(1)   VALUE 'Y'.
014100         88  SSX011-IS-VALID                VALUE 'Y'.
014200         88  SSX011-IS-INVALID              VALUE 'N'.
014250     03  SSX011-SKU              PIC X(60)  VALUE SPACES.
014300
014400*****************************************************************
014500*    GENERAL ERROR PROCESSING WORK AREA                         *
014600*****************************************************************
014700
014800     COPY SSXERRW.
014900
015000*****************************************************************
015100*    P R O C E D U R E    D I V I S I O N                       *
015200*****************************************************************
015300
015400 PROCEDURE DIVISION.
015500
015600*****************************************************************
015700*                                                               *
015800*    PARAGRAPH:  P00000-MAINLINE                                *
015900*                                                               *
016000*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
016100*                                                               *
016200*    CALLED BY:  NONE                                           *
016300*                                                               *
016400*****************************************************************
016500
016600 P00000-MAINLINE.
016700
016800     OPEN INPUT  PRODUCT-FILE
016900          OUTPUT VALID-RPT-OUT.
017000
017100     MOVE ZEROES              TO WS-PRODUCT-COUNT
017200                                 WS-REJECT-COUNT.
017300     MOVE ZEROES              TO WS-LINE-CNT.
017400     MOVE '-'                 TO WS-RD-CC.
017500
017600     WRITE VALID-RPT-OUT-REC  FROM WS-RPT-TITLE.
017700     WRITE VALID-RPT-OUT-REC  FROM WS-RPT-HEADING.
017800
017900     PERFORM P10000-VALIDATE-LOOP THRU P10000-EXIT
018000         UNTIL PRODUCT-END OR END-OF-PROCESS.
018100
018200     MOVE WS-REJECT-COUNT     TO WS-RT-REJECT-COUNT.
018300     MOVE ' '                 TO WS-RT-CC.
018400     WRITE VALID-RPT-OUT-REC  FROM WS-RPT-TOTAL.
018500
018600     CLOSE PRODUCT-FILE
018700           VALID-RPT-OUT.
018800
018900     GOBACK.
019000
019100 P00000-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500*                                                               *
019600*    PARAGRAPH:  P10000-VALIDATE-LOOP                           *
019700*                                                               *
019800*    FUNCTION :  READ ONE PRODUCT, CALL SSX011 TO VALIDATE AND  *
019900*                CLASSIFY IT, PRINT AN EXCEPTION LINE WHEN THE  *
020000*                PRODUCT FAILS VALIDATION.                      *
020100*                                                               *
020200*    CALLED BY:  P00000-MAINLINE                                *
020300*                                                               *
020400*****************************************************************
020500
020600 P10000-VALIDATE-LOOP.
020700
020800     READ PRODUCT-FILE
020900         AT END
021000             MOVE 'Y' TO WS-END-OF-PROCESS-SW
021100             GO TO P10000-EXIT.
021200
021300     ADD +1                   TO WS-PRODUCT-COUNT.
021400
021500     MOVE CURRENT-STOCK       TO SSX011-CURRENT-STOCK.
021600     MOVE REORDER-LEVEL       TO SSX011-REORDER-LEVEL.
021700     MOVE MAX-STOCK-LEVEL     TO SSX011-MAX-STOCK-LEVEL.
021750     MOVE PRODUCT-SKU         TO SSX011-SKU.
021800
021900     CALL 'SSX011'            USING SSX011-PARMS.
022000
022100     IF SSX011-IS-INVALID
022200         ADD +1               TO WS-REJECT-COUNT
022300         MOVE PRODUCT-ID      TO WS-RD-PRODUCT-ID
022400         MOVE PRODUCT-NAME (1:40) TO WS-RD-PRODUCT-NAME
022500         WRITE VALID-RPT-OUT-REC FROM WS-RPT-DETAIL
022600         ADD +1               TO WS-LINE-CNT
022700         MOVE ' '             TO WS-RD-CC
022800         IF WS-LINE-CNT > +55
022900             MOVE ZEROES      TO WS-LINE-CNT
023000             WRITE VALID-RPT-OUT-REC FROM WS-RPT-TITLE
023100             WRITE VALID-RPT-OUT-REC FROM WS-RPT-HEADING
023200             MOVE '-'         TO WS-RD-CC
023300         END-IF
023400     END-IF.
023500
023600 P10000-EXIT.
023700     EXIT.
