000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*   PURCHASE (SALE) LOG RECORD -- LINE SEQUENTIAL (PURCHASE-FILE)*
000500*                                                                *
000600*    ADAPTED FROM THE OLD DORDLOG DCLGEN (DB2 ORDER_LOG TABLE).  *
000700*    APPEND-ONLY -- ONE ROW WRITTEN PER COMPLETED SALE, NEVER    *
000800*    REWRITTEN. NAME/SKU/WAREHOUSE FIELDS ARE SNAPSHOTS TAKEN AT *
000900*   SALE TIME SO A LATER PRODUCT RENAME DOES NOT REWRITE HISTORY.*
001000******************************************************************
001100
001200 01  PURCHASE-RECORD.
001300     05  PURCHASE-ID             PIC 9(09).
001400     05  PURCHASE-USER-ID        PIC 9(09).
001500     05  PURCHASE-PRODUCT-ID     PIC 9(09).
001600     05  PURCHASE-WAREHOUSE-ID   PIC 9(09).
001700     05  PURCHASE-QUANTITY       PIC 9(09).
001800     05  PURCHASE-UNIT-PRICE     PIC S9(10)V99 COMP-3.
001900     05  PURCHASE-TOTAL-PRICE    PIC S9(12)V99 COMP-3.
002000     05  PURCHASE-PRODUCT-NAME   PIC X(180).
002100     05  PURCHASE-PRODUCT-SKU    PIC X(60).
002200     05  PURCHASE-WAREHOUSE-NAME PIC X(120).
002300     05  PURCHASE-WAREHOUSE-CODE PIC X(60).
002400     05  PURCHASED-AT.
002500         10  PURCHASED-AT-DATE.
002600             15  PA-DATE-YYYY    PIC 9(04).
002700             15  FILLER          PIC X(01)  VALUE '-'.
002800             15  PA-DATE-MM      PIC 9(02).
002900             15  FILLER          PIC X(01)  VALUE '-'.
003000             15  PA-DATE-DD      PIC 9(02).
003100         10  PURCHASED-AT-TIME   PIC X(08).
003200     05  FILLER                  PIC X(25).
