000100 ID DIVISION.
000200 PROGRAM-ID.  SSX050.
000300 AUTHOR.      D-OYELARAN.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 10/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX050                                            *
001400*                                                               *
001500* FUNCTION:   SSX050 IS THE NIGHTLY DEMAND FORECAST BATCH.  IT  *
001600*             SCANS THE PURCHASE LOG TO BUILD A PER-PRODUCT     *
001700*             DEMAND AGGREGATE, FINDS THE LARGEST POSITIVE      *
001800*             TOTAL QUANTITY ACROSS ALL PRODUCTS, CALLS SSX051  *
001900*             ONCE PER PRODUCT TO DERIVE THE FORECAST, AT-RISK  *
002000*             FLAG, RECOMMENDED REORDER AND SIX POINT HISTORY,  *
002100*             AND PRINTS THE DEMAND FORECAST SECTION OF THE     *
002200*             MANAGEMENT REPORT.  WHEN THE PRODUCT MASTER IS    *
002300*             EMPTY (NEW INSTALL OR TRADE SHOW DEMO UNIT) THE   *
002400*             PROGRAM EMITS THREE FIXED SAMPLE PRODUCTS SO THE  *
002500*             REPORT IS NEVER BLANK.                            *
002600*                                                               *
002700* FILES   :   PRODUCT MASTER FILE    -  LINE SEQUENTIAL (READ)  *
002800*             PURCHASE LOG           -  LINE SEQUENTIAL (READ)  *
002900*             DEMAND FORECAST OUT    -  LINE SEQUENTIAL (OUTPUT)*
003000*             DEMAND FCST RPT OUT    -  PRINT         (OUTPUT)  *
003100*                                                               *
003200* PFKEYS  :   NONE                                              *
003300*                                                               *
003400*****************************************************************
003500*             PROGRAM CHANGE LOG                                *
003600*             -------------------                               *
003700*                                                               *
003800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003900*  --------   --------------------  --------------------------  *
004000*  10/14/91   D OYELARAN            ORIGINAL PROGRAM - DAILY    *
004100*                                   RUN RATE FORECAST (REQ      *
004200*                                   WH-0148)                    *
004300*  04/05/95   R K MASTERS           MAX QUANTITY NOW IGNORES    *
004400*                                   ZERO/NEGATIVE AGGREGATES SO *
004500*                                   A RETURNED-ONLY PRODUCT     *
004600*                                   DOES NOT SKEW THE RELATIVE  *
004700*                                   DEMAND SCALE (TICKET        *
004800*                                   WH-0405)                    *
004900*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
005000*                                   PROGRAM, NO 2-DIGIT YEAR    *
005100*                                   FIELDS PRESENT, NO CHANGE   *
005200*                                   REQUIRED (WH-Y2K-011)       *
005300*  03/02/00   T WEBICH              ADDED THE THREE SAMPLE      *
005400*                                   PRODUCTS SO A NEW OR DEMO   *
005500*                                   WAREHOUSE WITH AN EMPTY     *
005600*                                   CATALOG STILL SHOWS A       *
005700*                                   POPULATED REPORT (TICKET    *
005800*                                   WH-0641)                    *
005900*                                                               *
006000*****************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT PRODUCT-FILE        ASSIGN TO PRODFILE
007000                                ORGANIZATION IS LINE SEQUENTIAL
007100                                FILE STATUS IS WS-PRODUCT-STATUS.
007200
007300     SELECT PURCHASE-FILE       ASSIGN TO PURCFILE
007400                                ORGANIZATION IS LINE SEQUENTIAL
007500                                FILE STATUS IS WS-PURCHASE-STATUS.
007600
007700     SELECT DEMAND-FORECAST-OUT ASSIGN TO DFORCOUT
007800                                ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT DEMANDFOR-RPT-OUT   ASSIGN TO DFORCRPT.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  PRODUCT-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 453 CHARACTERS.
008800
008900     COPY SSXPROD.
009000
009100 FD  PURCHASE-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 523 CHARACTERS.
009400
009500     COPY SSXPURC.
009600
009700 FD  DEMAND-FORECAST-OUT
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 321 CHARACTERS.
010000
010100     COPY SSXDFOR.
010200
010300 FD  DEMANDFOR-RPT-OUT
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F
010600     RECORD CONTAINS 133 CHARACTERS.
010700
010800 01  DEMANDFOR-RPT-OUT-REC       PIC X(133).
010900
011000 WORKING-STORAGE SECTION.
011100*
011200*****************************************************************
011300*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
011400*****************************************************************
011500
011600 77  WS-PROD-MAX                 PIC S9(4) COMP VALUE +0.
011700 77  WS-DMD-MAX                  PIC S9(4) COMP VALUE +0.
011800 77  WS-OUT-MAX                  PIC S9(4) COMP VALUE +0.
011900 77  WS-PROD-SUB                 PIC S9(4) COMP VALUE +0.
012000 77  WS-DMD-SUB                  PIC S9(4) COMP VALUE +0.
012100 77  WS-OUT-SUB1                 PIC S9(4) COMP VALUE +0.
012200 77  WS-OUT-SUB2                 PIC S9(4) COMP VALUE +0.
012300 77  WS-HIST-SUB                 PIC S9(4) COMP VALUE +0.
012400 77  WS-LINE-CNT                 PIC S99   VALUE ZEROES.
012500 77  WS-MAX-QUANTITY             PIC 9(9)  VALUE ZEROES.
012600
012700 01  WS-SWITCHES.
012800     05  WS-PRODUCT-STATUS       PIC XX    VALUE SPACES.
012900         88  PRODUCT-OK                    VALUE '00'.
013000         88  PRODUCT-END                   VALUE '10'.
013100     05  WS-PURCHASE-STATUS      PIC XX    VALUE SPACES.
013200         88  PURCHASE-OK                   VALUE '00'.
013300         88  PURCHASE-END                  VALUE '10'.
013400     05  WS-FOUND-SW             PIC X     VALUE 'N'.
013500         88  ENTRY-WAS-FOUND               VALUE 'Y'.
013600         88  ENTRY-NOT-FOUND                VALUE 'N'.
013700     05  WS-SWAP-MADE-SW         PIC X     VALUE 'N'.
013800         88  A-SWAP-WAS-MADE                 VALUE 'Y'.
013900         88  NO-SWAP-WAS-MADE                VALUE 'N'.
014000     05  FILLER                  PIC X(10).
014100
014200*****************************************************************
014300*    DATE-TO-NUMBER SCRATCH AREA - USED WHILE SCANNING PURCHASE *
014400*    DATES TO FIND THE EARLIEST/LATEST PURCHASE PER PRODUCT     *
014500*****************************************************************
014600
014700 01  WS-DATE-WORK.
014800     05  WS-DW-YEAR              PIC 9(4)  VALUE ZEROES.
014900     05  WS-DW-MONTH             PIC 9(2)  VALUE ZEROES.
015000     05  WS-DW-DAY               PIC 9(2)  VALUE ZEROES.
015100 01  WS-DATE-WORK-NUM REDEFINES WS-DATE-WORK.
015200     05  WS-DW-NUMERIC           PIC 9(8).
015400
015500*****************************************************************
015600*    IN-MEMORY PRODUCT TABLE (BUILT FROM PRODUCT-FILE)          *
015700*****************************************************************
015800
015900 01  WS-PRODUCT-TABLE.
016000     05  WS-PT-ENTRY             OCCURS 2000 TIMES.
016100         10  WS-PT-PRODUCT-ID    PIC 9(09).
016200         10  WS-PT-PRODUCT-NAME  PIC X(120).
016300         10  WS-PT-PRODUCT-SKU   PIC X(60).
016400         10  WS-PT-REORDER-LEVEL PIC 9(09).
016500         10  WS-PT-CURRENT-STOCK PIC 9(09).
016600         10  FILLER              PIC X(05).
016700
016800 01  WS-PT-STOCK-CHECK REDEFINES WS-PRODUCT-TABLE.
016900     05  WS-PSC-ENTRY            OCCURS 2000 TIMES.
017000         10  FILLER              PIC X(198).
017100         10  WS-PSC-CURRENT-STOCK PIC 9(09).
017200
017300*****************************************************************
017400*    IN-MEMORY DEMAND AGGREGATE TABLE (BUILT FROM PURCHASE-FILE)*
017500*****************************************************************
017600
017700 01  WS-DEMAND-TABLE.
017800     05  WS-DT-ENTRY             OCCURS 2000 TIMES.
017900         10  WS-DT-PRODUCT-ID    PIC 9(09).
018000         10  WS-DT-TOTAL-QUANTITY PIC 9(09).
018100         10  WS-DT-EARLIEST-NUM  PIC 9(08).
018200         10  WS-DT-LATEST-NUM    PIC 9(08).
018300         10  WS-DT-EARLIEST-DATE.
018400             15  WS-DT-ED-YEAR   PIC 9(04).
018500             15  WS-DT-ED-MONTH  PIC 9(02).
018600             15  WS-DT-ED-DAY    PIC 9(02).
018700         10  WS-DT-LATEST-DATE.
018800             15  WS-DT-LD-YEAR   PIC 9(04).
018900             15  WS-DT-LD-MONTH  PIC 9(02).
019000             15  WS-DT-LD-DAY    PIC 9(02).
019100         10  FILLER              PIC X(05).
019200
019300 01  WS-DEMAND-KEY-VIEW REDEFINES WS-DEMAND-TABLE.
019400     05  WS-DKV-ENTRY            OCCURS 2000 TIMES.
019500         10  WS-DKV-PRODUCT-ID   PIC 9(09).
019600         10  FILLER              PIC X(29).
019700
019800*****************************************************************
019900*    OUTPUT FORECAST TABLE - SORTED BEFORE IT IS WRITTEN         *
020000*****************************************************************
020100
020200 01  WS-OUTPUT-TABLE.
020300     05  WS-OT-ENTRY             OCCURS 2000 TIMES.
020400         10  WS-OT-RECORD        PIC X(321).
020500         10  WS-OT-TOTAL-SOLD    PIC 9(09).
020600         10  WS-OT-FORECAST-QTY  PIC S9(07)V9 COMP-3.
020700         10  WS-OT-NAME          PIC X(120).
020800         10  FILLER              PIC X(05).
020900
021000 01  WS-OT-SWAP-AREA             PIC X(460) VALUE SPACES.
021100
021200*****************************************************************
021300*    DEMAND FORECAST REPORT LAYOUT (REPORT SECTION 8)            *
021400*****************************************************************
021500
021600 01  WS-RPT-TITLE.
021700     05  FILLER             PIC X     VALUE '1'.
021800     05  FILLER             PIC X(34) VALUE SPACES.
021900     05  FILLER             PIC X(30) VALUE
022000         'DEMAND FORECAST               '.
022100     05  FILLER             PIC X(68) VALUE SPACES.
022200
022300 01  WS-RPT-HEADING.
022400     05  FILLER             PIC X     VALUE '-'.
022500     05  FILLER             PIC X(1)  VALUE SPACES.
022600     05  FILLER             PIC X(20) VALUE 'PRODUCT NAME       '.
022700     05  FILLER             PIC X(14) VALUE 'SKU           '.
022800     05  FILLER             PIC X(8)  VALUE 'ON HAND '.
022900     05  FILLER             PIC X(8)  VALUE 'REORDER '.
023000     05  FILLER             PIC X(8)  VALUE 'FCST QTY'.
023100     05  FILLER             PIC X(5)  VALUE 'RISK '.
023200     05  FILLER             PIC X(9)  VALUE 'RECOMMND '.
023300     05  FILLER             PIC X(60) VALUE 'ACTION'.
023400
023500 01  WS-RPT-DETAIL.
023600     05  WS-RD-CC           PIC X     VALUE ' '.
023700     05  FILLER             PIC X(1)  VALUE SPACES.
023800     05  WS-RD-NAME         PIC X(20).
023900     05  WS-RD-SKU          PIC X(14).
024000     05  WS-RD-STOCK        PIC ZZZ,ZZ9.
024100     05  FILLER             PIC X     VALUE SPACES.
024200     05  WS-RD-REORDER      PIC ZZZ,ZZ9.
024300     05  FILLER             PIC X     VALUE SPACES.
024400     05  WS-RD-FORECAST     PIC ZZZ9.9.
024500     05  FILLER             PIC X(2)  VALUE SPACES.
024600     05  WS-RD-AT-RISK      PIC X.
024700     05  FILLER             PIC X(4)  VALUE SPACES.
024800     05  WS-RD-RECOMMEND    PIC ZZZ,ZZ9.
024900     05  FILLER             PIC X     VALUE SPACES.
025000     05  WS-RD-ACTION       PIC X(40).
025100
025200*****************************************************************
025300*    WORK AREA FOR THE THREE BUILT-IN SAMPLE PRODUCTS           *
025400*****************************************************************
025500
025600 01  WS-FB-WORK.
025700     05  WS-FB-NAME              PIC X(120) VALUE SPACES.
025800     05  WS-FB-SKU               PIC X(60)  VALUE SPACES.
025900     05  WS-FB-STOCK             PIC 9(09)  VALUE ZEROES.
026000     05  WS-FB-REORDER           PIC 9(09)  VALUE ZEROES.
026100     05  WS-FB-FORECAST          PIC S9(07)V9 VALUE ZEROES
026200                                            COMP-3.
026300     05  WS-FB-AT-RISK           PIC X      VALUE 'N'.
026400     05  WS-FB-RECOMMEND         PIC 9(09)  VALUE ZEROES.
026500     05  WS-FB-ACTION            PIC X(60)  VALUE SPACES.
026600     05  WS-FB-HISTORY-GRP.
026700         10  WS-FB-HISTORY       PIC S9(07) OCCURS 6 TIMES
026800                                            COMP-3.
026900     05  FILLER                  PIC X(05) VALUE SPACES.
027000
027100*****************************************************************
027200*    GENERAL ERROR PROCESSING WORK AREA                         *
027300*****************************************************************
027400
027500     COPY SSXERRW.
027600
027700*****************************************************************
027800*    SSX051 PARAMETER PASS AREA                                 *
027900*****************************************************************
028000
028100     COPY SSXDFCY.
028200
028300*****************************************************************
028400*    P R O C E D U R E    D I V I S I O N                       *
028500*****************************************************************
028600
028700 PROCEDURE DIVISION.
028800
028900*****************************************************************
029000*                                                               *
029100*    PARAGRAPH:  P00000-MAINLINE                                *
029200*                                                               *
029300*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
029400*                                                               *
029500*    CALLED BY:  NONE                                           *
029600*                                                               *
029700*****************************************************************
029800
029900 P00000-MAINLINE.
030000
030100     OPEN INPUT  PRODUCT-FILE
030200               PURCHASE-FILE
030300          OUTPUT DEMAND-FORECAST-OUT
030400                 DEMANDFOR-RPT-OUT.
030500
030600     MOVE ZEROES              TO WS-PROD-MAX WS-DMD-MAX
030700                                 WS-OUT-MAX WS-LINE-CNT
030800                                 WS-MAX-QUANTITY.
030900     MOVE '-'                 TO WS-RD-CC.
031000
031100     WRITE DEMANDFOR-RPT-OUT-REC FROM WS-RPT-TITLE.
031200     WRITE DEMANDFOR-RPT-OUT-REC FROM WS-RPT-HEADING.
031300
031400     PERFORM P01000-LOAD-PRODUCT-TABLE THRU P01000-EXIT
031500         UNTIL PRODUCT-END.
031600
031700     IF WS-PROD-MAX = 0
031800         PERFORM P05000-WRITE-FALLBACK-OUTPUT THRU P05000-EXIT
031900     ELSE
032000         PERFORM P02000-BUILD-DEMAND-TABLE THRU P02000-EXIT
032100             UNTIL PURCHASE-END
032200
032300         PERFORM P03000-FIND-MAX-QUANTITY THRU P03000-EXIT
032400             VARYING WS-DMD-SUB FROM 1 BY 1
032500             UNTIL WS-DMD-SUB > WS-DMD-MAX
032600
032700         PERFORM P10000-BUILD-FORECAST THRU P10000-EXIT
032800             VARYING WS-PROD-SUB FROM 1 BY 1
032900             UNTIL WS-PROD-SUB > WS-PROD-MAX
033000
033100         PERFORM P20000-SORT-OUTPUT-TABLE THRU P20000-EXIT
033200
033300         PERFORM P30000-WRITE-ONE-OUTPUT THRU P30000-EXIT
033400             VARYING WS-OUT-SUB1 FROM 1 BY 1
033500             UNTIL WS-OUT-SUB1 > WS-OUT-MAX
033600     END-IF.
033700
033800     CLOSE PRODUCT-FILE
033900           PURCHASE-FILE
034000           DEMAND-FORECAST-OUT
034100           DEMANDFOR-RPT-OUT.
034200
034300     GOBACK.
034400
034500 P00000-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900*                                                               *
035000*    PARAGRAPH:  P01000-LOAD-PRODUCT-TABLE                      *
035100*                                                               *
035200*    FUNCTION :  READ PRODUCT-FILE INTO WS-PRODUCT-TABLE.       *
035300*                                                               *
035400*    CALLED BY:  P00000-MAINLINE                                *
035500*                                                               *
035600*****************************************************************
035700
035800 P01000-LOAD-PRODUCT-TABLE.
035900
036000     READ PRODUCT-FILE
036100         AT END
036200             MOVE '10' TO WS-PRODUCT-STATUS
036300             GO TO P01000-EXIT.
036400
036500     ADD +1                   TO WS-PROD-MAX.
036600     MOVE WS-PROD-MAX         TO WS-PROD-SUB.
036700     MOVE PRODUCT-ID          TO WS-PT-PRODUCT-ID (WS-PROD-SUB).
036800     MOVE PRODUCT-NAME        TO WS-PT-PRODUCT-NAME (WS-PROD-SUB).
036900     MOVE PRODUCT-SKU         TO WS-PT-PRODUCT-SKU (WS-PROD-SUB).
037000     MOVE REORDER-LEVEL      TO WS-PT-REORDER-LEVEL (WS-PROD-SUB).
037100     MOVE CURRENT-STOCK      TO WS-PT-CURRENT-STOCK (WS-PROD-SUB).
037200
037300 P01000-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700*                                                               *
037800*    PARAGRAPH:  P02000-BUILD-DEMAND-TABLE                      *
037900*                                                               *
038000*    FUNCTION :  READ ONE PURCHASE RECORD AND ROLL IT INTO THE  *
038100*                DEMAND AGGREGATE ENTRY FOR ITS PRODUCT.         *
038200*                                                               *
038300*    CALLED BY:  P00000-MAINLINE                                *
038400*                                                               *
038500*****************************************************************
038600
038700 P02000-BUILD-DEMAND-TABLE.
038800
038900     READ PURCHASE-FILE
039000         AT END
039100             MOVE '10' TO WS-PURCHASE-STATUS
039200             GO TO P02000-EXIT.
039300
039400     MOVE 'N'                 TO WS-FOUND-SW.
039500     PERFORM P02100-FIND-DEMAND-ENTRY THRU P02100-EXIT
039600         VARYING WS-DMD-SUB FROM 1 BY 1
039700         UNTIL WS-DMD-SUB > WS-DMD-MAX
039800             OR ENTRY-WAS-FOUND.
039900
040000     IF ENTRY-NOT-FOUND
040100         ADD +1               TO WS-DMD-MAX
040200         MOVE WS-DMD-MAX      TO WS-DMD-SUB
040300         MOVE PURCHASE-PRODUCT-ID TO WS-DT-PRODUCT-ID (WS-DMD-SUB)
040400         MOVE ZEROES          TO WS-DT-TOTAL-QUANTITY (WS-DMD-SUB)
040500         MOVE 99999999        TO WS-DT-EARLIEST-NUM (WS-DMD-SUB)
040600         MOVE ZEROES          TO WS-DT-LATEST-NUM (WS-DMD-SUB)
040700     END-IF.
040800
040900     ADD PURCHASE-QUANTITY   TO WS-DT-TOTAL-QUANTITY (WS-DMD-SUB).
041000
041100     MOVE PA-DATE-YYYY        TO WS-DW-YEAR.
041200     MOVE PA-DATE-MM          TO WS-DW-MONTH.
041300     MOVE PA-DATE-DD          TO WS-DW-DAY.
041400
041500     IF WS-DW-NUMERIC < WS-DT-EARLIEST-NUM (WS-DMD-SUB)
041600         MOVE WS-DW-NUMERIC   TO WS-DT-EARLIEST-NUM (WS-DMD-SUB)
041700         MOVE WS-DW-YEAR      TO WS-DT-ED-YEAR (WS-DMD-SUB)
041800         MOVE WS-DW-MONTH     TO WS-DT-ED-MONTH (WS-DMD-SUB)
041900         MOVE WS-DW-DAY       TO WS-DT-ED-DAY (WS-DMD-SUB)
042000     END-IF.
042100
042200     IF WS-DW-NUMERIC > WS-DT-LATEST-NUM (WS-DMD-SUB)
042300         MOVE WS-DW-NUMERIC   TO WS-DT-LATEST-NUM (WS-DMD-SUB)
042400         MOVE WS-DW-YEAR      TO WS-DT-LD-YEAR (WS-DMD-SUB)
042500         MOVE WS-DW-MONTH     TO WS-DT-LD-MONTH (WS-DMD-SUB)
042600         MOVE WS-DW-DAY       TO WS-DT-LD-DAY (WS-DMD-SUB)
042700     END-IF.
042800
042900 P02000-EXIT.
043000     EXIT.
043100
043200 P02100-FIND-DEMAND-ENTRY.
043300
043400     IF WS-DT-PRODUCT-ID (WS-DMD-SUB) = PURCHASE-PRODUCT-ID
043500         MOVE 'Y'             TO WS-FOUND-SW
043600     END-IF.
043700
043800 P02100-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*                                                               *
044300*    PARAGRAPH:  P03000-FIND-MAX-QUANTITY                       *
044400*                                                               *
044500*    FUNCTION :  R4 - MAX QUANTITY IS THE LARGEST POSITIVE      *
044600*                TOTAL QUANTITY ACROSS ALL DEMAND AGGREGATES,    *
044700*                ZERO IF NONE ARE POSITIVE.                     *
044800*                                                               *
044900*    CALLED BY:  P00000-MAINLINE                                *
045000*                                                               *
045100*****************************************************************
045200
045300 P03000-FIND-MAX-QUANTITY.
045400
045500     IF WS-DT-TOTAL-QUANTITY (WS-DMD-SUB) > ZEROES
045600         AND WS-DT-TOTAL-QUANTITY (WS-DMD-SUB) > WS-MAX-QUANTITY
045700         MOVE WS-DT-TOTAL-QUANTITY (WS-DMD-SUB) TO WS-MAX-QUANTITY
045800     END-IF.
045900
046000 P03000-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400*                                                               *
046500*    PARAGRAPH:  P10000-BUILD-FORECAST                          *
046600*                                                               *
046700*    FUNCTION :  R4-R6 - FOR ONE PRODUCT, LOOK UP ITS DEMAND    *
046800*                AGGREGATE, CALL SSX051, AND ADD THE RESULT TO   *
046900*                THE OUTPUT TABLE.                               *
047000*                                                               *
047100*    CALLED BY:  P00000-MAINLINE                                *
047200*                                                               *
047300*****************************************************************
047400
047500 P10000-BUILD-FORECAST.
047600
047700     MOVE SPACES              TO SSXDFCY-PARMS.
047800     MOVE ZEROES              TO SSXDFCY-TOTAL-SOLD.
047900     MOVE WS-MAX-QUANTITY     TO SSXDFCY-MAX-QUANTITY.
048000     MOVE WS-PT-REORDER-LEVEL (WS-PROD-SUB)
048005         TO SSXDFCY-REORDER-LEVEL.
048100     MOVE WS-PT-CURRENT-STOCK (WS-PROD-SUB)
048105         TO SSXDFCY-CURRENT-STOCK.
048200     MOVE 'N'                 TO SSXDFCY-HAS-AGGREGATE.
048300     MOVE 'N'                 TO SSXDFCY-HAS-DATES.
048400
048500     MOVE 'N'                 TO WS-FOUND-SW.
048600     PERFORM P10100-FIND-DEMAND-FOR-PRODUCT THRU P10100-EXIT
048700         VARYING WS-DMD-SUB FROM 1 BY 1
048800         UNTIL WS-DMD-SUB > WS-DMD-MAX
048900             OR ENTRY-WAS-FOUND.
049000
049100     IF ENTRY-WAS-FOUND
049200         MOVE 'Y'             TO SSXDFCY-HAS-AGGREGATE
049300         MOVE 'Y'             TO SSXDFCY-HAS-DATES
049400      MOVE WS-DT-TOTAL-QUANTITY (WS-DMD-SUB) TO SSXDFCY-TOTAL-SOLD
049500         MOVE WS-DT-ED-YEAR (WS-DMD-SUB)  TO SSXDFCY-ED-YEAR
049600         MOVE WS-DT-ED-MONTH (WS-DMD-SUB) TO SSXDFCY-ED-MONTH
049700         MOVE WS-DT-ED-DAY (WS-DMD-SUB)   TO SSXDFCY-ED-DAY
049800         MOVE WS-DT-LD-YEAR (WS-DMD-SUB)  TO SSXDFCY-LD-YEAR
049900         MOVE WS-DT-LD-MONTH (WS-DMD-SUB) TO SSXDFCY-LD-MONTH
050000         MOVE WS-DT-LD-DAY (WS-DMD-SUB)   TO SSXDFCY-LD-DAY
050100     END-IF.
050200
050300     CALL 'SSX051'            USING SSXDFCY-PARMS.
050400
050500     PERFORM P11000-ADD-TO-OUTPUT THRU P11000-EXIT.
050600
050700 P10000-EXIT.
050800     EXIT.
050900
051000 P10100-FIND-DEMAND-FOR-PRODUCT.
051100
051200     IF WS-DT-PRODUCT-ID (WS-DMD-SUB)
051205         = WS-PT-PRODUCT-ID (WS-PROD-SUB)
051300         MOVE 'Y'             TO WS-FOUND-SW
051400     END-IF.
051500
051600 P10100-EXIT.
051700     EXIT.
051800
051900*****************************************************************
052000*                                                               *
052100*    PARAGRAPH:  P11000-ADD-TO-OUTPUT                           *
052200*                                                               *
052300*    FUNCTION :  BUILD ONE DEMAND-FORECAST-RECORD FROM THE      *
052400*                SSX051 RESULT AND ADD IT TO THE OUTPUT TABLE    *
052500*                FOR LATER SORTING.                              *
052600*                                                               *
052700*    CALLED BY:  P10000-BUILD-FORECAST                          *
052800*                                                               *
052900*****************************************************************
053000
053100 P11000-ADD-TO-OUTPUT.
053200
053300     MOVE SPACES              TO DEMAND-FORECAST-RECORD.
053400     MOVE WS-PT-PRODUCT-ID (WS-PROD-SUB) TO DF-PRODUCT-ID.
053500     MOVE WS-PT-PRODUCT-NAME (WS-PROD-SUB) TO DF-PRODUCT-NAME.
053600     MOVE WS-PT-PRODUCT-SKU (WS-PROD-SUB) TO DF-PRODUCT-SKU.
053700     MOVE WS-PT-CURRENT-STOCK (WS-PROD-SUB) TO DF-CURRENT-STOCK.
053800     MOVE WS-PT-REORDER-LEVEL (WS-PROD-SUB) TO DF-REORDER-LEVEL.
053900     MOVE SSXDFCY-FORECAST    TO DF-FORECAST-QTY.
054000     MOVE SSXDFCY-AT-RISK-FLAG TO DF-AT-RISK-FLAG.
054100     MOVE SSXDFCY-RECOMMENDED-REORDER TO DF-RECOMMENDED-REORDER.
054200     MOVE SSXDFCY-ACTION-CODE TO DF-ACTION-CODE.
054300
054400     PERFORM P11100-COPY-HISTORY THRU P11100-EXIT
054500         VARYING WS-HIST-SUB FROM 1 BY 1
054600         UNTIL WS-HIST-SUB > 6.
054700
054800     ADD +1                   TO WS-OUT-MAX.
054900     MOVE WS-OUT-MAX          TO WS-OUT-SUB1.
055000     MOVE DEMAND-FORECAST-RECORD TO WS-OT-RECORD (WS-OUT-SUB1).
055100     MOVE SSXDFCY-TOTAL-SOLD  TO WS-OT-TOTAL-SOLD (WS-OUT-SUB1).
055200     MOVE SSXDFCY-FORECAST    TO WS-OT-FORECAST-QTY (WS-OUT-SUB1).
055300     MOVE WS-PT-PRODUCT-NAME (WS-PROD-SUB)
055305         TO WS-OT-NAME (WS-OUT-SUB1).
055400
055500 P11000-EXIT.
055600     EXIT.
055700
055800 P11100-COPY-HISTORY.
055900
056000     MOVE SSXDFCY-HISTORY (WS-HIST-SUB)
056005         TO DF-HISTORY (WS-HIST-SUB).
056100
056200 P11100-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600*                                                               *
056700*    PARAGRAPH:  P20000-SORT-OUTPUT-TABLE                       *
056800*                                                               *
056900*    FUNCTION :  BUBBLE-SORT THE OUTPUT TABLE DESCENDING BY     *
057000*                TOTAL SOLD, THEN DESCENDING BY FORECAST         *
057100*                QUANTITY, THEN ASCENDING BY PRODUCT NAME.       *
057200*                                                               *
057300*    CALLED BY:  P00000-MAINLINE                                *
057400*                                                               *
057500*****************************************************************
057600
057700 P20000-SORT-OUTPUT-TABLE.
057800
057900     MOVE 'Y'                 TO WS-SWAP-MADE-SW.
058000
058100     PERFORM P20100-ONE-SORT-PASS THRU P20100-EXIT
058200         UNTIL NO-SWAP-WAS-MADE.
058300
058400 P20000-EXIT.
058500     EXIT.
058600
058700 P20100-ONE-SORT-PASS.
058800
058900     MOVE 'N'                 TO WS-SWAP-MADE-SW.
059000
059100     PERFORM P20200-COMPARE-ADJACENT THRU P20200-EXIT
059200         VARYING WS-OUT-SUB1 FROM 1 BY 1
059300         UNTIL WS-OUT-SUB1 > WS-OUT-MAX - 1.
059400
059500 P20100-EXIT.
059600     EXIT.
059700
059800 P20200-COMPARE-ADJACENT.
059900
060000     COMPUTE WS-OUT-SUB2 = WS-OUT-SUB1 + 1.
060100
060200     IF WS-OT-TOTAL-SOLD (WS-OUT-SUB1) <
060300             WS-OT-TOTAL-SOLD (WS-OUT-SUB2)
060400         PERFORM P20300-SWAP-ENTRIES THRU P20300-EXIT
060500     ELSE
060600     IF WS-OT-TOTAL-SOLD (WS-OUT-SUB1) =
060700             WS-OT-TOTAL-SOLD (WS-OUT-SUB2)
060800         IF WS-OT-FORECAST-QTY (WS-OUT-SUB1) <
060900                 WS-OT-FORECAST-QTY (WS-OUT-SUB2)
061000             PERFORM P20300-SWAP-ENTRIES THRU P20300-EXIT
061100         ELSE
061200         IF WS-OT-FORECAST-QTY (WS-OUT-SUB1) =
061300                 WS-OT-FORECAST-QTY (WS-OUT-SUB2)
061400             AND WS-OT-NAME (WS-OUT-SUB1) >
061500                 WS-OT-NAME (WS-OUT-SUB2)
061600             PERFORM P20300-SWAP-ENTRIES THRU P20300-EXIT
061700         END-IF
061800         END-IF
061900     END-IF
062000     END-IF.
062100
062200 P20200-EXIT.
062300     EXIT.
062400
062500 P20300-SWAP-ENTRIES.
062600
062700     MOVE WS-OT-ENTRY (WS-OUT-SUB1) TO WS-OT-SWAP-AREA.
062800     MOVE WS-OT-ENTRY (WS-OUT-SUB2) TO WS-OT-ENTRY (WS-OUT-SUB1).
062900     MOVE WS-OT-SWAP-AREA     TO WS-OT-ENTRY (WS-OUT-SUB2).
063000     MOVE 'Y'                 TO WS-SWAP-MADE-SW.
063100
063200 P20300-EXIT.
063300     EXIT.
063400
063500*****************************************************************
063600*                                                               *
063700*    PARAGRAPH:  P30000-WRITE-ONE-OUTPUT                        *
063800*                                                               *
063900*    FUNCTION :  WRITE ONE SORTED FORECAST TO THE OUTPUT FILE   *
064000*                AND PRINT ITS REPORT LINE.                      *
064100*                                                               *
064200*    CALLED BY:  P00000-MAINLINE                                *
064300*                                                               *
064400*****************************************************************
064500
064600 P30000-WRITE-ONE-OUTPUT.
064700
064800     MOVE WS-OT-RECORD (WS-OUT-SUB1) TO DEMAND-FORECAST-RECORD.
064900     PERFORM P30900-WRITE-AND-PRINT THRU P30900-EXIT.
065000
065100 P30000-EXIT.
065200     EXIT.
065300
065400*****************************************************************
065500*                                                               *
065600*    PARAGRAPH:  P30900-WRITE-AND-PRINT                         *
065700*                                                               *
065800*    FUNCTION :  WRITE ONE DEMAND-FORECAST-RECORD AND PRINT ITS *
065900*                REPORT LINE.  SHARED BY THE NORMAL OUTPUT PASS  *
066000*                AND THE THREE-SAMPLE FALLBACK.                  *
066100*                                                               *
066200*    CALLED BY:  P30000-WRITE-ONE-OUTPUT,                       *
066300*                P05100/P05200/P05300-WRITE-SAMPLE               *
066400*                                                               *
066500*****************************************************************
066600
066700 P30900-WRITE-AND-PRINT.
066800
066900     WRITE DEMAND-FORECAST-RECORD.
067000
067100     MOVE DF-PRODUCT-NAME (1:20) TO WS-RD-NAME.
067200     MOVE DF-PRODUCT-SKU (1:14) TO WS-RD-SKU.
067300     MOVE DF-CURRENT-STOCK    TO WS-RD-STOCK.
067400     MOVE DF-REORDER-LEVEL    TO WS-RD-REORDER.
067500     MOVE DF-FORECAST-QTY     TO WS-RD-FORECAST.
067600     MOVE DF-AT-RISK-FLAG     TO WS-RD-AT-RISK.
067700     MOVE DF-RECOMMENDED-REORDER TO WS-RD-RECOMMEND.
067800     MOVE DF-ACTION-CODE (1:40) TO WS-RD-ACTION.
067900
068000     WRITE DEMANDFOR-RPT-OUT-REC FROM WS-RPT-DETAIL.
068100     ADD +1                   TO WS-LINE-CNT.
068200     MOVE ' '                 TO WS-RD-CC.
068300     IF WS-LINE-CNT > +55
068400         MOVE ZEROES          TO WS-LINE-CNT
068500         WRITE DEMANDFOR-RPT-OUT-REC FROM WS-RPT-TITLE
068600         WRITE DEMANDFOR-RPT-OUT-REC FROM WS-RPT-HEADING
068700         MOVE '-'             TO WS-RD-CC
068800     END-IF.
068900
069000 P30900-EXIT.
069100     EXIT.
069200
069300*****************************************************************
069400*                                                               *
069500*    PARAGRAPH:  P05000-WRITE-FALLBACK-OUTPUT                   *
069600*                                                               *
069700*    FUNCTION :  PRODUCT MASTER IS EMPTY - EMIT THE THREE FIXED *
069800*                SAMPLE PRODUCTS INSTEAD OF PROCESSING, IN THE  *
069900*                SHOP'S STANDARD ALPHA/BETA/GAMMA ORDER.  THESE  *
070000*                ARE NOT RUN THROUGH SSX051 OR THE OUTPUT SORT - *
070100*                THEY ARE A FIXED DEMO SEED, NOT DERIVED DATA.   *
070200*                                                               *
070300*    CALLED BY:  P00000-MAINLINE                                *
070400*                                                               *
070500*****************************************************************
070600
070700 P05000-WRITE-FALLBACK-OUTPUT.
070800
070900     PERFORM P05100-WRITE-SAMPLE-ALPHA THRU P05100-EXIT.
071000     PERFORM P05200-WRITE-SAMPLE-BETA THRU P05200-EXIT.
071100     PERFORM P05300-WRITE-SAMPLE-GAMMA THRU P05300-EXIT.
071200
071300 P05000-EXIT.
071400     EXIT.
071500
071600 P05100-WRITE-SAMPLE-ALPHA.
071700
071800     MOVE 'ALPHA WIDGETS'      TO WS-FB-NAME.
071900     MOVE 'SKU-ALPHA'          TO WS-FB-SKU.
072000     MOVE 42                   TO WS-FB-STOCK.
072100     MOVE 15                   TO WS-FB-REORDER.
072200     MOVE 32.5                 TO WS-FB-FORECAST.
072300     MOVE 'N'                  TO WS-FB-AT-RISK.
072400     MOVE 0                    TO WS-FB-RECOMMEND.
072500     MOVE 'SUFFICIENT'         TO WS-FB-ACTION.
072600     MOVE 19                   TO WS-FB-HISTORY (1).
072700     MOVE 19                   TO WS-FB-HISTORY (2).
072800     MOVE 21                   TO WS-FB-HISTORY (3).
072900     MOVE 25                   TO WS-FB-HISTORY (4).
073000     MOVE 29                   TO WS-FB-HISTORY (5).
073100     MOVE 30                   TO WS-FB-HISTORY (6).
073200
073300     PERFORM P05900-BUILD-SAMPLE-RECORD THRU P05900-EXIT.
073400
073500 P05100-EXIT.
073600     EXIT.
073700
073800 P05200-WRITE-SAMPLE-BETA.
073900
074000     MOVE 'BETA CASING'        TO WS-FB-NAME.
074100     MOVE 'SKU-BETA'           TO WS-FB-SKU.
074200     MOVE 8                    TO WS-FB-STOCK.
074300     MOVE 12                   TO WS-FB-REORDER.
074400     MOVE 18.0                 TO WS-FB-FORECAST.
074500     MOVE 'Y'                  TO WS-FB-AT-RISK.
074600     MOVE 10                   TO WS-FB-RECOMMEND.
074700     MOVE 'HIGH DEMAND - REORDER 10 UNITS' TO WS-FB-ACTION.
074800     MOVE 10                   TO WS-FB-HISTORY (1).
074900     MOVE 10                   TO WS-FB-HISTORY (2).
075000     MOVE 11                   TO WS-FB-HISTORY (3).
075100     MOVE 13                   TO WS-FB-HISTORY (4).
075200     MOVE 15                   TO WS-FB-HISTORY (5).
075300     MOVE 16                   TO WS-FB-HISTORY (6).
075400
075500     PERFORM P05900-BUILD-SAMPLE-RECORD THRU P05900-EXIT.
075600
075700 P05200-EXIT.
075800     EXIT.
075900
076000 P05300-WRITE-SAMPLE-GAMMA.
076100
076200     MOVE 'GAMMA SENSORS'      TO WS-FB-NAME.
076300     MOVE 'SKU-GAMMA'          TO WS-FB-SKU.
076400     MOVE 5                    TO WS-FB-STOCK.
076500     MOVE 8                    TO WS-FB-REORDER.
076600     MOVE 12.0                 TO WS-FB-FORECAST.
076700     MOVE 'Y'                  TO WS-FB-AT-RISK.
076800     MOVE 8                    TO WS-FB-RECOMMEND.
076900     MOVE 'HIGH DEMAND - REORDER 8 UNITS' TO WS-FB-ACTION.
077000     MOVE 7                    TO WS-FB-HISTORY (1).
077100     MOVE 7                    TO WS-FB-HISTORY (2).
077200     MOVE 7                    TO WS-FB-HISTORY (3).
077300     MOVE 8                    TO WS-FB-HISTORY (4).
077400     MOVE 9                    TO WS-FB-HISTORY (5).
077500     MOVE 10                   TO WS-FB-HISTORY (6).
077600
077700     PERFORM P05900-BUILD-SAMPLE-RECORD THRU P05900-EXIT.
077800
077900 P05300-EXIT.
078000     EXIT.
078100
078200*****************************************************************
078300*                                                               *
078400*    PARAGRAPH:  P05900-BUILD-SAMPLE-RECORD                     *
078500*                                                               *
078600*    FUNCTION :  MOVE THE CURRENT WS-FB-WORK FIELDS INTO A      *
078700*                DEMAND-FORECAST-RECORD AND WRITE/PRINT IT.      *
078800*                                                               *
078900*    CALLED BY:  P05100/P05200/P05300-WRITE-SAMPLE-xxxxx         *
079000*                                                               *
079100*****************************************************************
079200
079300 P05900-BUILD-SAMPLE-RECORD.
079400
079500     MOVE SPACES              TO DEMAND-FORECAST-RECORD.
079600     MOVE ZEROES              TO DF-PRODUCT-ID.
079700     MOVE WS-FB-NAME          TO DF-PRODUCT-NAME.
079800     MOVE WS-FB-SKU           TO DF-PRODUCT-SKU.
079900     MOVE WS-FB-STOCK         TO DF-CURRENT-STOCK.
080000     MOVE WS-FB-REORDER       TO DF-REORDER-LEVEL.
080100     MOVE WS-FB-FORECAST      TO DF-FORECAST-QTY.
080200     MOVE WS-FB-AT-RISK       TO DF-AT-RISK-FLAG.
080300     MOVE WS-FB-RECOMMEND     TO DF-RECOMMENDED-REORDER.
080400     MOVE WS-FB-ACTION        TO DF-ACTION-CODE.
080500
080600     PERFORM P05950-COPY-SAMPLE-HISTORY THRU P05950-EXIT
080700         VARYING WS-HIST-SUB FROM 1 BY 1
080800         UNTIL WS-HIST-SUB > 6.
080900
081000     PERFORM P30900-WRITE-AND-PRINT THRU P30900-EXIT.
081100
081200 P05900-EXIT.
081300     EXIT.
081400
081500 P05950-COPY-SAMPLE-HISTORY.
081600
081700     MOVE WS-FB-HISTORY (WS-HIST-SUB) TO DF-HISTORY (WS-HIST-SUB).
081800
081900 P05950-EXIT.
082000     EXIT.
