000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    PURCHASE ORDER ITEM (LINE) RECORD -- LINE SEQUENTIAL        *
000500*    (PURCHASE-ORDER-ITEM-FILE)                                  *
000600*                                                                *
000700*    ADAPTED FROM THE OLD IMS ORDITEM CHILD SEGMENT.  CHILD ROWS *
000800*   STILL FOLLOW THEIR PARENT POI-PO-ID IN FILE SEQUENCE THE WAY *
000900*    ORDITEM SEGMENTS HUNG OFF THE ORDER ROOT UNDER HIDAM.       *
001000******************************************************************
001100
001200 01  PURCHASE-ORDER-ITEM-RECORD.
001300     05  POI-ID                  PIC 9(09).
001400     05  POI-PO-ID               PIC 9(09).
001500     05  POI-PRODUCT-ID          PIC 9(09).
001600     05  POI-PRODUCT-NAME        PIC X(120).
001700     05  POI-PRODUCT-SKU         PIC X(60).
001800     05  POI-QUANTITY            PIC 9(09).
001900     05  POI-UNIT-PRICE          PIC S9(10)V99 COMP-3.
002000     05  POI-LINE-TOTAL          PIC S9(12)V99 COMP-3.
002100     05  FILLER                  PIC X(15).
