000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    RESTOCK RECOMMENDATION OUTPUT RECORD -- LINE SEQUENTIAL     *
000500*    (RESTOCK-RECOMMENDATION-OUT)                                *
000600*                                                                *
000700*    ONE ROW PER PRODUCT FLAGGED FOR RESTOCK BY SSX040. SNAPSHOT *
000800*    FIELDS ARE CARRIED HERE THE SAME WAY THE OLD PENDING ORDER  *
000900*    REPORT CARRIED ITEM NAME AND SUPPLIER NAME ONTO EACH LINE.  *
001000******************************************************************
001100
001200 01  RESTOCK-RECOMMENDATION-RECORD.
001300     05  RR-PRODUCT-ID           PIC 9(09).
001400     05  RR-PRODUCT-NAME         PIC X(120).
001500     05  RR-PRODUCT-SKU          PIC X(60).
001600     05  RR-PRODUCT-CATEGORY     PIC X(80).
001700     05  RR-PRODUCT-VENDOR       PIC X(120).
001800     05  RR-WAREHOUSE-ID         PIC 9(09).
001900     05  RR-WAREHOUSE-NAME       PIC X(120).
002000     05  RR-CURRENT-STOCK        PIC 9(09).
002100     05  RR-REORDER-LEVEL        PIC 9(09).
002200     05  RR-MAX-STOCK-LEVEL      PIC 9(09).
002300     05  RR-AUTO-RESTOCK-FLAG    PIC X(01).
002400     05  RR-UNIT-PRICE           PIC S9(10)V99 COMP-3.
002500     05  RR-DAILY-DEMAND         PIC S9(07)V9(4) COMP-3.
002600     05  RR-DAYS-UNTIL-STOCKOUT  PIC S9(05)V99 COMP-3.
002700     05  RR-SUGGESTED-QTY        PIC 9(09).
002800     05  RR-REASON               PIC X(120).
002900     05  FILLER                  PIC X(20).
