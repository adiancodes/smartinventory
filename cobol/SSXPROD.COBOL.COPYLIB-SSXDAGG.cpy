000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    DEMAND AGGREGATE WORKING STORAGE TABLE ENTRY                *
000500*                                                                *
000600*    NOT A FILE -- BUILT IN WORKING STORAGE BY SSX040 AND SSX050 *
000700*    FROM A SEQUENTIAL SCAN OF PURCHASE-FILE.  ONE ENTRY PER     *
000800*    PRODUCT THAT HAS AT LEAST ONE PURCHASE-RECORD.              *
000900******************************************************************
001000
001100 01  DEMAND-AGGREGATE-RECORD.
001200     05  DA-PRODUCT-ID           PIC 9(09).
001300     05  DA-TOTAL-QUANTITY       PIC 9(09).
001400     05  DA-EARLIEST-PURCHASE.
001500         10  DA-EARLIEST-PRESENT PIC X(01)  VALUE 'N'.
001600             88  DA-EARLIEST-IS-PRESENT       VALUE 'Y'.
001700         10  DA-EARLIEST-YYYY    PIC 9(04).
001800         10  DA-EARLIEST-MM      PIC 9(02).
001900         10  DA-EARLIEST-DD      PIC 9(02).
002000     05  DA-LATEST-PURCHASE.
002100         10  DA-LATEST-PRESENT   PIC X(01)  VALUE 'N'.
002200             88  DA-LATEST-IS-PRESENT         VALUE 'Y'.
002300         10  DA-LATEST-YYYY      PIC 9(04).
002400         10  DA-LATEST-MM        PIC 9(02).
002500         10  DA-LATEST-DD        PIC 9(02).
002600     05  FILLER                  PIC X(10).
