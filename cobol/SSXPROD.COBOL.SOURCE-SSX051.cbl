000100 ID DIVISION.
000200 PROGRAM-ID.  SSX051.
000300 AUTHOR.      D-OYELARAN.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 10/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX051                                            *
001400*                                                               *
001500* FUNCTION:   SSX051 IS A CALLED SUBROUTINE THAT DERIVES A      *
001600*             PRODUCT'S BASELINE WEEKLY RUN RATE, PROJECTS A    *
001700*             FORECAST QUANTITY, FLAGS THE PRODUCT AS AT RISK   *
001800*             WHEN IT WILL RUN SHORT, CHOOSES THE ACTION        *
001900*             MESSAGE FOR THE DASHBOARD, AND BUILDS A SIX POINT *
002000*             HISTORY SERIES FOR THE TREND GRAPH.  CALLED ONCE  *
002100*             PER PRODUCT BY SSX050 DURING THE NIGHTLY DEMAND   *
002200*             FORECAST RUN.                                     *
002300*                                                               *
002400* FILES   :   NONE                                              *
002450*                                                               *
002480* PFKEYS  :   NONE                                              *
002600*                                                               *
002700*****************************************************************
002800*             PROGRAM CHANGE LOG                                *
002900*             -------------------                               *
003000*                                                               *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003200*  --------   --------------------  --------------------------  *
003300*  10/02/91   D OYELARAN            ORIGINAL PROGRAM            *
003400*                                   (REQ WH-0147)               *
003500*  06/11/94   R K MASTERS           BASELINE NOW FALLS BACK TO  *
003600*                                   HALF THE REORDER LEVEL WHEN *
003700*                                   THE RUN RATE IS ZERO SO A   *
003800*                                   BRAND NEW PRODUCT STILL     *
003900*                                   GETS A USABLE FORECAST      *
004000*                                   (TICKET WH-0362)            *
004100*  11/30/98   C MEADOWS             Y2K REMEDIATION - JULIAN    *
004200*                                   CENTURY BYTE NOW CHECKED    *
004300*                                   AGAINST '00' THROUGH '99'   *
004400*                                   RATHER THAN ASSUMED '19'    *
004500*                                   (WH-Y2K-011)                *
004600*  09/14/99   T WEBICH              ADDED THE SIX POINT HISTORY *
004700*                                   SERIES FOR THE NEW TREND    *
004800*                                   GRAPH ON THE FORECAST       *
004900*                                   REPORT, USING THE SHOP'S    *
005000*                                   USUAL FILLER/REDEFINES      *
005100*                                   TABLE FOR THE WIGGLE FACTOR *
005200*                                   (TICKET WH-0588)            *
005300*  05/30/02   D OYELARAN            AT-RISK FLAG NOW ALSO SET   *
005400*                                   WHEN THE CUSHION AFTER THE  *
005500*                                   FORECAST FALLS TO OR BELOW  *
005600*                                   THE REORDER LEVEL, NOT      *
005700*                                   JUST ON AN OUTRIGHT         *
005800*                                   SHORTFALL (TICKET WH-0725)  *
005900*                                                               *
006000*****************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*
006900*****************************************************************
007000*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
007100*****************************************************************
007200
007300 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
007400 77  WS-HIST-IDX                 PIC S9(4) COMP VALUE +0.
007500 77  WS-YEARS                    PIC 9(4)  VALUE ZEROES.
007600 77  WS-REMAIN                   PIC 9(4)  VALUE ZEROES.
007700
007800 01  WS-SWITCHES.
007900     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
008000         88  ERROR-FOUND                   VALUE 'Y'.
008100         88  NO-ERROR-FOUND                VALUE 'N'.
008200     05  FILLER                  PIC X(10).
008300
008400*****************************************************************
008500*    JULIAN DATE WORK AREAS (SAME TABLE SHAPE USED IN SSX041)   *
008600*****************************************************************
008700
008800 01  WS-JULIAN-EARLY-DATE        PIC 9(7)  VALUE ZEROES.
008850 01  FILLER                  REDEFINES WS-JULIAN-EARLY-DATE.
008900     05  WS-JE-YEAR              PIC 9(4).
009000     05  FILLER                  REDEFINES WS-JE-YEAR.
009100         07  FILLER              PIC XX.
009200         07  WS-JE-YR            PIC XX.
009300     05  WS-JE-DAY               PIC 9(3).
009500
009600 01  WS-JULIAN-LATE-DATE         PIC 9(7)  VALUE ZEROES.
009650 01  FILLER                  REDEFINES WS-JULIAN-LATE-DATE.
009700     05  WS-JL-YEAR              PIC 9(4).
009800     05  FILLER                  REDEFINES WS-JL-YEAR.
009900         07  FILLER              PIC XX.
010000         07  WS-JL-YR            PIC XX.
010100     05  WS-JL-DAY               PIC 9(3).
010300
010400 01  WS-YEAR-TABLE.
010500     05  FILLER                  PIC 9(3)  VALUE 0.
010600     05  FILLER                  PIC 9(3)  VALUE 31.
010700     05  FILLER                  PIC 9(3)  VALUE 59.
010800     05  FILLER                  PIC 9(3)  VALUE 90.
010900     05  FILLER                  PIC 9(3)  VALUE 120.
011000     05  FILLER                  PIC 9(3)  VALUE 151.
011100     05  FILLER                  PIC 9(3)  VALUE 181.
011200     05  FILLER                  PIC 9(3)  VALUE 212.
011300     05  FILLER                  PIC 9(3)  VALUE 243.
011400     05  FILLER                  PIC 9(3)  VALUE 273.
011500     05  FILLER                  PIC 9(3)  VALUE 304.
011600     05  FILLER                  PIC 9(3)  VALUE 334.
011700 01  WS-YEAR-TABLE-R             REDEFINES WS-YEAR-TABLE.
011800     05  WS-DAYS                 OCCURS 12 TIMES
011900                                 PIC 9(3).
012000
012100 01  WS-LEAP-YEAR-TABLE.
012200     05  FILLER                  PIC 9(3)  VALUE 0.
012300     05  FILLER                  PIC 9(3)  VALUE 31.
012400     05  FILLER                  PIC 9(3)  VALUE 60.
012500     05  FILLER                  PIC 9(3)  VALUE 91.
012600     05  FILLER                  PIC 9(3)  VALUE 121.
012700     05  FILLER                  PIC 9(3)  VALUE 152.
012800     05  FILLER                  PIC 9(3)  VALUE 182.
012900     05  FILLER                  PIC 9(3)  VALUE 213.
013000     05  FILLER                  PIC 9(3)  VALUE 244.
013100     05  FILLER                  PIC 9(3)  VALUE 274.
013200     05  FILLER                  PIC 9(3)  VALUE 305.
013300     05  FILLER                  PIC 9(3)  VALUE 335.
013400 01  WS-LEAP-YEAR-TABLE-R        REDEFINES WS-LEAP-YEAR-TABLE.
013500     05  WS-LEAP-DAYS            OCCURS 12 TIMES
013600                                 PIC 9(3).
013700
013800 01  WS-CALC-FIELDS.
013900     05  WS-DAYS-SPAN            PIC S9(5)  VALUE ZEROES COMP-3.
014000     05  WS-WEEKS-SPAN           PIC S9(5)  VALUE ZEROES COMP-3.
014100     05  WS-WEEKLY-RUN-RATE      PIC S9(7)V9(4) VALUE ZEROES
014200                                            COMP-3.
014300     05  WS-PROGRESS             PIC S9V9(4) VALUE ZEROES COMP-3.
014400     05  WS-TREND                PIC S9(7)V9(4) VALUE ZEROES
014500                                            COMP-3.
014600     05  WS-SEASONAL             PIC S9(7)V9(4) VALUE ZEROES
014700                                            COMP-3.
014800     05  WS-HIST-VALUE           PIC S9(7)V9(4) VALUE ZEROES
014900                                            COMP-3.
015000     05  WS-CUSHION              PIC S9(9)  VALUE ZEROES COMP-3.
015100
015200*****************************************************************
015300*    FIXED CONSTANTS (INCLUDES THE SIN WIGGLE TABLE)            *
015400*****************************************************************
015500
015600     COPY SSXCONS.
015700
015800*****************************************************************
015900*    GENERAL ERROR PROCESSING WORK AREA                         *
016000*****************************************************************
016100
016200     COPY SSXERRW.
016300
016400 LINKAGE SECTION.
016500
016600 01  LS-SSX051-PARMS             PIC X(180).
016700
016800*****************************************************************
016900*    SSX051 PARAMETER PASS AREA (REDEFINES THE LINKAGE AREA)    *
017000*****************************************************************
017100
017200     COPY SSXDFCY.
017300
017400*****************************************************************
017500*    P R O C E D U R E    D I V I S I O N                       *
017600*****************************************************************
017700
017800 PROCEDURE DIVISION USING LS-SSX051-PARMS.
017900
018000 P00000-MAINLINE.
018100
018200     MOVE LS-SSX051-PARMS     TO SSXDFCY-PARMS.
018300     MOVE 'N'                 TO WS-ERROR-FOUND-SW.
018400     MOVE ZEROES              TO WS-WEEKLY-RUN-RATE.
018500
018600     PERFORM P0100-CALC-RELATIVE-DEMAND THRU P0100-EXIT.
018700
018800     PERFORM P0200-CALC-WEEKLY-RUN-RATE THRU P0200-EXIT.
018900
019000     PERFORM P0300-CALC-BASELINE THRU P0300-EXIT.
019100
019200     PERFORM P0400-CALC-FORECAST THRU P0400-EXIT.
019300
019400     PERFORM P0500-CALC-SHORTFALL-RISK THRU P0500-EXIT.
019500
019600     PERFORM P0600-DETERMINE-ACTION THRU P0600-EXIT.
019700
019800     PERFORM P0700-BUILD-HISTORY THRU P0700-EXIT
019900         VARYING WS-SUB1 FROM 6 BY -1
020000         UNTIL WS-SUB1 < 1.
020100
020200     MOVE SSXDFCY-PARMS       TO LS-SSX051-PARMS.
020300
020400     GOBACK.
020500
020600 P00000-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000*                                                               *
021100*    PARAGRAPH:  P0100-CALC-RELATIVE-DEMAND                     *
021200*                                                               *
021300*    FUNCTION :  R4 - RELATIVE DEMAND IS TOTAL SOLD OVER THE    *
021400*                PRODUCT'S MAX STOCK LEVEL, ZERO WHEN EITHER    *
021500*                SIDE OF THE RATIO IS MISSING.                  *
021600*                                                               *
021700*    CALLED BY:  P00000-MAINLINE                                *
021800*                                                               *
021900*****************************************************************
022000
022100 P0100-CALC-RELATIVE-DEMAND.
022200
022300     MOVE ZEROES              TO SSXDFCY-RELATIVE-DEMAND.
022400
022500     IF SSXDFCY-MAX-QUANTITY > ZEROES
022600         AND SSXDFCY-TOTAL-SOLD > ZEROES
022700         COMPUTE SSXDFCY-RELATIVE-DEMAND ROUNDED =
022800             SSXDFCY-TOTAL-SOLD / SSXDFCY-MAX-QUANTITY
022900     END-IF.
023000
023100 P0100-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500*                                                               *
023600*    PARAGRAPH:  P0200-CALC-WEEKLY-RUN-RATE                     *
023700*                                                               *
023800*    FUNCTION :  R4 - WEEKLY RUN RATE IS TOTAL SOLD DIVIDED BY  *
023900*                THE NUMBER OF WEEKS SPANNED BY THE EARLIEST    *
024000*                AND LATEST PURCHASE DATES, USING THE SAME      *
024100*                JULIAN DATE CONVERSION AS THE RESTOCK RUN.     *
024200*                                                               *
024300*    CALLED BY:  P00000-MAINLINE                                *
024400*                                                               *
024500*****************************************************************
024600
024700 P0200-CALC-WEEKLY-RUN-RATE.
024800
024900     IF SSXDFCY-AGGREGATE-ABSENT
025000         OR SSXDFCY-TOTAL-SOLD NOT > ZEROES
025100         MOVE ZEROES          TO WS-WEEKLY-RUN-RATE
025200         GO TO P0200-EXIT
025300     END-IF.
025400
025500     IF SSXDFCY-DATES-ABSENT
025600         MOVE SSXDFCY-TOTAL-SOLD TO WS-WEEKLY-RUN-RATE
025700         GO TO P0200-EXIT
025800     END-IF.
025900
026000     MOVE SSXDFCY-ED-YEAR     TO WS-JE-YEAR.
026100
026200     IF WS-JE-YR = '00'
026300         DIVIDE WS-JE-YEAR BY 400 GIVING WS-YEARS
026400                                  REMAINDER WS-REMAIN
026500     ELSE
026600         DIVIDE WS-JE-YEAR BY 4 GIVING WS-YEARS
026700                                REMAINDER WS-REMAIN
026800     END-IF.
026900
027000     IF WS-REMAIN = 0
027100         MOVE WS-LEAP-DAYS(SSXDFCY-ED-MONTH) TO WS-JE-DAY
027200     ELSE
027300         MOVE WS-DAYS(SSXDFCY-ED-MONTH)      TO WS-JE-DAY
027400     END-IF.
027500
027600     ADD SSXDFCY-ED-DAY       TO WS-JE-DAY.
027700
027800     MOVE SSXDFCY-LD-YEAR     TO WS-JL-YEAR.
027900
028000     IF WS-JL-YR = '00'
028100         DIVIDE WS-JL-YEAR BY 400 GIVING WS-YEARS
028200                                  REMAINDER WS-REMAIN
028300     ELSE
028400         DIVIDE WS-JL-YEAR BY 4 GIVING WS-YEARS
028500                                REMAINDER WS-REMAIN
028600     END-IF.
028700
028800     IF WS-REMAIN = 0
028900         MOVE WS-LEAP-DAYS(SSXDFCY-LD-MONTH) TO WS-JL-DAY
029000     ELSE
029100         MOVE WS-DAYS(SSXDFCY-LD-MONTH)      TO WS-JL-DAY
029200     END-IF.
029300
029400     ADD SSXDFCY-LD-DAY       TO WS-JL-DAY.
029500
029600     IF WS-JULIAN-LATE-DATE NOT > WS-JULIAN-EARLY-DATE
029700         MOVE 1 TO WS-DAYS-SPAN
029800     ELSE
029900         IF WS-JL-YEAR = WS-JE-YEAR
030000             COMPUTE WS-DAYS-SPAN =
030100                 WS-JULIAN-LATE-DATE - WS-JULIAN-EARLY-DATE + 1
030200         ELSE
030300             SUBTRACT 1 FROM WS-JL-YEAR
030400             ADD 365 TO WS-JL-DAY
030500             COMPUTE WS-DAYS-SPAN =
030600                 WS-JULIAN-LATE-DATE - WS-JULIAN-EARLY-DATE + 1
030700         END-IF
030800     END-IF.
030900
031000     IF WS-DAYS-SPAN < 1
031100         MOVE 1 TO WS-DAYS-SPAN
031200     END-IF.
031300
031400     DIVIDE WS-DAYS-SPAN BY 7 GIVING WS-WEEKS-SPAN.
031500
031600     IF WS-WEEKS-SPAN < 1
031700         MOVE 1 TO WS-WEEKS-SPAN
031800     END-IF.
031900
032000     COMPUTE WS-WEEKLY-RUN-RATE ROUNDED =
032100         SSXDFCY-TOTAL-SOLD / WS-WEEKS-SPAN.
032200
032300 P0200-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*                                                               *
032800*    PARAGRAPH:  P0300-CALC-BASELINE                            *
032900*                                                               *
033000*    FUNCTION :  R4 - BASELINE IS THE WEEKLY RUN RATE WHEN      *
033100*                POSITIVE, OTHERWISE HALF THE REORDER LEVEL     *
033200*                (MINIMUM OF 1).                                *
033300*                                                               *
033400*    CALLED BY:  P00000-MAINLINE                                *
033500*                                                               *
033600*****************************************************************
033700
033800 P0300-CALC-BASELINE.
033900
034000     IF WS-WEEKLY-RUN-RATE > ZEROES
034100         MOVE WS-WEEKLY-RUN-RATE TO SSXDFCY-BASELINE
034200     ELSE
034300         COMPUTE SSXDFCY-BASELINE ROUNDED =
034400             SSXDFCY-REORDER-LEVEL / 2
034500         IF SSXDFCY-BASELINE < 1
034600             MOVE 1 TO SSXDFCY-BASELINE
034700         END-IF
034800     END-IF.
034900
035000 P0300-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400*                                                               *
035500*    PARAGRAPH:  P0400-CALC-FORECAST                            *
035600*                                                               *
035700*    FUNCTION :  R5 - FORECAST QUANTITY, ROUNDED TO ONE DECIMAL,*
035800*                AND THE WHOLE-UNIT ROUNDED FORECAST USED FOR   *
035900*                THE SHORTFALL MATH (ROUNDED UP, NEVER DOWN).   *
036000*                                                               *
036100*    CALLED BY:  P00000-MAINLINE                                *
036200*                                                               *
036300*****************************************************************
036400
036500 P0400-CALC-FORECAST.
036600
036700     COMPUTE SSXDFCY-FORECAST ROUNDED =
036800         SSXDFCY-BASELINE *
036900             (1 + (0.75 * SSXDFCY-RELATIVE-DEMAND)).
037000
037100     IF SSXDFCY-FORECAST < 1
037200         MOVE 1 TO SSXDFCY-FORECAST
037300     END-IF.
037400
037500     DIVIDE SSXDFCY-FORECAST BY 1 GIVING SSXDFCY-ROUNDED-FORECAST
037600         REMAINDER WS-TREND.
037700
037800     IF WS-TREND > ZEROES
037900         ADD 1 TO SSXDFCY-ROUNDED-FORECAST
038000     END-IF.
038100
038200 P0400-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*                                                               *
038700*    PARAGRAPH:  P0500-CALC-SHORTFALL-RISK                      *
038800*                                                               *
038900*    FUNCTION :  R6 - SHORTFALL IS HOW FAR CURRENT STOCK FALLS  *
039000*                SHORT OF THE ROUNDED FORECAST.  AT-RISK IS ALSO*
039100*                RAISED WHEN THE CUSHION LEFT AFTER THE         *
039200*                FORECAST WOULD DROP TO OR BELOW THE REORDER    *
039300*                LEVEL.                                         *
039400*                                                               *
039500*    CALLED BY:  P00000-MAINLINE                                *
039600*                                                               *
039700*****************************************************************
039800
039900 P0500-CALC-SHORTFALL-RISK.
040000
040100     IF SSXDFCY-ROUNDED-FORECAST > SSXDFCY-CURRENT-STOCK
040200         COMPUTE SSXDFCY-SHORTFALL =
040300             SSXDFCY-ROUNDED-FORECAST - SSXDFCY-CURRENT-STOCK
040400     ELSE
040500         MOVE ZEROES          TO SSXDFCY-SHORTFALL
040600     END-IF.
040700
040800     IF SSXDFCY-SHORTFALL > ZEROES
040900         MOVE 'Y'             TO SSXDFCY-AT-RISK-FLAG
041000     ELSE
041100         MOVE 'N'             TO SSXDFCY-AT-RISK-FLAG
041200     END-IF.
041300
041400     COMPUTE WS-CUSHION =
041500         SSXDFCY-CURRENT-STOCK - SSXDFCY-ROUNDED-FORECAST.
041600
041700     IF WS-CUSHION NOT > SSXDFCY-REORDER-LEVEL
041800         MOVE 'Y'             TO SSXDFCY-AT-RISK-FLAG
041900     END-IF.
042000
042100 P0500-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                                                               *
042600*    PARAGRAPH:  P0600-DETERMINE-ACTION                         *
042700*                                                               *
042800*    FUNCTION :  R6 - CHOOSE THE RECOMMENDED REORDER QUANTITY   *
042900*                AND THE DASHBOARD ACTION MESSAGE.              *
043000*                                                               *
043100*    CALLED BY:  P00000-MAINLINE                                *
043200*                                                               *
043300*****************************************************************
043400
043500 P0600-DETERMINE-ACTION.
043600
043700     MOVE ZEROES              TO SSXDFCY-RECOMMENDED-REORDER.
043800     MOVE SPACES              TO SSXDFCY-ACTION-CODE.
043900
044000     IF SSXDFCY-SHORTFALL > ZEROES
044100         MOVE SSXDFCY-SHORTFALL TO SSXDFCY-RECOMMENDED-REORDER
044200         IF SSXDFCY-RELATIVE-DEMAND NOT < .7
044300             STRING 'HIGH DEMAND - REORDER '
044400                     SSXDFCY-SHORTFALL    DELIMITED BY SIZE
044450                     ' UNITS'             DELIMITED BY SIZE
044490                 INTO SSXDFCY-ACTION-CODE
044600         ELSE
044700             STRING 'REORDER '
044800                     SSXDFCY-SHORTFALL    DELIMITED BY SIZE
044900                     ' UNITS'             DELIMITED BY SIZE
045000                 INTO SSXDFCY-ACTION-CODE
045100         END-IF
045200         GO TO P0600-EXIT
045300     END-IF.
045400
045500     IF SSXDFCY-AGGREGATE-ABSENT
045600         OR SSXDFCY-TOTAL-SOLD = ZEROES
045700         MOVE 'NO SALES YET' TO SSXDFCY-ACTION-CODE
045800         GO TO P0600-EXIT
045900     END-IF.
046000
046100     IF WS-CUSHION NOT > SSXDFCY-REORDER-LEVEL
046200         COMPUTE SSXDFCY-RECOMMENDED-REORDER =
046300             SSXDFCY-REORDER-LEVEL + SSXDFCY-ROUNDED-FORECAST
046400                                   - SSXDFCY-CURRENT-STOCK
046500         IF SSXDFCY-RECOMMENDED-REORDER < ZEROES
046600             MOVE ZEROES      TO SSXDFCY-RECOMMENDED-REORDER
046700         END-IF
046800         IF SSXDFCY-RELATIVE-DEMAND NOT < .7
046900             MOVE 'TOP SELLER - KEEP BUFFER'
047000                              TO SSXDFCY-ACTION-CODE
047100         ELSE
047200             MOVE 'TOP UP SAFETY STOCK'
047300                              TO SSXDFCY-ACTION-CODE
047400         END-IF
047500         GO TO P0600-EXIT
047600     END-IF.
047700
047800     IF SSXDFCY-RELATIVE-DEMAND NOT < .8
047900         MOVE 'TOP DEMAND PRODUCT - MONITOR CLOSELY'
048000                              TO SSXDFCY-ACTION-CODE
048100     ELSE
048200     IF SSXDFCY-RELATIVE-DEMAND NOT < .5
048300         MOVE 'HEALTHY DEMAND'  TO SSXDFCY-ACTION-CODE
048400     ELSE
048500         MOVE 'SUFFICIENT'      TO SSXDFCY-ACTION-CODE
048600     END-IF
048700     END-IF.
048800
048900 P0600-EXIT.
049000     EXIT.
049100
049200*****************************************************************
049300*                                                               *
049400*    PARAGRAPH:  P0700-BUILD-HISTORY                            *
049500*                                                               *
049600*    FUNCTION :  R6 - BUILD ONE POINT OF THE SIX POINT HISTORY  *
049700*                SERIES.  WS-SUB1 CARRIES THE "OFFSET" (6 DOWN  *
049800*                TO 1); WS-HIST-IDX IS THE OLDEST-TO-NEWEST     *
049900*                ARRAY POSITION THAT OFFSET LANDS ON.           *
050000*                                                               *
050100*    CALLED BY:  P00000-MAINLINE, ONCE PER OFFSET               *
050200*                                                               *
050300*****************************************************************
050400
050500 P0700-BUILD-HISTORY.
050600
050700     COMPUTE WS-HIST-IDX = 7 - WS-SUB1.
050800
050900     COMPUTE WS-PROGRESS ROUNDED = (6 - WS-SUB1) / 6.
051000
051100     COMPUTE WS-TREND ROUNDED =
051200         SSXDFCY-BASELINE * SSXDFCY-RELATIVE-DEMAND
051300                          * .6 * WS-PROGRESS.
051400
051500     COMPUTE WS-SEASONAL ROUNDED =
051600         (SSXCONS-SIN-X100K (WS-SUB1) / 100000)
051700              * SSXDFCY-BASELINE * .12.
051800
051900     COMPUTE WS-HIST-VALUE ROUNDED =
052000         SSXDFCY-BASELINE + WS-TREND + WS-SEASONAL.
052100
052200     IF WS-HIST-VALUE < 1
052300         MOVE 1 TO WS-HIST-VALUE
052400     END-IF.
052500
052600     COMPUTE SSXDFCY-HISTORY (WS-HIST-IDX) ROUNDED
052605         = WS-HIST-VALUE.
052700
052800 P0700-EXIT.
052900     EXIT.
