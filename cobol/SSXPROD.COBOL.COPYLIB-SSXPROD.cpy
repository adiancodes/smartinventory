000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    PRODUCT MASTER RECORD  --  LINE SEQUENTIAL (PRODUCT-FILE)   *
000500*                                                                *
000600*   ADAPTED FROM THE OLD DITEM/DITMSUP DB2 ITEM AND ITEM-SUPPLIER*
000700*    DCLGENS WHEN THE WAREHOUSE REWRITE DROPPED DB2 IN FAVOR OF  *
000800*    FLAT MASTER FILES. ONE ROW PER PRODUCT, ONE WAREHOUSE OWNER.*
000900******************************************************************
001000
001100 01  PRODUCT-RECORD.
001200     05  PRODUCT-ID              PIC 9(09).
001300     05  PRODUCT-NAME            PIC X(120).
001400     05  PRODUCT-SKU             PIC X(60).
001500     05  PRODUCT-SKU-R           REDEFINES PRODUCT-SKU.
001600         10  PRODUCT-SKU-CHAR    PIC X(01)  OCCURS 60 TIMES.
001700     05  PRODUCT-CATEGORY        PIC X(80).
001800     05  PRODUCT-VENDOR          PIC X(120).
001900     05  REORDER-LEVEL           PIC 9(09).
002000     05  CURRENT-STOCK           PIC 9(09).
002100     05  MAX-STOCK-LEVEL         PIC 9(09).
002200     05  UNIT-PRICE              PIC S9(10)V99 COMP-3.
002300     05  AUTO-RESTOCK-FLAG       PIC X(01)  VALUE 'N'.
002400         88  AUTO-RESTOCK-ENABLED          VALUE 'Y'.
002500         88  AUTO-RESTOCK-DISABLED         VALUE 'N'.
002600     05  WAREHOUSE-ID            PIC 9(09).
002700     05  FILLER                  PIC X(20).
