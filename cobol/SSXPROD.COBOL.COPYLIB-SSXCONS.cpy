000100******************************************************************
000200*    SMARTSHELFX PRODUCTION (SSX)                                *
000300*                                                                *
000400*    FIXED NUMERIC CONSTANTS FOR THE DEMAND FORECAST BATCH       *
000500*                                                                *
000600*   REUSES THE FILLER-LITERAL-THEN-REDEFINE TABLE SHAPE THE SHOP *
000700*    HAS USED FOR YEARS FOR THE FIXED CATEGORY / SUB-CATEGORY    *
000800*    LIST (SEE THE RETIRED PDACATGY MEMBER).  HERE IT HOLDS THE  *
000900*    SIX-POINT "WIGGLE" TABLE USED TO SEASON THE HISTORY TREND --*
001000*    SIN(1) THROUGH SIN(6) WITH THE OFFSET TREATED AS RADIANS,   *
001100*    SINCE THIS COMPILER HAS NO TRIG FUNCTION TO CALL.           *
001200******************************************************************
001300
001400 77  SSXCONS-MIN-DAILY-DEMAND    PIC S9(5)V9(4) VALUE +1000
001500                                            COMP-3.
001600 77  SSXCONS-STOCKOUT-CAP-DAYS   PIC S9(5)V99   VALUE +9000
001700                                            COMP-3.
001800 77  SSXCONS-DEFAULT-MAX-STOCK   PIC 9(5)       VALUE 50.
001900 77  SSXCONS-FORECAST-WINDOW     PIC 9(3)       VALUE 30.
002000
002100 01  SSXCONS-SIN-TABLE-LIT.
002200******
002300*     SIN(OFFSET) FOR OFFSET 1 THROUGH 6, OFFSET TREATED AS
002400*     RADIANS -- SCALED BY 100000 SO THE TABLE CAN BE CARRIED
002500*     AS A SIGNED INTEGER ENTRY.
002600******
002700     05  FILLER                  PIC S9(6)  VALUE +84147.
002800     05  FILLER                  PIC S9(6)  VALUE +90930.
002900     05  FILLER                  PIC S9(6)  VALUE +14112.
003000     05  FILLER                  PIC S9(6)  VALUE -75680.
003100     05  FILLER                  PIC S9(6)  VALUE -95892.
003200     05  FILLER                  PIC S9(6)  VALUE -27942.
003300
003400 01  SSXCONS-SIN-TABLE           REDEFINES SSXCONS-SIN-TABLE-LIT.
003500     05  SSXCONS-SIN-X100K       PIC S9(6)  OCCURS 6 TIMES.
