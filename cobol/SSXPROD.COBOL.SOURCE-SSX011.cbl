000100 ID DIVISION.
000200 PROGRAM-ID.  SSX011.
000300 AUTHOR.      R-K-MASTERS.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX011                                            *
001400*                                                               *
001500* FUNCTION:   SSX011 IS A CALLED SUBROUTINE THAT VALIDATES A    *
001600*             PRODUCT MASTER CANDIDATE (MAX STOCK LEVEL MUST    *
001700*             NOT BE LESS THAN THE REORDER LEVEL, AND ITS SKU,  *
001750*             UPPERCASED, MUST NOT DUPLICATE ANY EARLIER        *
001760*             PRODUCT'S SKU THIS RUN) AND DERIVES THE           *
001800*             PRODUCT'S STOCK STATUS (OUT OF STOCK, LOW         *
001900*             STOCK, OR IN STOCK) FROM ITS ON-HAND QUANTITY.     *
002000*             CALLED ONCE PER PRODUCT BY SSX010 DURING THE      *
002100*             NIGHTLY CLASSIFICATION RUN, AND AGAIN IN-LINE BY  *
002200*             SSX040 AND SSX060 WHEREVER A STOCK STATUS IS      *
002300*             NEEDED WITHOUT A FULL BATCH PASS.                 *
002400*                                                               *
002500* FILES   :   NONE                                              *
002600*                                                               *
002700* PFKEYS  :   NONE                                              *
002800*                                                               *
002900*****************************************************************
003000*             PROGRAM CHANGE LOG                                *
003100*             -------------------                               *
003200*                                                               *
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003400*  --------   --------------------  --------------------------  *
003500*  03/11/91   R K MASTERS           ORIGINAL PROGRAM - SPLIT OUT*
003600*                                   OF SSX010 SO RESTOCK AND    *
003700*                                   DASHBOARD RUNS COULD SHARE  *
003800*                                   THE SAME CLASSIFICATION     *
003900*                                   LOGIC (REQ WH-0114)         *
004000*  08/02/93   D OYELARAN            ADDED R9 VALIDATION OF      *
004100*                                   MAX-STOCK-LEVEL AGAINST     *
004200*                                   REORDER-LEVEL PER AUDIT     *
004300*                                   FINDING WH-0339             *
004400*  05/19/96   T WEBICH              LOW STOCK BOUNDARY WAS      *
004500*                                   TESTING "LESS THAN" REORDER *
004600*                                   LEVEL -- CORRECTED TO       *
004700*                                   "LESS THAN OR EQUAL" PER    *
004800*                                   TICKET WH-0502              *
004900*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
005000*                                   PROGRAM, NO 2-DIGIT YEAR    *
005100*                                   FIELDS PRESENT, NO CHANGE   *
005200*                                   REQUIRED (WH-Y2K-011)       *
005300*  02/06/01   T WEBICH              NOTED SAME BOUNDARY TEST    *
005400*                                   NOW ALSO DUPLICATED IN-LINE *
005500*                                   BY SSX040 RESTOCK GATE      *
005550*                                   LOGIC -- NO CODE CHANGE     *
005560*                                   HERE (WH-0671)              *
005580*  06/14/04   B T MASSEY            ADDED R9 SKU UPPERCASE-     *
005582*                                   NORMALIZE AND ACROSS-RUN    *
005584*                                   UNIQUENESS CHECK -- THIS    *
005586*                                   HALF OF R9 WAS NEVER        *
005588*                                   WRITTEN (TICKET WR-1182)    *
005600*                                                               *
005700*****************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600*****************************************************************
006700*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
006800*****************************************************************
006900
007000 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE +0.
007050 77  WS-SKU-COUNT                PIC S9(7) COMP VALUE +0.
007060 77  WS-SKU-SUB                  PIC S9(7) COMP VALUE +0.
007100
007200 01  WS-SWITCHES.
007300     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
007400         88  ERROR-FOUND                   VALUE 'Y'.
007500         88  NO-ERROR-FOUND                VALUE 'N'.
007550     05  WS-SKU-FOUND-SW         PIC X     VALUE 'N'.
007560         88  SKU-WAS-FOUND                 VALUE 'Y'.
007570         88  SKU-NOT-FOUND                 VALUE 'N'.
007600     05  FILLER                  PIC X(10).
007700
007750*****************************************************************
007760*    SKU NORMALIZE WORK AREA                                   *
007770*****************************************************************
007780
007790 01  WS-SKU-NORM                 PIC X(60)  VALUE SPACES.
007800*****************************************************************
007900*    SSX011 PARAMETER PASS AREA                                 *
008000*****************************************************************
008100
008200 01  SSX011-PARMS.
008300     03  SSX011-CURRENT-STOCK    PIC 9(9)   VALUE ZEROES.
008400     03  SSX011-REORDER-LEVEL    PIC 9(9)   VALUE ZEROES.
008500     03  SSX011-MAX-STOCK-LEVEL  PIC 9(9)   VALUE ZEROES.
008600     03  SSX011-STOCK-STATUS     PIC X(12)  VALUE SPACES.
008700     03  SSX011-STOCK-STATUS-R   REDEFINES SSX011-STOCK-STATUS.
008800         05  SSX011-SS-OUT-CHK   PIC X(12).
008900     03  SSX011-VALID-FLAG       PIC X(1)   VALUE 'Y'.
009000         88  SSX011-IS-VALID                VALUE 'Y'.
009100         88  SSX011-IS-INVALID              VALUE 'N'.
009120     03  SSX011-SKU              PIC X(60)  VALUE SPACES.
009150 01  SSX011-PARMS-LEVELS REDEFINES SSX011-PARMS.
009160     03  SSX011-PL-LEVELS        PIC 9(27).
009170     03  FILLER                  PIC X(73).
009180 01  SSX011-PARMS-ALPHA REDEFINES SSX011-PARMS.
009190     03  SSX011-PA-IMAGE         PIC X(100).
009200
009210*****************************************************************
009220*    SKU DUPLICATE-CHECK TABLE -- BUILT UP ACROSS CALLS SO      *
009230*    R9'S SKU UNIQUENESS TEST CAN SEE EVERY PRODUCT SSX010 HAS  *
009240*    ALREADY PASSED THROUGH THIS RUN (WORKING-STORAGE SURVIVES  *
009250*    FROM ONE CALL TO THE NEXT SINCE THIS IS NOT AN INITIAL     *
009260*    PROGRAM).  SIZED TO THE SAME 2000-PRODUCT CAP USED BY THE  *
009270*    IN-MEMORY TABLES IN SSX020/SSX040/SSX060.                  *
009280*****************************************************************
009290
009300 01  WS-SKU-TABLE.
009400     05  WS-SKU-ENTRY            OCCURS 2000 TIMES
009500                                 PIC X(60).
009600
009700*****************************************************************
009800*    GENERAL ERROR PROCESSING WORK AREA                         *
009900*****************************************************************
009950
009960     COPY SSXERRW.
009970
009980 LINKAGE SECTION.
009990
010100 01  LS-SSX011-PARMS             PIC X(100).
010200
010300*****************************************************************
010400*    P R O C E D U R E    D I V I S I O N                       *
010500*****************************************************************
010600
010700 PROCEDURE DIVISION USING LS-SSX011-PARMS.
010800
010900 P00000-MAINLINE.
011000
011100     ADD +1                   TO WS-CALL-COUNT.
011200     MOVE LS-SSX011-PARMS     TO SSX011-PARMS.
011300     MOVE 'N'                 TO WS-ERROR-FOUND-SW.
011400
011500     PERFORM P0100-VALIDATE-PRODUCT THRU P0100-EXIT.
011600
011700     PERFORM P0200-CLASSIFY-STOCK-STATUS THRU P0200-EXIT.
011800
011900     MOVE SSX011-PARMS        TO LS-SSX011-PARMS.
012000
012100     GOBACK.
012200
012300 P00000-EXIT.
012400     EXIT.
012500
012600*****************************************************************
012700*                                                               *
012800*    PARAGRAPH:  P0100-VALIDATE-PRODUCT                         *
012900*                                                               *
013000*    FUNCTION :  R9 - REJECT THE PRODUCT IF ITS MAX STOCK LEVEL *
013100*                IS LESS THAN ITS REORDER LEVEL, OR IF ITS SKU, *
013150*                UPPERCASED, ALREADY APPEARS ON AN EARLIER      *
013160*                PRODUCT THIS RUN.                              *
013170*    CHG: 06/14/04 BTM - ADDED THE SKU-NORMALIZE/UNIQUENESS      *
013180*                HALF OF R9, WHICH HAD NEVER BEEN WRITTEN        *
013190*                (TICKET WR-1182).                              *
013200*                                                               *
013300*    CALLED BY:  P00000-MAINLINE                                *
013400*                                                               *
013500*****************************************************************
013600
013700 P0100-VALIDATE-PRODUCT.
013800
013900     IF SSX011-MAX-STOCK-LEVEL < SSX011-REORDER-LEVEL
014000         MOVE 'N'             TO SSX011-VALID-FLAG
014100     ELSE
014200         MOVE 'Y'             TO SSX011-VALID-FLAG
014300     END-IF.
014310
014320     MOVE SSX011-SKU          TO WS-SKU-NORM.
014330     INSPECT WS-SKU-NORM CONVERTING
014340         'abcdefghijklmnopqrstuvwxyz'
014350         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014360     MOVE WS-SKU-NORM         TO SSX011-SKU.
014370
014380     PERFORM P0110-SEARCH-SKU-TABLE THRU P0110-EXIT.
014390
014400     IF SKU-WAS-FOUND
014410         MOVE 'N'             TO SSX011-VALID-FLAG
014420     ELSE
014430         IF WS-SKU-COUNT < 2000
014440             ADD +1           TO WS-SKU-COUNT
014450             MOVE WS-SKU-NORM TO WS-SKU-ENTRY (WS-SKU-COUNT)
014460         END-IF
014470     END-IF.
014480
014500 P0100-EXIT.
014600     EXIT.
014610
014620*****************************************************************
014630*                                                               *
014640*    PARAGRAPH:  P0110-SEARCH-SKU-TABLE                         *
014650*                                                               *
014660*    FUNCTION :  R9 - SCAN THE SKUS SEEN SO FAR THIS RUN FOR A  *
014670*                CASE-INSENSITIVE DUPLICATE OF THE CANDIDATE.    *
014680*                                                               *
014690*    CALLED BY:  P0100-VALIDATE-PRODUCT                         *
014700*                                                               *
014710*****************************************************************
014720
014730 P0110-SEARCH-SKU-TABLE.
014740
014750     MOVE 'N'                 TO WS-SKU-FOUND-SW.
014760
014770     PERFORM P0120-SCAN-ONE-SKU THRU P0120-EXIT
014780         VARYING WS-SKU-SUB FROM 1 BY 1
014790         UNTIL WS-SKU-SUB > WS-SKU-COUNT
014800             OR SKU-WAS-FOUND.
014810
014820 P0110-EXIT.
014830     EXIT.
014840
014850*****************************************************************
014860*                                                               *
014870*    PARAGRAPH:  P0120-SCAN-ONE-SKU                             *
014880*                                                               *
014890*    FUNCTION :  R9 - COMPARE ONE SKU TABLE ENTRY.               *
014900*                                                               *
014910*    CALLED BY:  P0110-SEARCH-SKU-TABLE                         *
014920*                                                               *
014930*****************************************************************
014940
014950 P0120-SCAN-ONE-SKU.
014960
014970     IF WS-SKU-ENTRY (WS-SKU-SUB) = WS-SKU-NORM
014980         MOVE 'Y'             TO WS-SKU-FOUND-SW
014990     END-IF.
015000
015010 P0120-EXIT.
015020     EXIT.
015030
015040*****************************************************************
015050*                                                               *
015060*    PARAGRAPH:  P0200-CLASSIFY-STOCK-STATUS                    *
015070*                                                               *
015080*    FUNCTION :  R7 - DERIVE OUT_OF_STOCK / LOW_STOCK / IN_STOCK*
015090*                FROM CURRENT STOCK AND REORDER LEVEL.           *
015095*                                                               *
015096*    CALLED BY:  P00000-MAINLINE                                *
015097*                                                               *
015098*****************************************************************
015800
015900 P0200-CLASSIFY-STOCK-STATUS.
016000
016100     IF SSX011-CURRENT-STOCK = ZEROES
016200         MOVE 'OUT_OF_STOCK'  TO SSX011-STOCK-STATUS
016300     ELSE
016400         IF SSX011-CURRENT-STOCK <= SSX011-REORDER-LEVEL
016500             MOVE 'LOW_STOCK' TO SSX011-STOCK-STATUS
016600         ELSE
016700             MOVE 'IN_STOCK'  TO SSX011-STOCK-STATUS
016800         END-IF
016900     END-IF.
017000
017100 P0200-EXIT.
017200     EXIT.
