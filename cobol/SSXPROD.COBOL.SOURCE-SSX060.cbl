000100 ID DIVISION.
000200 PROGRAM-ID.  SSX060.
000300 AUTHOR.      T-WEBICH.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 06/12/1995.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX060                                            *
001400*                                                               *
001500* FUNCTION:   SSX060 IS THE MANAGEMENT DASHBOARD BATCH.  IT     *
001600*             READS THE PRODUCT MASTER TO CLASSIFY EVERY        *
001700*             PRODUCT'S STOCK STATUS AND ROLL UP INVENTORY      *
001800*             TOTALS, THEN SCANS THE PURCHASE ORDER HEADER AND  *
001900*             ITEM FILES AND THE PURCHASE LOG TO BUILD A SIX    *
002000*             CALENDAR MONTH WINDOW OF RESTOCK AND SALES         *
002100*             ACTIVITY (THE WINDOW ALWAYS ENDS WITH THE MONTH   *
002200*             THE RUN FALLS IN), RANKS THE TOP RESTOCKED ITEMS  *
002300*             AND THE TOP RESTOCK-VS-DEMAND ITEMS, AND EMITS    *
002400*             ONE ANALYTICS SUMMARY RECORD PLUS THE SIX-SECTION *
002500*             DASHBOARD REPORT.  THE RUN READS A ONE-CARD        *
002600*             WAREHOUSE SCOPE CARD AHEAD OF THE PRODUCT MASTER - *
002700*             A NINE-DIGIT WAREHOUSE ID SCOPES THE WHOLE RUN TO  *
002750*             THAT WAREHOUSE, ZEROES (OR A MISSING CARD) COVERS  *
002760*             EVERY WAREHOUSE THE SAME AS BEFORE (WH-0921).      *
002800*                                                               *
002900* FILES   :   PRODUCT MASTER FILE      -  LINE SEQUENTIAL (READ)*
003000*             PURCHASE ORDER HEADER    -  LINE SEQUENTIAL (READ)*
003100*             PURCHASE ORDER ITEMS     -  LINE SEQUENTIAL (READ)*
003200*             PURCHASE LOG             -  LINE SEQUENTIAL (READ)*
003250*             WAREHOUSE SCOPE CARD     -  LINE SEQUENTIAL (READ)*
003300*             ANALYTICS SUMMARY OUT    -  LINE SEQUENTIAL(OUTPUT)*
003400*             ANALYTICS RPT OUT        -  PRINT         (OUTPUT)*
003500*                                                               *
003600* PFKEYS  :   NONE                                              *
003700*                                                               *
003800*****************************************************************
003900*             PROGRAM CHANGE LOG                                *
004000*             -------------------                               *
004100*                                                               *
004200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004300*  --------   --------------------  --------------------------  *
004400*  06/12/95   T WEBICH              ORIGINAL PROGRAM - FIRST    *
004500*                                   CUT OF THE MANAGEMENT        *
004600*                                   DASHBOARD EXTRACT, REPLACES  *
004700*                                   THE QUARTERLY HAND-BUILT     *
004800*                                   SPREADSHEET (REQ WH-0458)    *
004900*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
005000*                                   PROGRAM, NO 2-DIGIT YEAR     *
005100*                                   FIELDS PRESENT, NO CHANGE    *
005200*                                   REQUIRED (WH-Y2K-011)        *
005300*  02/14/00   T WEBICH              MONTHLY ROLL-UP NOW KEYED   *
005400*                                   OFF THE NEW PO-CREATED-AT    *
005500*                                   STAMP ON THE ORDER HEADER    *
005600*                                   RATHER THAN THE EXPECTED     *
005700*                                   DELIVERY DATE (WH-0648)      *
005800*  09/05/01   D OYELARAN            ADDED RESTOCK-VS-DEMAND     *
005900*                                   TOP-7 SECTION PER WAREHOUSE  *
006000*                                   MANAGER REQUEST (WH-0688)    *
006050*  07/22/11   B T MASSEY            ADDED THE WAREHOUSE SCOPE    *
006060*                                   CARD -- THE RUN CAN NOW BE   *
006070*                                   LIMITED TO ONE WAREHOUSE     *
006080*                                   INSTEAD OF ALWAYS COVERING   *
006090*                                   THE WHOLE CHAIN (WR-1182)    *
006100*                                                               *
006200*****************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT PRODUCT-FILE        ASSIGN TO PRODFILE
007200                                ORGANIZATION IS LINE SEQUENTIAL
007300                                FILE STATUS IS WS-PRODUCT-STATUS.
007400
007500     SELECT PURCH-ORDER-FILE    ASSIGN TO PORDFILE
007600                                ORGANIZATION IS LINE SEQUENTIAL
007700                                FILE STATUS IS WS-PO-STATUS.
007800
007900     SELECT PURCH-ORDER-ITEM-FILE ASSIGN TO POITFILE
008000                                ORGANIZATION IS LINE SEQUENTIAL
008100                                FILE STATUS IS WS-POIT-STATUS.
008200
008300     SELECT PURCHASE-FILE       ASSIGN TO PURCFILE
008400                                ORGANIZATION IS LINE SEQUENTIAL
008500                                FILE STATUS IS WS-PURCHASE-STATUS.
008600
008700     SELECT ANALYTICS-SUMMARY-OUT ASSIGN TO ANALYOUT
008800                                ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT ANALYTICS-RPT-OUT   ASSIGN TO ANALYRPT.
009010
009020     SELECT WAREHOUSE-SCOPE-CARD ASSIGN TO SCOPECRD
009030                                ORGANIZATION IS LINE SEQUENTIAL
009040                                FILE STATUS IS WS-SCOPE-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  PRODUCT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 453 CHARACTERS.
009800
009900     COPY SSXPROD.
010000
010100 FD  PURCH-ORDER-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 336 CHARACTERS.
010400
010500     COPY SSXPORD.
010600
010700 FD  PURCH-ORDER-ITEM-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 246 CHARACTERS.
011000
011100     COPY SSXPOIT.
011200
011300 FD  PURCHASE-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 523 CHARACTERS.
011600
011700     COPY SSXPURC.
011800
011900 FD  ANALYTICS-SUMMARY-OUT
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 2733 CHARACTERS.
012200
012300     COPY SSXASUM.
012400
012500 FD  ANALYTICS-RPT-OUT
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F
012800     RECORD CONTAINS 133 CHARACTERS.
012900
013000 01  ANALYTICS-RPT-OUT-REC       PIC X(133).
013050
013060 FD  WAREHOUSE-SCOPE-CARD
013070     LABEL RECORDS ARE STANDARD
013080     RECORD CONTAINS 80 CHARACTERS.
013090
013130 01  WAREHOUSE-SCOPE-RECORD.
013140     05  WSC-WAREHOUSE-ID        PIC 9(09) VALUE ZEROES.
013150     05  FILLER                  PIC X(71) VALUE SPACES.
013160
013200 WORKING-STORAGE SECTION.
013300*
013400*****************************************************************
013500*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
013600*****************************************************************
013700
013800 77  WS-PO-MAX                   PIC S9(4) COMP VALUE +0.
013900 77  WS-PO-SUB                   PIC S9(4) COMP VALUE +0.
014000 77  WS-PR-MAX                   PIC S9(4) COMP VALUE +0.
014100 77  WS-PR-SUB                   PIC S9(4) COMP VALUE +0.
014200 77  WS-PS-MAX                   PIC S9(4) COMP VALUE +0.
014300 77  WS-PS-SUB                   PIC S9(4) COMP VALUE +0.
014400 77  WS-RD-MAX                   PIC S9(4) COMP VALUE +0.
014500 77  WS-RD-SUB                   PIC S9(4) COMP VALUE +0.
014600 77  WS-MON-SUB                  PIC S9(4) COMP VALUE +0.
014700 77  WS-SRT-SUB1                 PIC S9(4) COMP VALUE +0.
014800 77  WS-SRT-SUB2                 PIC S9(4) COMP VALUE +0.
014900 77  WS-TOP-SUB                  PIC S9(4) COMP VALUE +0.
015000 77  WS-LINE-CNT                 PIC S99   VALUE ZEROES.
015100 77  WS-SRT-KEY1                 PIC S9(9) COMP VALUE +0.
015200 77  WS-SRT-KEY2                 PIC S9(9) COMP VALUE +0.
015300
015400*****************************************************************
015500*    R7 INVENTORY STATUS ACCUMULATORS                           *
015600*****************************************************************
015700
015800 77  WS-TOTAL-PRODUCTS           PIC S9(9) COMP VALUE +0.
015900 77  WS-TOTAL-UNITS              PIC S9(9) COMP VALUE +0.
016000 77  WS-OUT-PRODUCTS             PIC S9(9) COMP VALUE +0.
016100 77  WS-LOW-PRODUCTS             PIC S9(9) COMP VALUE +0.
016200 77  WS-LOW-UNITS                PIC S9(9) COMP VALUE +0.
016300 77  WS-HEALTHY-PRODUCTS         PIC S9(9) COMP VALUE +0.
016400 77  WS-HEALTHY-UNITS            PIC S9(9) COMP VALUE +0.
016500 77  WS-AUTO-RESTOCK-PRODUCTS    PIC S9(9) COMP VALUE +0.
016600
016700 01  WS-SWITCHES.
016800     05  WS-PRODUCT-STATUS       PIC XX    VALUE SPACES.
016900         88  PRODUCT-OK                    VALUE '00'.
017000         88  PRODUCT-END                   VALUE '10'.
017100     05  WS-PO-STATUS            PIC XX    VALUE SPACES.
017200         88  PO-OK                         VALUE '00'.
017300         88  PO-END                        VALUE '10'.
017400     05  WS-POIT-STATUS          PIC XX    VALUE SPACES.
017500         88  POIT-OK                       VALUE '00'.
017600         88  POIT-END                      VALUE '10'.
017700     05  WS-PURCHASE-STATUS      PIC XX    VALUE SPACES.
017800         88  PURCHASE-OK                   VALUE '00'.
017900         88  PURCHASE-END                  VALUE '10'.
018000     05  WS-FOUND-SW             PIC X     VALUE 'N'.
018100         88  ENTRY-WAS-FOUND                VALUE 'Y'.
018200         88  ENTRY-NOT-FOUND                VALUE 'N'.
018300     05  WS-SWAP-MADE-SW         PIC X     VALUE 'N'.
018400         88  A-SWAP-WAS-MADE                VALUE 'Y'.
018500         88  NO-SWAP-WAS-MADE                VALUE 'N'.
018520     05  WS-SCOPE-STATUS         PIC XX    VALUE SPACES.
018540         88  SCOPE-OK                      VALUE '00'.
018560         88  SCOPE-END                      VALUE '10'.
018600     05  FILLER                  PIC X(10).
018610
018620*****************************************************************
018630*    WAREHOUSE SCOPE - ZERO MEANS THE RUN COVERS EVERY           *
018640*    WAREHOUSE, A NONZERO ID LIMITS THE WHOLE RUN TO JUST THAT   *
018650*    ONE WAREHOUSE (WR-1182).                                    *
018660*****************************************************************
018670
018680 01  WS-SCOPE-WAREHOUSE-ID       PIC 9(09) VALUE ZEROES.
018690     88  ALL-WAREHOUSES-REQUESTED          VALUE ZEROES.
018695 01  WS-SCOPE-EDIT-FIELD         PIC Z(8)9.
018700
018800*****************************************************************
018900*    CURRENT-DATE SCRATCH AREA - USED ONLY TO SEED THE SIX      *
019000*    CALENDAR MONTH WINDOW (THE WINDOW ALWAYS ENDS WITH THE     *
019100*    MONTH THIS RUN EXECUTES IN).                                *
019200*****************************************************************
019300
019400 01  WS-CURRENT-DATE-WORK.
019500     05  WS-CD-YYYY              PIC 9(4)  VALUE ZEROES.
019600     05  WS-CD-MM                PIC 9(2)  VALUE ZEROES.
019700     05  FILLER                  PIC X(02) VALUE SPACES.
019800 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-WORK.
019900     05  WS-CDN-NUMERIC          PIC 9(8).
020000
020100 01  WS-WINDOW-CALC-WORK.
020200     05  WS-TMP-YYYY             PIC 9(04) VALUE ZEROES.
020300     05  WS-TMP-MM               PIC 9(02) VALUE ZEROES.
020400     05  FILLER                  PIC X(10) VALUE SPACES.
020500
020600*****************************************************************
020700*    SIX CALENDAR MONTH WINDOW / MONTHLY ROLL-UP TABLE           *
020800*    (OLDEST MONTH IN SUBSCRIPT 1, CURRENT MONTH IN SUBSCRIPT 6) *
020900*****************************************************************
021000
021100 01  WS-MONTH-TABLE.
021200     05  WS-MON-ENTRY            OCCURS 6 TIMES.
021300         10  WS-MON-YYYY         PIC 9(04).
021400         10  WS-MON-MM           PIC 9(02).
021500         10  WS-MON-RESTOCK-QTY  PIC 9(09).
021600         10  WS-MON-SALES-QTY    PIC 9(09).
021700         10  WS-MON-RESTOCK-SPEND PIC S9(10)V99 COMP-3.
021800         10  WS-MON-SALES-REVENUE PIC S9(10)V99 COMP-3.
021900         10  FILLER              PIC X(05).
022000
022100*****************************************************************
022200*    IN-MEMORY PURCHASE ORDER HEADER TABLE (PO-ID + CREATED      *
022300*    YEAR/MONTH, BUILT FROM PURCH-ORDER-FILE SO THE ITEM PASS    *
022400*    CAN FIND EACH LINE'S ORDER MONTH WITHOUT REREAD)            *
022500*****************************************************************
022600
022700 01  WS-PO-TABLE.
022800     05  WS-PO-ENTRY             OCCURS 2000 TIMES.
022900         10  WS-PO-ID            PIC 9(09).
023000         10  WS-PO-YYYY          PIC 9(04).
023100         10  WS-PO-MM            PIC 9(02).
023150         10  WS-PO-WAREHOUSE-ID  PIC 9(09).
023200         10  FILLER              PIC X(05).
023300 01  WS-PO-KEY-VIEW REDEFINES WS-PO-TABLE.
023400     05  WS-POKV-ENTRY           OCCURS 2000 TIMES.
023500         10  WS-POKV-PO-ID       PIC 9(09).
023600         10  FILLER              PIC X(20).
023700
023800*****************************************************************
023900*    PER-PRODUCT RESTOCK ACCUMULATOR (PURCH-ORDER-ITEM-FILE      *
024000*    LINES WHOSE PARENT ORDER FALLS IN THE WINDOW)               *
024100*****************************************************************
024200
024300 01  WS-PR-TABLE.
024400     05  WS-PR-ENTRY             OCCURS 2000 TIMES.
024500         10  WS-PR-PRODUCT-ID    PIC 9(09).
024600         10  WS-PR-PRODUCT-NAME  PIC X(120).
024700         10  WS-PR-PRODUCT-SKU   PIC X(60).
024800         10  WS-PR-RESTOCKED-QTY PIC 9(09).
024900         10  WS-PR-ORDER-COUNT   PIC 9(09).
025000         10  WS-PR-LAST-PO-ID    PIC 9(09).
025100         10  FILLER              PIC X(05).
025200 01  WS-PR-KEY-VIEW REDEFINES WS-PR-TABLE.
025300     05  WS-PRKV-ENTRY           OCCURS 2000 TIMES.
025400         10  WS-PRKV-PRODUCT-ID  PIC 9(09).
025500         10  FILLER              PIC X(212).
025600
025700 01  WS-PR-SWAP-AREA                 PIC X(221).
025800
025900*****************************************************************
026000*    PER-PRODUCT SALES ACCUMULATOR (PURCHASE-FILE LINES WHOSE    *
026100*    PURCHASED-AT DATE FALLS IN THE SIX MONTH WINDOW             *
026200*****************************************************************
026300
026400 01  WS-PS-TABLE.
026500     05  WS-PS-ENTRY             OCCURS 2000 TIMES.
026600         10  WS-PS-PRODUCT-ID    PIC 9(09).
026700         10  WS-PS-PRODUCT-NAME  PIC X(120).
026800         10  WS-PS-PRODUCT-SKU   PIC X(60).
026900         10  WS-PS-SOLD-QTY      PIC 9(09).
027000         10  FILLER              PIC X(05).
027100 01  WS-PS-KEY-VIEW REDEFINES WS-PS-TABLE.
027200     05  WS-PSKV-ENTRY           OCCURS 2000 TIMES.
027300         10  WS-PSKV-PRODUCT-ID  PIC 9(09).
027400         10  FILLER              PIC X(194).
027500
027600*****************************************************************
027700*    RESTOCK-VS-DEMAND WORK TABLE - UNION OF WS-PR-TABLE AND     *
027800*    WS-PS-TABLE, SORTED BEFORE THE TOP 7 ARE WRITTEN            *
027900*****************************************************************
028000
028100 01  WS-RD-TABLE.
028200     05  WS-RD-ENTRY             OCCURS 2000 TIMES.
028300         10  WS-RD-PRODUCT-ID    PIC 9(09).
028400         10  WS-RD-PRODUCT-NAME  PIC X(120).
028500         10  WS-RD-PRODUCT-SKU   PIC X(60).
028600         10  WS-RD-RESTOCKED-QTY PIC 9(09).
028700         10  WS-RD-SOLD-QTY      PIC 9(09).
028800         10  FILLER              PIC X(05).
028900
029000 01  WS-RD-SWAP-AREA                 PIC X(212).
029100
029200*****************************************************************
029300*    SSX011 STOCK STATUS WORK AREA -- SAME BOUNDARY TEST AS      *
029400*    SSX011 (SEE THAT PROGRAM'S CHANGE LOG, 02/06/01), CARRIED   *
029500*    IN-LINE HERE THE WAY SSX040'S GATE CARRIES IT               *
029600*****************************************************************
029700
029800 01  WS-STATUS-WORK.
029900     05  WS-SW-CURRENT-STOCK     PIC 9(09) VALUE ZEROES.
030000     05  WS-SW-REORDER-LEVEL     PIC 9(09) VALUE ZEROES.
030100     05  FILLER                  PIC X(10) VALUE SPACES.
030200
030300*****************************************************************
030400*    DASHBOARD REPORT LAYOUT (REPORT SECTIONS 1-6)               *
030500*****************************************************************
030600
030700 01  WS-RPT-TITLE.
030800     05  FILLER             PIC X     VALUE '1'.
030900     05  FILLER             PIC X(22) VALUE SPACES.
031000     05  FILLER             PIC X(46) VALUE
031100         'SMARTSHELFX INVENTORY ANALYTICS DASHBOARD    '.
031200     05  FILLER             PIC X(64) VALUE SPACES.
031300
031400 01  WS-RPT-SECTION-HDR.
031500     05  FILLER             PIC X     VALUE '0'.
031600     05  FILLER             PIC X(4)  VALUE SPACES.
031700     05  WS-SH-TEXT          PIC X(60) VALUE SPACES.
031800     05  FILLER             PIC X(68) VALUE SPACES.
031810
031820 01  WS-RPT-SCOPE-LINE.
031830     05  FILLER             PIC X     VALUE ' '.
031840     05  FILLER             PIC X(22) VALUE SPACES.
031850     05  FILLER             PIC X(17) VALUE 'WAREHOUSE SCOPE: '.
031860     05  WS-SL-SCOPE-TEXT    PIC X(20) VALUE SPACES.
031870     05  FILLER             PIC X(73) VALUE SPACES.
031900
032000 01  WS-RPT-LABEL-LINE.
032100     05  WS-LL-CC            PIC X     VALUE ' '.
032200     05  FILLER             PIC X(4)  VALUE SPACES.
032300     05  WS-LL-LABEL          PIC X(35) VALUE SPACES.
032400     05  WS-LL-VALUE          PIC ZZZ,ZZZ,ZZ9.
032500     05  FILLER             PIC X(83) VALUE SPACES.
032600
032700 01  WS-RPT-S2-HEADING.
032800     05  FILLER             PIC X     VALUE '-'.
032900     05  FILLER             PIC X(4)  VALUE SPACES.
033000     05  FILLER             PIC X(16) VALUE 'STATUS          '.
033100     05  FILLER             PIC X(12) VALUE 'PRODUCTS    '.
033200     05  FILLER             PIC X(10) VALUE 'UNITS     '.
033300     05  FILLER             PIC X(91) VALUE SPACES.
033400
033500 01  WS-RPT-S2-DETAIL.
033600     05  WS-S2-CC            PIC X     VALUE ' '.
033700     05  FILLER             PIC X(4)  VALUE SPACES.
033800     05  WS-S2-STATUS         PIC X(16).
033900     05  WS-S2-PRODUCTS       PIC Z,ZZZ,ZZ9.
034000     05  FILLER             PIC X(2)  VALUE SPACES.
034100     05  WS-S2-UNITS          PIC ZZ,ZZZ,ZZ9.
034200     05  FILLER             PIC X(86) VALUE SPACES.
034300
034400 01  WS-RPT-S3-HEADING.
034500     05  FILLER             PIC X     VALUE '-'.
034600     05  FILLER             PIC X(4)  VALUE SPACES.
034700     05  FILLER             PIC X(10) VALUE 'MONTH     '.
034800     05  FILLER             PIC X(18) VALUE 'RESTOCKED QUANTITY'.
034900     05  FILLER             PIC X(4)  VALUE SPACES.
035000     05  FILLER             PIC X(14) VALUE 'SOLD QUANTITY '.
035100     05  FILLER             PIC X(83) VALUE SPACES.
035200
035300 01  WS-RPT-S3-DETAIL.
035400     05  WS-S3-CC            PIC X     VALUE ' '.
035500     05  FILLER             PIC X(4)  VALUE SPACES.
035600     05  WS-S3-MONTH          PIC X(07).
035700     05  FILLER             PIC X(3)  VALUE SPACES.
035800     05  WS-S3-RESTOCK-QTY    PIC ZZZ,ZZZ,ZZ9.
035900     05  FILLER             PIC X(5)  VALUE SPACES.
036000     05  WS-S3-SALES-QTY      PIC ZZZ,ZZZ,ZZ9.
036100     05  FILLER             PIC X(83) VALUE SPACES.
036200
036300 01  WS-RPT-S4-HEADING.
036400     05  FILLER             PIC X     VALUE '-'.
036500     05  FILLER             PIC X(4)  VALUE SPACES.
036600     05  FILLER             PIC X(10) VALUE 'MONTH     '.
036700     05  FILLER             PIC X(16) VALUE 'RESTOCK SPEND   '.
036800     05  FILLER             PIC X(4)  VALUE SPACES.
036900     05  FILLER             PIC X(16) VALUE 'SALES REVENUE   '.
037000     05  FILLER             PIC X(81) VALUE SPACES.
037100
037200 01  WS-RPT-S4-DETAIL.
037300     05  WS-S4-CC            PIC X     VALUE ' '.
037400     05  FILLER             PIC X(4)  VALUE SPACES.
037500     05  WS-S4-MONTH          PIC X(07).
037600     05  FILLER             PIC X(3)  VALUE SPACES.
037700     05  WS-S4-RESTOCK-SPEND  PIC ZZZ,ZZZ,ZZ9.99.
037800     05  FILLER             PIC X(3)  VALUE SPACES.
037900     05  WS-S4-SALES-REVENUE  PIC ZZZ,ZZZ,ZZ9.99.
038000     05  FILLER             PIC X(78) VALUE SPACES.
038100
038200 01  WS-RPT-S5-HEADING.
038300     05  FILLER             PIC X     VALUE '-'.
038400     05  FILLER             PIC X(4)  VALUE SPACES.
038500     05  FILLER             PIC X(20) VALUE 'PRODUCT NAME      '.
038600     05  FILLER             PIC X(14) VALUE 'SKU           '.
038700     05  FILLER             PIC X(10) VALUE 'QUANTITY  '.
038800     05  FILLER             PIC X(12) VALUE 'ORDER COUNT '.
038900     05  FILLER             PIC X(73) VALUE SPACES.
039000
039100 01  WS-RPT-S5-DETAIL.
039200     05  WS-S5-CC            PIC X     VALUE ' '.
039300     05  FILLER             PIC X(4)  VALUE SPACES.
039400     05  WS-S5-NAME           PIC X(20).
039500     05  WS-S5-SKU            PIC X(14).
039600     05  WS-S5-QTY            PIC ZZZ,ZZ9.
039700     05  FILLER             PIC X(3)  VALUE SPACES.
039800     05  WS-S5-ORDER-COUNT    PIC ZZZ,ZZ9.
039900     05  FILLER             PIC X(72) VALUE SPACES.
040000
040100 01  WS-RPT-S6-HEADING.
040200     05  FILLER             PIC X     VALUE '-'.
040300     05  FILLER             PIC X(4)  VALUE SPACES.
040400     05  FILLER             PIC X(20) VALUE 'PRODUCT NAME      '.
040500     05  FILLER             PIC X(14) VALUE 'SKU           '.
040600     05  FILLER             PIC X(12) VALUE 'RESTOCKED   '.
040700     05  FILLER             PIC X(8)  VALUE 'SOLD    '.
040800     05  FILLER             PIC X(75) VALUE SPACES.
040900
041000 01  WS-RPT-S6-DETAIL.
041100     05  WS-S6-CC            PIC X     VALUE ' '.
041200     05  FILLER             PIC X(4)  VALUE SPACES.
041300     05  WS-S6-NAME           PIC X(20).
041400     05  WS-S6-SKU            PIC X(14).
041500     05  WS-S6-RESTOCKED       PIC ZZZ,ZZ9.
041600     05  FILLER             PIC X(3)  VALUE SPACES.
041700     05  WS-S6-SOLD           PIC ZZZ,ZZ9.
041800     05  FILLER             PIC X(75) VALUE SPACES.
041900
042000*****************************************************************
042100*    FIXED CONSTANTS AND GENERAL ERROR WORK AREA                 *
042200*****************************************************************
042300
042400     COPY SSXERRW.
042500
042600*****************************************************************
042700*    P R O C E D U R E    D I V I S I O N                       *
042800*****************************************************************
042900
043000 PROCEDURE DIVISION.
043100
043200*****************************************************************
043300*                                                               *
043400*    PARAGRAPH:  P00000-MAINLINE                                *
043500*                                                               *
043600*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
043700*                                                               *
043800*    CALLED BY:  NONE                                           *
043900*                                                               *
044000*****************************************************************
044100
044200 P00000-MAINLINE.
044300
044400     OPEN INPUT  PRODUCT-FILE
044500                 PURCH-ORDER-FILE
044600                 PURCH-ORDER-ITEM-FILE
044700                 PURCHASE-FILE
044750                 WAREHOUSE-SCOPE-CARD
044800          OUTPUT ANALYTICS-SUMMARY-OUT
044900                 ANALYTICS-RPT-OUT.
045000
045100     PERFORM P00100-INITIALIZE THRU P00100-EXIT.
045120     PERFORM P00120-READ-SCOPE-CARD THRU P00120-EXIT.
045140     CLOSE WAREHOUSE-SCOPE-CARD.
045160     PERFORM P00130-BUILD-SCOPE-TEXT THRU P00130-EXIT.
045200
045300     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-TITLE.
045310     ADD +1                   TO WS-LINE-CNT.
045320     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-SCOPE-LINE.
045400     ADD +1                   TO WS-LINE-CNT.
045500
045600     PERFORM P01000-CLASSIFY-PRODUCTS THRU P01000-EXIT
045700         UNTIL PRODUCT-END.
045800
045900     PERFORM P02000-LOAD-PO-TABLE THRU P02000-EXIT
046000         UNTIL PO-END.
046100
046200     PERFORM P03000-BUILD-RESTOCK-TOTALS THRU P03000-EXIT
046300         UNTIL POIT-END.
046400
046500     PERFORM P04000-BUILD-SALES-TOTALS THRU P04000-EXIT
046600         UNTIL PURCHASE-END.
046700
046800     PERFORM P05000-BUILD-RESTOCK-VS-DEMAND THRU P05000-EXIT.
046900
047000     PERFORM P06000-SORT-PR-TABLE THRU P06000-EXIT.
047100
047200     PERFORM P07000-SORT-RD-TABLE THRU P07000-EXIT.
047300
047400     PERFORM P08000-BUILD-ANALYTICS-RECORD THRU P08000-EXIT.
047500
047600     PERFORM P09000-PRINT-REPORT THRU P09000-EXIT.
047700
047800     CLOSE PRODUCT-FILE
047900           PURCH-ORDER-FILE
048000           PURCH-ORDER-ITEM-FILE
048100           PURCHASE-FILE
048200           ANALYTICS-SUMMARY-OUT
048300           ANALYTICS-RPT-OUT.
048400
048500     GOBACK.
048600
048700 P00000-EXIT.
048800     EXIT.
048900
049000*****************************************************************
049100*                                                               *
049200*    PARAGRAPH:  P00100-INITIALIZE                              *
049300*                                                               *
049400*    FUNCTION :  ZERO THE COUNTERS AND TABLES, THEN BUILD THE   *
049500*                SIX CALENDAR MONTH WINDOW SKELETON ENDING WITH *
049600*                THE MONTH THIS RUN EXECUTES IN.                 *
049700*                                                               *
049800*    CALLED BY:  P00000-MAINLINE                                *
049900*                                                               *
050000*****************************************************************
050100
050200 P00100-INITIALIZE.
050300
050400     MOVE ZEROES              TO WS-PO-MAX WS-PR-MAX WS-PS-MAX
050500                                 WS-RD-MAX WS-LINE-CNT.
050600     MOVE ZEROES              TO WS-TOTAL-PRODUCTS WS-TOTAL-UNITS
050700                                 WS-OUT-PRODUCTS
050800                                 WS-LOW-PRODUCTS WS-LOW-UNITS
050900                                 WS-HEALTHY-PRODUCTS
051000                                 WS-AUTO-RESTOCK-PRODUCTS.
051100
051200     MOVE FUNCTION CURRENT-DATE (1:4) TO WS-CD-YYYY.
051300     MOVE FUNCTION CURRENT-DATE (5:2) TO WS-CD-MM.
051400
051500     MOVE WS-CD-YYYY           TO WS-TMP-YYYY.
051600     MOVE WS-CD-MM             TO WS-TMP-MM.
051700
051800     PERFORM P00110-SET-MONTH-ENTRY THRU P00110-EXIT
051900         VARYING WS-MON-SUB FROM 6 BY -1
052000         UNTIL WS-MON-SUB < 1.
052100
052200 P00100-EXIT.
052300     EXIT.
052400
052500 P00110-SET-MONTH-ENTRY.
052600
052700     MOVE WS-TMP-YYYY          TO WS-MON-YYYY (WS-MON-SUB).
052800     MOVE WS-TMP-MM            TO WS-MON-MM (WS-MON-SUB).
052900     MOVE ZEROES               TO WS-MON-RESTOCK-QTY (WS-MON-SUB)
053000                                  WS-MON-SALES-QTY (WS-MON-SUB).
053100     MOVE ZEROES             TO WS-MON-RESTOCK-SPEND (WS-MON-SUB).
053200     MOVE ZEROES             TO WS-MON-SALES-REVENUE (WS-MON-SUB).
053300
053400     IF WS-TMP-MM = 01
053500         MOVE 12                TO WS-TMP-MM
053600         SUBTRACT 1 FROM WS-TMP-YYYY
053700     ELSE
053800         SUBTRACT 1 FROM WS-TMP-MM
053900     END-IF.
054000
054100 P00110-EXIT.
054200     EXIT.
054300
054310*****************************************************************
054320*                                                               *
054330*    PARAGRAPH:  P00120-READ-SCOPE-CARD                         *
054340*                                                               *
054350*    FUNCTION :  READ THE ONE-LINE WAREHOUSE SCOPE CARD.  A      *
054360*                MISSING CARD OR A ZERO WAREHOUSE ID LEAVES THE  *
054370*                RUN COVERING EVERY WAREHOUSE, THE SAME AS       *
054380*                BEFORE THE CARD EXISTED (WR-1182).              *
054390*                                                               *
054400*    CALLED BY:  P00000-MAINLINE                                *
054410*                                                               *
054420*****************************************************************
054430
054440 P00120-READ-SCOPE-CARD.
054450
054460     MOVE ZEROES               TO WS-SCOPE-WAREHOUSE-ID.
054470
054480     READ WAREHOUSE-SCOPE-CARD
054490         AT END
054500             MOVE '10' TO WS-SCOPE-STATUS
054510             GO TO P00120-EXIT.
054520
054530     MOVE WSC-WAREHOUSE-ID     TO WS-SCOPE-WAREHOUSE-ID.
054540
054550 P00120-EXIT.
054560     EXIT.
054570
054571*****************************************************************
054572*                                                               *
054573*    PARAGRAPH:  P00130-BUILD-SCOPE-TEXT                        *
054574*                                                               *
054575*    FUNCTION :  BUILD THE 'WAREHOUSE SCOPE:' LINE PRINTED       *
054576*                UNDER THE DASHBOARD TITLE SO THE READER KNOWS   *
054577*                WHETHER THIS RUN COVERS ONE WAREHOUSE OR ALL    *
054578*                OF THEM (WR-1182).                              *
054579*                                                               *
054580*    CALLED BY:  P00000-MAINLINE                                *
054581*                                                               *
054582*****************************************************************
054583
054584 P00130-BUILD-SCOPE-TEXT.
054585
054586     IF ALL-WAREHOUSES-REQUESTED
054587         MOVE 'ALL WAREHOUSES'  TO WS-SL-SCOPE-TEXT
054588     ELSE
054589         MOVE WS-SCOPE-WAREHOUSE-ID TO WS-SCOPE-EDIT-FIELD
054590         MOVE WS-SCOPE-EDIT-FIELD  TO WS-SL-SCOPE-TEXT
054591     END-IF.
054592
054593 P00130-EXIT.
054594     EXIT.
054596
054597*****************************************************************
054598*                                                               *
054599*    PARAGRAPH:  P01000-CLASSIFY-PRODUCTS                       *
054700*                                                               *
054800*    FUNCTION :  R7 - READ EVERY PRODUCT, CLASSIFY ITS STOCK    *
054900*                STATUS, AND ROLL UP THE INVENTORY STATUS AND    *
055000*                THREE BUCKET TOTALS.                           *
055100*                                                               *
055200*    CALLED BY:  P00000-MAINLINE                                *
055300*                                                               *
055400*****************************************************************
055500
055600 P01000-CLASSIFY-PRODUCTS.
055700
055800     READ PRODUCT-FILE
055900         AT END
056000             MOVE '10' TO WS-PRODUCT-STATUS
056100             GO TO P01000-EXIT.
056150
056160     IF NOT ALL-WAREHOUSES-REQUESTED
056170         AND WAREHOUSE-ID OF PRODUCT-RECORD
056180             NOT = WS-SCOPE-WAREHOUSE-ID
056190             GO TO P01000-EXIT
056200     END-IF.
056210
056300     ADD +1                    TO WS-TOTAL-PRODUCTS.
056400     ADD CURRENT-STOCK         TO WS-TOTAL-UNITS.
056500
056600     IF AUTO-RESTOCK-ENABLED
056700         ADD +1                TO WS-AUTO-RESTOCK-PRODUCTS
056800     END-IF.
056900
057000     MOVE CURRENT-STOCK        TO WS-SW-CURRENT-STOCK.
057100     MOVE REORDER-LEVEL        TO WS-SW-REORDER-LEVEL.
057200
057300     PERFORM P01100-CLASSIFY-STOCK-STATUS THRU P01100-EXIT.
057400
057500 P01000-EXIT.
057600     EXIT.
057700
057800*****************************************************************
057900*                                                               *
058000*    PARAGRAPH:  P01100-CLASSIFY-STOCK-STATUS                   *
058100*                                                               *
058200*    FUNCTION :  R7 - SAME OUT_OF_STOCK / LOW_STOCK / IN_STOCK  *
058300*                BOUNDARY TEST AS SSX011 (SEE THAT PROGRAM'S     *
058400*                CHANGE LOG ENTRY OF 02/06/01).  OUT OF STOCK    *
058500*                PRODUCTS DO NOT ADD TO THE UNIT TOTAL -- THE    *
058600*                DASHBOARD ALWAYS REPORTS ZERO UNITS ON HAND     *
058700*                FOR THAT BUCKET.                               *
058800*                                                               *
058900*    CALLED BY:  P01000-CLASSIFY-PRODUCTS                       *
059000*                                                               *
059100*****************************************************************
059200
059300 P01100-CLASSIFY-STOCK-STATUS.
059400
059500     IF WS-SW-CURRENT-STOCK = ZEROES
059600         ADD +1                TO WS-OUT-PRODUCTS
059700     ELSE
059800     IF WS-SW-CURRENT-STOCK NOT > WS-SW-REORDER-LEVEL
059900         ADD +1                TO WS-LOW-PRODUCTS
060000         ADD WS-SW-CURRENT-STOCK TO WS-LOW-UNITS
060100     ELSE
060200         ADD +1                TO WS-HEALTHY-PRODUCTS
060300         ADD WS-SW-CURRENT-STOCK TO WS-HEALTHY-UNITS
060400     END-IF
060500     END-IF.
060600
060700 P01100-EXIT.
060800     EXIT.
060900
061000*****************************************************************
061100*                                                               *
061200*    PARAGRAPH:  P02000-LOAD-PO-TABLE                           *
061300*                                                               *
061400*    FUNCTION :  READ THE PURCHASE ORDER HEADER FILE INTO       *
061500*                WS-PO-TABLE SO THE ITEM PASS CAN FIND EACH      *
061600*                ORDER'S CREATED YEAR/MONTH.                     *
061700*                                                               *
061800*    CALLED BY:  P00000-MAINLINE                                *
061900*                                                               *
062000*****************************************************************
062100
062200 P02000-LOAD-PO-TABLE.
062300
062400     READ PURCH-ORDER-FILE
062500         AT END
062600             MOVE '10' TO WS-PO-STATUS
062700             GO TO P02000-EXIT.
062750
062760     IF NOT ALL-WAREHOUSES-REQUESTED
062770         AND PO-WAREHOUSE-ID NOT = WS-SCOPE-WAREHOUSE-ID
062780             GO TO P02000-EXIT
062790     END-IF.
062800
062900     ADD +1                    TO WS-PO-MAX.
063000     MOVE WS-PO-MAX            TO WS-PO-SUB.
063100     MOVE PO-ID                TO WS-PO-ID (WS-PO-SUB).
063200     MOVE PO-CREATED-YYYY      TO WS-PO-YYYY (WS-PO-SUB).
063300     MOVE PO-CREATED-MM        TO WS-PO-MM (WS-PO-SUB).
063350     MOVE PO-WAREHOUSE-ID      TO WS-PO-WAREHOUSE-ID (WS-PO-SUB).
063400
063500 P02000-EXIT.
063600     EXIT.
063700
063800*****************************************************************
063900*                                                               *
064000*    PARAGRAPH:  P03000-BUILD-RESTOCK-TOTALS                    *
064100*                                                               *
064200*    FUNCTION :  READ ONE PURCHASE ORDER ITEM LINE, LOOK UP ITS *
064300*                PARENT ORDER'S CREATED MONTH, AND IF THAT       *
064400*                MONTH IS IN THE SIX MONTH WINDOW ROLL THE LINE *
064500*                INTO THE MONTHLY RESTOCK TOTALS AND THE         *
064600*                PER-PRODUCT RESTOCK ACCUMULATOR.               *
064700*                                                               *
064800*    CALLED BY:  P00000-MAINLINE                                *
064900*                                                               *
065000*****************************************************************
065100
065200 P03000-BUILD-RESTOCK-TOTALS.
065300
065400     READ PURCH-ORDER-ITEM-FILE
065500         AT END
065600             MOVE '10' TO WS-POIT-STATUS
065700             GO TO P03000-EXIT.
065800
065900     MOVE 'N'                  TO WS-FOUND-SW.
066000     PERFORM P03100-FIND-PO-ENTRY THRU P03100-EXIT
066100         VARYING WS-PO-SUB FROM 1 BY 1
066200         UNTIL WS-PO-SUB > WS-PO-MAX
066300             OR ENTRY-WAS-FOUND.
066400
066500     IF ENTRY-NOT-FOUND
066600         GO TO P03000-EXIT
066700     END-IF.
066800
066900     MOVE WS-PO-YYYY (WS-PO-SUB) TO WS-TMP-YYYY.
067000     MOVE WS-PO-MM (WS-PO-SUB)   TO WS-TMP-MM.
067100
067200     MOVE 'N'                  TO WS-FOUND-SW.
067300     PERFORM P09900-FIND-WINDOW-SLOT THRU P09900-EXIT
067400         VARYING WS-MON-SUB FROM 1 BY 1
067500         UNTIL WS-MON-SUB > 6
067600             OR ENTRY-WAS-FOUND.
067700
067800     IF ENTRY-NOT-FOUND
067900         GO TO P03000-EXIT
068000     END-IF.
068100
068200     ADD POI-QUANTITY          TO WS-MON-RESTOCK-QTY (WS-MON-SUB).
068300     ADD POI-LINE-TOTAL         TO
068400         WS-MON-RESTOCK-SPEND (WS-MON-SUB).
068500
068600     PERFORM P03200-FIND-OR-ADD-PR-ENTRY THRU P03200-EXIT.
068700
068800     ADD POI-QUANTITY          TO WS-PR-RESTOCKED-QTY (WS-PR-SUB).
068900     IF WS-PR-LAST-PO-ID (WS-PR-SUB) NOT = POI-PO-ID
069000         ADD +1                TO WS-PR-ORDER-COUNT (WS-PR-SUB)
069100         MOVE POI-PO-ID        TO WS-PR-LAST-PO-ID (WS-PR-SUB)
069200     END-IF.
069300
069400 P03000-EXIT.
069500     EXIT.
069600
069700 P03100-FIND-PO-ENTRY.
069800
069900     IF WS-POKV-PO-ID (WS-PO-SUB) = POI-PO-ID
070000         MOVE 'Y'               TO WS-FOUND-SW
070100     END-IF.
070200
070300 P03100-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700*                                                               *
070800*    PARAGRAPH:  P03200-FIND-OR-ADD-PR-ENTRY                    *
070900*                                                               *
071000*    FUNCTION :  LOCATE THE RESTOCK ACCUMULATOR ENTRY FOR THIS  *
071100*                ITEM'S PRODUCT, ADDING A NEW ONE WHEN THIS IS  *
071200*                THE PRODUCT'S FIRST LINE IN THE WINDOW.        *
071300*                                                               *
071400*    CALLED BY:  P03000-BUILD-RESTOCK-TOTALS                    *
071500*                                                               *
071600*****************************************************************
071700
071800 P03200-FIND-OR-ADD-PR-ENTRY.
071900
072000     MOVE 'N'                  TO WS-FOUND-SW.
072100     PERFORM P03210-COMPARE-PR-ENTRY THRU P03210-EXIT
072200         VARYING WS-PR-SUB FROM 1 BY 1
072300         UNTIL WS-PR-SUB > WS-PR-MAX
072400             OR ENTRY-WAS-FOUND.
072500
072600     IF ENTRY-NOT-FOUND
072700         ADD +1                TO WS-PR-MAX
072800         MOVE WS-PR-MAX        TO WS-PR-SUB
072900         MOVE POI-PRODUCT-ID   TO WS-PR-PRODUCT-ID (WS-PR-SUB)
073000         MOVE POI-PRODUCT-NAME TO WS-PR-PRODUCT-NAME (WS-PR-SUB)
073100         MOVE POI-PRODUCT-SKU  TO WS-PR-PRODUCT-SKU (WS-PR-SUB)
073200         MOVE ZEROES           TO WS-PR-RESTOCKED-QTY (WS-PR-SUB)
073300         MOVE ZEROES           TO WS-PR-ORDER-COUNT (WS-PR-SUB)
073400         MOVE ZEROES           TO WS-PR-LAST-PO-ID (WS-PR-SUB)
073500     END-IF.
073600
073700 P03200-EXIT.
073800     EXIT.
073900
074000 P03210-COMPARE-PR-ENTRY.
074100
074200     IF WS-PRKV-PRODUCT-ID (WS-PR-SUB) = POI-PRODUCT-ID
074300         MOVE 'Y'               TO WS-FOUND-SW
074400     END-IF.
074500
074600 P03210-EXIT.
074700     EXIT.
074800
074900*****************************************************************
075000*                                                               *
075100*    PARAGRAPH:  P04000-BUILD-SALES-TOTALS                      *
075200*                                                               *
075300*    FUNCTION :  READ ONE PURCHASE LOG LINE AND, WHEN ITS        *
075400*                PURCHASED-AT DATE IS IN THE SIX MONTH WINDOW,   *
075500*                ROLL IT INTO THE MONTHLY SALES TOTALS AND THE  *
075600*                PER-PRODUCT SALES ACCUMULATOR.                  *
075700*                                                               *
075800*    CALLED BY:  P00000-MAINLINE                                *
075900*                                                               *
076000*****************************************************************
076100
076200 P04000-BUILD-SALES-TOTALS.
076300
076400     READ PURCHASE-FILE
076500         AT END
076600             MOVE '10' TO WS-PURCHASE-STATUS
076700             GO TO P04000-EXIT.
076750
076760     IF NOT ALL-WAREHOUSES-REQUESTED
076770         AND PURCHASE-WAREHOUSE-ID NOT = WS-SCOPE-WAREHOUSE-ID
076780             GO TO P04000-EXIT
076790     END-IF.
076800
076900     MOVE PA-DATE-YYYY         TO WS-TMP-YYYY.
077000     MOVE PA-DATE-MM           TO WS-TMP-MM.
077100
077200     MOVE 'N'                  TO WS-FOUND-SW.
077300     PERFORM P09900-FIND-WINDOW-SLOT THRU P09900-EXIT
077400         VARYING WS-MON-SUB FROM 1 BY 1
077500         UNTIL WS-MON-SUB > 6
077600             OR ENTRY-WAS-FOUND.
077700
077800     IF ENTRY-NOT-FOUND
077900         GO TO P04000-EXIT
078000     END-IF.
078100
078200     ADD PURCHASE-QUANTITY     TO WS-MON-SALES-QTY (WS-MON-SUB).
078300     ADD PURCHASE-TOTAL-PRICE
078400         TO WS-MON-SALES-REVENUE (WS-MON-SUB).
078500
078600     PERFORM P04100-FIND-OR-ADD-PS-ENTRY THRU P04100-EXIT.
078700
078800     ADD PURCHASE-QUANTITY     TO WS-PS-SOLD-QTY (WS-PS-SUB).
078900
079000 P04000-EXIT.
079100     EXIT.
079200
079300*****************************************************************
079400*                                                               *
079500*    PARAGRAPH:  P04100-FIND-OR-ADD-PS-ENTRY                    *
079600*                                                               *
079700*    FUNCTION :  LOCATE THE SALES ACCUMULATOR ENTRY FOR THIS    *
079800*                LINE'S PRODUCT, ADDING A NEW ONE WHEN THIS IS  *
079900*                THE PRODUCT'S FIRST SALE IN THE WINDOW.        *
080000*                                                               *
080100*    CALLED BY:  P04000-BUILD-SALES-TOTALS                      *
080200*                                                               *
080300*****************************************************************
080400
080500 P04100-FIND-OR-ADD-PS-ENTRY.
080600
080700     MOVE 'N'                  TO WS-FOUND-SW.
080800     PERFORM P04110-COMPARE-PS-ENTRY THRU P04110-EXIT
080900         VARYING WS-PS-SUB FROM 1 BY 1
081000         UNTIL WS-PS-SUB > WS-PS-MAX
081100             OR ENTRY-WAS-FOUND.
081200
081300     IF ENTRY-NOT-FOUND
081400         ADD +1                TO WS-PS-MAX
081500         MOVE WS-PS-MAX        TO WS-PS-SUB
081600         MOVE PURCHASE-PRODUCT-ID TO WS-PS-PRODUCT-ID (WS-PS-SUB)
081700         MOVE PURCHASE-PRODUCT-NAME (1:120)
081800                               TO WS-PS-PRODUCT-NAME (WS-PS-SUB)
081900         MOVE PURCHASE-PRODUCT-SKU
082000                               TO WS-PS-PRODUCT-SKU (WS-PS-SUB)
082100         MOVE ZEROES           TO WS-PS-SOLD-QTY (WS-PS-SUB)
082200     END-IF.
082300
082400 P04100-EXIT.
082500     EXIT.
082600
082700 P04110-COMPARE-PS-ENTRY.
082800
082900     IF WS-PSKV-PRODUCT-ID (WS-PS-SUB) = PURCHASE-PRODUCT-ID
083000         MOVE 'Y'               TO WS-FOUND-SW
083100     END-IF.
083200
083300 P04110-EXIT.
083400     EXIT.
083500
083600*****************************************************************
083700*                                                               *
083800*    PARAGRAPH:  P05000-BUILD-RESTOCK-VS-DEMAND                 *
083900*                                                               *
084000*    FUNCTION :  UNION WS-PR-TABLE AND WS-PS-TABLE INTO         *
084100*                WS-RD-TABLE SO EVERY PRODUCT RESTOCKED OR SOLD *
084200*                IN THE WINDOW HAS ONE ROW CARRYING BOTH         *
084300*                QUANTITIES.                                     *
084400*                                                               *
084500*    CALLED BY:  P00000-MAINLINE                                *
084600*                                                               *
084700*****************************************************************
084800
084900 P05000-BUILD-RESTOCK-VS-DEMAND.
085000
085100     PERFORM P05100-ADD-PR-TO-RD THRU P05100-EXIT
085200         VARYING WS-PR-SUB FROM 1 BY 1
085300         UNTIL WS-PR-SUB > WS-PR-MAX.
085400
085500     PERFORM P05200-MERGE-PS-INTO-RD THRU P05200-EXIT
085600         VARYING WS-PS-SUB FROM 1 BY 1
085700         UNTIL WS-PS-SUB > WS-PS-MAX.
085800
085900 P05000-EXIT.
086000     EXIT.
086100
086200 P05100-ADD-PR-TO-RD.
086300
086400     ADD +1                    TO WS-RD-MAX.
086500     MOVE WS-RD-MAX            TO WS-RD-SUB.
086600     MOVE WS-PR-PRODUCT-ID (WS-PR-SUB)
086700                               TO WS-RD-PRODUCT-ID (WS-RD-SUB).
086800     MOVE WS-PR-PRODUCT-NAME (WS-PR-SUB)
086900                               TO WS-RD-PRODUCT-NAME (WS-RD-SUB).
087000     MOVE WS-PR-PRODUCT-SKU (WS-PR-SUB)
087100                               TO WS-RD-PRODUCT-SKU (WS-RD-SUB).
087200     MOVE WS-PR-RESTOCKED-QTY (WS-PR-SUB)
087300                               TO WS-RD-RESTOCKED-QTY (WS-RD-SUB).
087400     MOVE ZEROES               TO WS-RD-SOLD-QTY (WS-RD-SUB).
087500
087600     MOVE 'N'                  TO WS-FOUND-SW.
087700     PERFORM P05110-COMPARE-PS-TO-PR THRU P05110-EXIT
087800         VARYING WS-PS-SUB FROM 1 BY 1
087900         UNTIL WS-PS-SUB > WS-PS-MAX
088000             OR ENTRY-WAS-FOUND.
088100
088200     IF ENTRY-WAS-FOUND
088300         MOVE WS-PS-SOLD-QTY (WS-PS-SUB)
088400                               TO WS-RD-SOLD-QTY (WS-RD-SUB)
088500     END-IF.
088600
088700 P05100-EXIT.
088800     EXIT.
088900
089000 P05110-COMPARE-PS-TO-PR.
089100
089200     IF WS-PSKV-PRODUCT-ID (WS-PS-SUB) =
089300             WS-PR-PRODUCT-ID (WS-PR-SUB)
089400         MOVE 'Y'               TO WS-FOUND-SW
089500     END-IF.
089600
089700 P05110-EXIT.
089800     EXIT.
089900
090000 P05200-MERGE-PS-INTO-RD.
090100
090200     MOVE 'N'                  TO WS-FOUND-SW.
090300     PERFORM P05210-COMPARE-RD-ENTRY THRU P05210-EXIT
090400         VARYING WS-RD-SUB FROM 1 BY 1
090500         UNTIL WS-RD-SUB > WS-RD-MAX
090600             OR ENTRY-WAS-FOUND.
090700
090800     IF ENTRY-NOT-FOUND
090900         ADD +1                TO WS-RD-MAX
091000         MOVE WS-RD-MAX        TO WS-RD-SUB
091100         MOVE WS-PS-PRODUCT-ID (WS-PS-SUB)
091200                               TO WS-RD-PRODUCT-ID (WS-RD-SUB)
091300         MOVE WS-PS-PRODUCT-NAME (WS-PS-SUB)
091400                               TO WS-RD-PRODUCT-NAME (WS-RD-SUB)
091500         MOVE WS-PS-PRODUCT-SKU (WS-PS-SUB)
091600                               TO WS-RD-PRODUCT-SKU (WS-RD-SUB)
091700         MOVE ZEROES           TO WS-RD-RESTOCKED-QTY (WS-RD-SUB)
091800         MOVE WS-PS-SOLD-QTY (WS-PS-SUB)
091900                               TO WS-RD-SOLD-QTY (WS-RD-SUB)
092000     END-IF.
092100
092200 P05200-EXIT.
092300     EXIT.
092400
092500 P05210-COMPARE-RD-ENTRY.
092600
092700     IF WS-RD-PRODUCT-ID (WS-RD-SUB) =
092800             WS-PS-PRODUCT-ID (WS-PS-SUB)
092900         MOVE 'Y'               TO WS-FOUND-SW
093000     END-IF.
093100
093200 P05210-EXIT.
093300     EXIT.
093400
093500*****************************************************************
093600*                                                               *
093700*    PARAGRAPH:  P06000-SORT-PR-TABLE                           *
093800*                                                               *
093900*    FUNCTION :  BUBBLE-SORT THE RESTOCK ACCUMULATOR DESCENDING *
094000*                BY RESTOCKED QUANTITY SO THE TOP FIVE CAN BE    *
094100*                TAKEN FROM THE FRONT OF THE TABLE.             *
094200*                                                               *
094300*    CALLED BY:  P00000-MAINLINE                                *
094400*                                                               *
094500*****************************************************************
094600
094700 P06000-SORT-PR-TABLE.
094800
094900     IF WS-PR-MAX < 2
095000         GO TO P06000-EXIT
095100     END-IF.
095200
095300     MOVE 'Y'                  TO WS-SWAP-MADE-SW.
095400
095500     PERFORM P06100-PR-SORT-PASS THRU P06100-EXIT
095600         UNTIL NO-SWAP-WAS-MADE.
095700
095800 P06000-EXIT.
095900     EXIT.
096000
096100 P06100-PR-SORT-PASS.
096200
096300     MOVE 'N'                  TO WS-SWAP-MADE-SW.
096400
096500     PERFORM P06200-PR-COMPARE THRU P06200-EXIT
096600         VARYING WS-SRT-SUB1 FROM 1 BY 1
096700         UNTIL WS-SRT-SUB1 > WS-PR-MAX - 1.
096800
096900 P06100-EXIT.
097000     EXIT.
097100
097200 P06200-PR-COMPARE.
097300
097400     COMPUTE WS-SRT-SUB2 = WS-SRT-SUB1 + 1.
097500
097600     IF WS-PR-RESTOCKED-QTY (WS-SRT-SUB1) <
097700             WS-PR-RESTOCKED-QTY (WS-SRT-SUB2)
097800         PERFORM P06300-PR-SWAP THRU P06300-EXIT
097900     END-IF.
098000
098100 P06200-EXIT.
098200     EXIT.
098300
098400 P06300-PR-SWAP.
098500
098600     MOVE WS-PR-ENTRY (WS-SRT-SUB1) TO WS-PR-SWAP-AREA.
098700     MOVE WS-PR-ENTRY (WS-SRT-SUB2) TO WS-PR-ENTRY (WS-SRT-SUB1).
098800     MOVE WS-PR-SWAP-AREA      TO WS-PR-ENTRY (WS-SRT-SUB2).
098900     MOVE 'Y'                  TO WS-SWAP-MADE-SW.
099000
099100 P06300-EXIT.
099200     EXIT.
099300
099400*****************************************************************
099500*                                                               *
099600*    PARAGRAPH:  P07000-SORT-RD-TABLE                           *
099700*                                                               *
099800*    FUNCTION :  BUBBLE-SORT THE RESTOCK-VS-DEMAND WORK TABLE   *
099900*                DESCENDING BY RESTOCKED-PLUS-SOLD QUANTITY SO  *
100000*                THE TOP SEVEN CAN BE TAKEN FROM THE FRONT.      *
100100*                                                               *
100200*    CALLED BY:  P00000-MAINLINE                                *
100300*                                                               *
100400*****************************************************************
100500
100600 P07000-SORT-RD-TABLE.
100700
100800     IF WS-RD-MAX < 2
100900         GO TO P07000-EXIT
101000     END-IF.
101100
101200     MOVE 'Y'                  TO WS-SWAP-MADE-SW.
101300
101400     PERFORM P07100-RD-SORT-PASS THRU P07100-EXIT
101500         UNTIL NO-SWAP-WAS-MADE.
101600
101700 P07000-EXIT.
101800     EXIT.
101900
102000 P07100-RD-SORT-PASS.
102100
102200     MOVE 'N'                  TO WS-SWAP-MADE-SW.
102300
102400     PERFORM P07200-RD-COMPARE THRU P07200-EXIT
102500         VARYING WS-SRT-SUB1 FROM 1 BY 1
102600         UNTIL WS-SRT-SUB1 > WS-RD-MAX - 1.
102700
102800 P07100-EXIT.
102900     EXIT.
103000
103100 P07200-RD-COMPARE.
103200
103300     COMPUTE WS-SRT-SUB2 = WS-SRT-SUB1 + 1.
103400
103500     COMPUTE WS-SRT-KEY1 = WS-RD-RESTOCKED-QTY (WS-SRT-SUB1)
103600                          + WS-RD-SOLD-QTY (WS-SRT-SUB1).
103700     COMPUTE WS-SRT-KEY2 = WS-RD-RESTOCKED-QTY (WS-SRT-SUB2)
103800                          + WS-RD-SOLD-QTY (WS-SRT-SUB2).
103900
104000     IF WS-SRT-KEY1 < WS-SRT-KEY2
104100         PERFORM P07300-RD-SWAP THRU P07300-EXIT
104200     END-IF.
104300
104400 P07200-EXIT.
104500     EXIT.
104600
104700 P07300-RD-SWAP.
104800
104900     MOVE WS-RD-ENTRY (WS-SRT-SUB1) TO WS-RD-SWAP-AREA.
105000     MOVE WS-RD-ENTRY (WS-SRT-SUB2) TO WS-RD-ENTRY (WS-SRT-SUB1).
105100     MOVE WS-RD-SWAP-AREA      TO WS-RD-ENTRY (WS-SRT-SUB2).
105200     MOVE 'Y'                  TO WS-SWAP-MADE-SW.
105300
105400 P07300-EXIT.
105500     EXIT.
105600
105700*****************************************************************
105800*                                                               *
105900*    PARAGRAPH:  P08000-BUILD-ANALYTICS-RECORD                  *
106000*                                                               *
106100*    FUNCTION :  FILL ONE ANALYTICS-SUMMARY-RECORD FROM THE     *
106200*                ACCUMULATORS AND TABLES BUILT ABOVE AND WRITE  *
106300*                IT TO ANALYTICS-SUMMARY-OUT.                    *
106400*                                                               *
106500*    CALLED BY:  P00000-MAINLINE                                *
106600*                                                               *
106700*****************************************************************
106800
106900 P08000-BUILD-ANALYTICS-RECORD.
107000
107100     MOVE SPACES               TO ANALYTICS-SUMMARY-RECORD.
107200
107300     MOVE WS-TOTAL-PRODUCTS     TO AS-TOTAL-PRODUCTS.
107400     MOVE WS-TOTAL-UNITS        TO AS-TOTAL-UNITS.
107500     MOVE WS-LOW-PRODUCTS       TO AS-LOW-STOCK-PRODUCTS.
107600     MOVE WS-OUT-PRODUCTS       TO AS-OUT-OF-STOCK-PRODUCTS.
107700     MOVE WS-AUTO-RESTOCK-PRODUCTS TO AS-AUTO-RESTOCK-PRODUCTS.
107800     MOVE WS-HEALTHY-PRODUCTS   TO AS-HEALTHY-PRODUCTS.
107900     MOVE WS-HEALTHY-UNITS      TO AS-HEALTHY-UNITS.
108000     MOVE WS-LOW-PRODUCTS       TO AS-LOW-PRODUCTS.
108100     MOVE WS-LOW-UNITS          TO AS-LOW-UNITS.
108200     MOVE WS-OUT-PRODUCTS       TO AS-OUT-PRODUCTS.
108300     MOVE ZEROES                TO AS-OUT-UNITS.
108400
108500     PERFORM P08050-COPY-MONTH-ENTRY THRU P08050-EXIT
108600         VARYING WS-MON-SUB FROM 1 BY 1
108700         UNTIL WS-MON-SUB > 6.
108800
108900     MOVE ZEROES                TO WS-TOP-SUB.
109000     PERFORM P08100-COPY-TOP-RESTOCKED THRU P08100-EXIT
109100         VARYING WS-PR-SUB FROM 1 BY 1
109200         UNTIL WS-PR-SUB > WS-PR-MAX
109300             OR WS-TOP-SUB > 5.
109400
109500     MOVE ZEROES                TO WS-TOP-SUB.
109600     PERFORM P08200-COPY-RESTOCK-DEMAND THRU P08200-EXIT
109700         VARYING WS-RD-SUB FROM 1 BY 1
109800         UNTIL WS-RD-SUB > WS-RD-MAX
109900             OR WS-TOP-SUB > 7.
110000
110100     WRITE ANALYTICS-SUMMARY-RECORD.
110200
110300 P08000-EXIT.
110400     EXIT.
110500
110600 P08050-COPY-MONTH-ENTRY.
110700
110800     MOVE WS-MON-YYYY (WS-MON-SUB) TO AS-MONTH-YEAR (WS-MON-SUB).
110900     MOVE WS-MON-MM (WS-MON-SUB)   TO AS-MONTH-NUM (WS-MON-SUB).
111000     MOVE WS-MON-RESTOCK-QTY (WS-MON-SUB)
111100                                 TO AS-RESTOCK-QTY (WS-MON-SUB).
111200     MOVE WS-MON-SALES-QTY (WS-MON-SUB)
111300                                 TO AS-SALES-QTY (WS-MON-SUB).
111400     MOVE WS-MON-RESTOCK-SPEND (WS-MON-SUB)
111500                                 TO AS-RESTOCK-SPEND (WS-MON-SUB).
111600     MOVE WS-MON-SALES-REVENUE (WS-MON-SUB)
111700                                 TO AS-SALES-REVENUE (WS-MON-SUB).
111800
111900 P08050-EXIT.
112000     EXIT.
112100
112200 P08100-COPY-TOP-RESTOCKED.
112300
112400     ADD +1                     TO WS-TOP-SUB.
112500     MOVE WS-PR-PRODUCT-NAME (WS-PR-SUB)
112600                               TO AS-TR-PRODUCT-NAME (WS-TOP-SUB).
112700     MOVE WS-PR-PRODUCT-SKU (WS-PR-SUB)
112800                               TO AS-TR-PRODUCT-SKU (WS-TOP-SUB).
112900     MOVE WS-PR-RESTOCKED-QTY (WS-PR-SUB)
113000                                 TO AS-TR-QTY (WS-TOP-SUB).
113100     MOVE WS-PR-ORDER-COUNT (WS-PR-SUB) TO
113200         AS-TR-ORDER-COUNT (WS-TOP-SUB).
113300
113400 P08100-EXIT.
113500     EXIT.
113600
113700 P08200-COPY-RESTOCK-DEMAND.
113800
113900     ADD +1                     TO WS-TOP-SUB.
114000     MOVE WS-RD-PRODUCT-NAME (WS-RD-SUB)
114100                               TO AS-RD-PRODUCT-NAME (WS-TOP-SUB).
114200     MOVE WS-RD-PRODUCT-SKU (WS-RD-SUB)
114300                               TO AS-RD-PRODUCT-SKU (WS-TOP-SUB).
114400     MOVE WS-RD-RESTOCKED-QTY (WS-RD-SUB) TO
114500         AS-RD-RESTOCKED-QTY (WS-TOP-SUB).
114600     MOVE WS-RD-SOLD-QTY (WS-RD-SUB)
114700                                 TO AS-RD-SOLD-QTY (WS-TOP-SUB).
114800
114900 P08200-EXIT.
115000     EXIT.
115100
115200*****************************************************************
115300*                                                               *
115400*    PARAGRAPH:  P09000-PRINT-REPORT                            *
115500*                                                               *
115600*    FUNCTION :  PRINT THE SIX DASHBOARD REPORT SECTIONS.        *
115700*                                                               *
115800*    CALLED BY:  P00000-MAINLINE                                *
115900*                                                               *
116000*****************************************************************
116100
116200 P09000-PRINT-REPORT.
116300
116400     PERFORM P09100-PRINT-SECTION-1 THRU P09100-EXIT.
116500     PERFORM P09200-PRINT-SECTION-2 THRU P09200-EXIT.
116600     PERFORM P09300-PRINT-SECTION-3 THRU P09300-EXIT.
116700     PERFORM P09400-PRINT-SECTION-4 THRU P09400-EXIT.
116800     PERFORM P09500-PRINT-SECTION-5 THRU P09500-EXIT.
116900     PERFORM P09600-PRINT-SECTION-6 THRU P09600-EXIT.
117000
117100 P09000-EXIT.
117200     EXIT.
117300
117400*****************************************************************
117500*                                                               *
117600*    PARAGRAPH:  P09900-FIND-WINDOW-SLOT                        *
117700*                                                               *
117800*    FUNCTION :  SHARED HELPER -- LOOK UP WS-TMP-YYYY/WS-TMP-MM *
117900*                IN WS-MONTH-TABLE, USED BY BOTH THE RESTOCK     *
118000*                AND SALES ROLL-UP PASSES.                       *
118100*                                                               *
118200*    CALLED BY:  P03000-BUILD-RESTOCK-TOTALS                    *
118300*                P04000-BUILD-SALES-TOTALS                      *
118400*                                                               *
118500*****************************************************************
118600
118700 P09900-FIND-WINDOW-SLOT.
118800
118900     IF WS-MON-YYYY (WS-MON-SUB) = WS-TMP-YYYY
119000             AND WS-MON-MM (WS-MON-SUB) = WS-TMP-MM
119100         MOVE 'Y'               TO WS-FOUND-SW
119200     END-IF.
119300
119400 P09900-EXIT.
119500     EXIT.
119600
119700*****************************************************************
119800*                                                               *
119900*    PARAGRAPH:  P09100-PRINT-SECTION-1                         *
120000*                                                               *
120100*    FUNCTION :  REPORT SECTION 1 - INVENTORY STATUS, FIVE      *
120200*                LABELED LINES.                                  *
120300*                                                               *
120400*    CALLED BY:  P09000-PRINT-REPORT                            *
120500*                                                               *
120600*****************************************************************
120700
120800 P09100-PRINT-SECTION-1.
120900
121000     MOVE '1. INVENTORY STATUS' TO WS-SH-TEXT.
121100     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
121200
121300     MOVE 'TOTAL PRODUCTS'      TO WS-LL-LABEL.
121400     MOVE WS-TOTAL-PRODUCTS     TO WS-LL-VALUE.
121500     PERFORM P09920-WRITE-LABEL THRU P09920-EXIT.
121600
121700     MOVE 'TOTAL UNITS'         TO WS-LL-LABEL.
121800     MOVE WS-TOTAL-UNITS        TO WS-LL-VALUE.
121900     PERFORM P09920-WRITE-LABEL THRU P09920-EXIT.
122000
122100     MOVE 'LOW STOCK PRODUCTS'  TO WS-LL-LABEL.
122200     MOVE WS-LOW-PRODUCTS       TO WS-LL-VALUE.
122300     PERFORM P09920-WRITE-LABEL THRU P09920-EXIT.
122400
122500     MOVE 'OUT OF STOCK PRODUCTS' TO WS-LL-LABEL.
122600     MOVE WS-OUT-PRODUCTS       TO WS-LL-VALUE.
122700     PERFORM P09920-WRITE-LABEL THRU P09920-EXIT.
122800
122900     MOVE 'AUTO-RESTOCK ENABLED PRODUCTS' TO WS-LL-LABEL.
123000     MOVE WS-AUTO-RESTOCK-PRODUCTS TO WS-LL-VALUE.
123100     PERFORM P09920-WRITE-LABEL THRU P09920-EXIT.
123200
123300 P09100-EXIT.
123400     EXIT.
123500
123600*****************************************************************
123700*                                                               *
123800*    PARAGRAPH:  P09200-PRINT-SECTION-2                         *
123900*                                                               *
124000*    FUNCTION :  REPORT SECTION 2 - STATUS DISTRIBUTION, THREE  *
124100*                ROWS (HEALTHY / LOW STOCK / OUT OF STOCK).      *
124200*                                                               *
124300*    CALLED BY:  P09000-PRINT-REPORT                            *
124400*                                                               *
124500*****************************************************************
124600
124700 P09200-PRINT-SECTION-2.
124800
124900     MOVE '2. STATUS DISTRIBUTION' TO WS-SH-TEXT.
125000     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
125100
125200     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S2-HEADING.
125300     ADD +1                     TO WS-LINE-CNT.
125400
125500     MOVE 'HEALTHY'             TO WS-S2-STATUS.
125600     MOVE WS-HEALTHY-PRODUCTS   TO WS-S2-PRODUCTS.
125700     MOVE WS-HEALTHY-UNITS      TO WS-S2-UNITS.
125800     MOVE ' '                   TO WS-S2-CC.
125900     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S2-DETAIL.
126000     ADD +1                     TO WS-LINE-CNT.
126100
126200     MOVE 'LOW STOCK'           TO WS-S2-STATUS.
126300     MOVE WS-LOW-PRODUCTS       TO WS-S2-PRODUCTS.
126400     MOVE WS-LOW-UNITS          TO WS-S2-UNITS.
126500     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S2-DETAIL.
126600     ADD +1                     TO WS-LINE-CNT.
126700
126800     MOVE 'OUT OF STOCK'        TO WS-S2-STATUS.
126900     MOVE WS-OUT-PRODUCTS       TO WS-S2-PRODUCTS.
127000     MOVE ZEROES                TO WS-S2-UNITS.
127100     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S2-DETAIL.
127200     ADD +1                     TO WS-LINE-CNT.
127300
127400 P09200-EXIT.
127500     EXIT.
127600
127700*****************************************************************
127800*                                                               *
127900*    PARAGRAPH:  P09300-PRINT-SECTION-3                         *
128000*                                                               *
128100*    FUNCTION :  REPORT SECTION 3 - MONTHLY QUANTITIES, SIX     *
128200*                ROWS OLDEST TO NEWEST.                          *
128300*                                                               *
128400*    CALLED BY:  P09000-PRINT-REPORT                            *
128500*                                                               *
128600*****************************************************************
128700
128800 P09300-PRINT-SECTION-3.
128900
129000     MOVE '3. MONTHLY QUANTITIES' TO WS-SH-TEXT.
129100     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
129200
129300     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S3-HEADING.
129400     ADD +1                     TO WS-LINE-CNT.
129500
129600     PERFORM P09310-PRINT-S3-ROW THRU P09310-EXIT
129700         VARYING WS-MON-SUB FROM 1 BY 1
129800         UNTIL WS-MON-SUB > 6.
129900
130000 P09300-EXIT.
130100     EXIT.
130200
130300 P09310-PRINT-S3-ROW.
130400
130500     MOVE WS-MON-YYYY (WS-MON-SUB) TO WS-S3-MONTH (1:4).
130600     MOVE '-'                   TO WS-S3-MONTH (5:1).
130700     MOVE WS-MON-MM (WS-MON-SUB) TO WS-S3-MONTH (6:2).
130800     MOVE WS-MON-RESTOCK-QTY (WS-MON-SUB) TO WS-S3-RESTOCK-QTY.
130900     MOVE WS-MON-SALES-QTY (WS-MON-SUB)   TO WS-S3-SALES-QTY.
131000     MOVE ' '                   TO WS-S3-CC.
131100     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S3-DETAIL.
131200     ADD +1                     TO WS-LINE-CNT.
131300
131400 P09310-EXIT.
131500     EXIT.
131600
131700*****************************************************************
131800*                                                               *
131900*    PARAGRAPH:  P09400-PRINT-SECTION-4                         *
132000*                                                               *
132100*    FUNCTION :  REPORT SECTION 4 - MONTHLY FINANCIALS, SIX     *
132200*                ROWS OLDEST TO NEWEST.                          *
132300*                                                               *
132400*    CALLED BY:  P09000-PRINT-REPORT                            *
132500*                                                               *
132600*****************************************************************
132700
132800 P09400-PRINT-SECTION-4.
132900
133000     MOVE '4. MONTHLY FINANCIALS' TO WS-SH-TEXT.
133100     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
133200
133300     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S4-HEADING.
133400     ADD +1                     TO WS-LINE-CNT.
133500
133600     PERFORM P09410-PRINT-S4-ROW THRU P09410-EXIT
133700         VARYING WS-MON-SUB FROM 1 BY 1
133800         UNTIL WS-MON-SUB > 6.
133900
134000 P09400-EXIT.
134100     EXIT.
134200
134300 P09410-PRINT-S4-ROW.
134400
134500     MOVE WS-MON-YYYY (WS-MON-SUB) TO WS-S4-MONTH (1:4).
134600     MOVE '-'                   TO WS-S4-MONTH (5:1).
134700     MOVE WS-MON-MM (WS-MON-SUB) TO WS-S4-MONTH (6:2).
134800     MOVE WS-MON-RESTOCK-SPEND (WS-MON-SUB)
134900                                 TO WS-S4-RESTOCK-SPEND.
135000     MOVE WS-MON-SALES-REVENUE (WS-MON-SUB)
135100                                 TO WS-S4-SALES-REVENUE.
135200     MOVE ' '                   TO WS-S4-CC.
135300     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S4-DETAIL.
135400     ADD +1                     TO WS-LINE-CNT.
135500
135600 P09410-EXIT.
135700     EXIT.
135800
135900*****************************************************************
136000*                                                               *
136100*    PARAGRAPH:  P09500-PRINT-SECTION-5                         *
136200*                                                               *
136300*    FUNCTION :  REPORT SECTION 5 - TOP RESTOCKED ITEMS, UP TO  *
136400*                FIVE ROWS, ALREADY SORTED DESCENDING BY         *
136500*                RESTOCKED QUANTITY.                            *
136600*                                                               *
136700*    CALLED BY:  P09000-PRINT-REPORT                            *
136800*                                                               *
136900*****************************************************************
137000
137100 P09500-PRINT-SECTION-5.
137200
137300     MOVE '5. TOP RESTOCKED ITEMS' TO WS-SH-TEXT.
137400     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
137500
137600     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S5-HEADING.
137700     ADD +1                     TO WS-LINE-CNT.
137800
137900     IF WS-PR-MAX = 0
138000         GO TO P09500-EXIT
138100     END-IF.
138200
138300     PERFORM P09510-PRINT-S5-ROW THRU P09510-EXIT
138400         VARYING WS-PR-SUB FROM 1 BY 1
138500         UNTIL WS-PR-SUB > WS-PR-MAX
138600             OR WS-PR-SUB > 5.
138700
138800 P09500-EXIT.
138900     EXIT.
139000
139100 P09510-PRINT-S5-ROW.
139200
139300     MOVE WS-PR-PRODUCT-NAME (WS-PR-SUB) (1:20) TO WS-S5-NAME.
139400     MOVE WS-PR-PRODUCT-SKU (WS-PR-SUB) (1:14)  TO WS-S5-SKU.
139500     MOVE WS-PR-RESTOCKED-QTY (WS-PR-SUB)       TO WS-S5-QTY.
139600     MOVE WS-PR-ORDER-COUNT (WS-PR-SUB)     TO WS-S5-ORDER-COUNT.
139700     MOVE ' '                   TO WS-S5-CC.
139800     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S5-DETAIL.
139900     ADD +1                     TO WS-LINE-CNT.
140000
140100 P09510-EXIT.
140200     EXIT.
140300
140400*****************************************************************
140500*                                                               *
140600*    PARAGRAPH:  P09600-PRINT-SECTION-6                         *
140700*                                                               *
140800*    FUNCTION :  REPORT SECTION 6 - RESTOCK VS DEMAND, UP TO    *
140900*                SEVEN ROWS, ALREADY SORTED DESCENDING BY        *
141000*                RESTOCKED-PLUS-SOLD QUANTITY.                   *
141100*                                                               *
141200*    CALLED BY:  P09000-PRINT-REPORT                            *
141300*                                                               *
141400*****************************************************************
141500
141600 P09600-PRINT-SECTION-6.
141700
141800     MOVE '6. RESTOCK VS DEMAND' TO WS-SH-TEXT.
141900     PERFORM P09910-WRITE-HDR THRU P09910-EXIT.
142000
142100     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S6-HEADING.
142200     ADD +1                     TO WS-LINE-CNT.
142300
142400     IF WS-RD-MAX = 0
142500         GO TO P09600-EXIT
142600     END-IF.
142700
142800     PERFORM P09610-PRINT-S6-ROW THRU P09610-EXIT
142900         VARYING WS-RD-SUB FROM 1 BY 1
143000         UNTIL WS-RD-SUB > WS-RD-MAX
143100             OR WS-RD-SUB > 7.
143200
143300 P09600-EXIT.
143400     EXIT.
143500
143600 P09610-PRINT-S6-ROW.
143700
143800     MOVE WS-RD-PRODUCT-NAME (WS-RD-SUB) (1:20) TO WS-S6-NAME.
143900     MOVE WS-RD-PRODUCT-SKU (WS-RD-SUB) (1:14)  TO WS-S6-SKU.
144000     MOVE WS-RD-RESTOCKED-QTY (WS-RD-SUB)     TO WS-S6-RESTOCKED.
144100     MOVE WS-RD-SOLD-QTY (WS-RD-SUB)             TO WS-S6-SOLD.
144200     MOVE ' '                   TO WS-S6-CC.
144300     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-S6-DETAIL.
144400     ADD +1                     TO WS-LINE-CNT.
144500
144600 P09610-EXIT.
144700     EXIT.
144800
144900*****************************************************************
145000*                                                               *
145100*    PARAGRAPH:  P09910-WRITE-HDR                               *
145200*                                                               *
145300*    FUNCTION :  SHARED HELPER -- WRITE A SECTION HEADER LINE,  *
145400*                STARTING A NEW PAGE WHEN THE REPORT HAS PASSED *
145500*                55 LINES ON THE CURRENT PAGE.                  *
145600*                                                               *
145700*    CALLED BY:  P09100-PRINT-SECTION-1 THRU P09600-PRINT-SECT-6*
145800*                                                               *
145900*****************************************************************
146000
146100 P09910-WRITE-HDR.
146200
146300     IF WS-LINE-CNT > +55
146400         MOVE ZEROES            TO WS-LINE-CNT
146500         WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-TITLE
146600     END-IF.
146700
146800     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.
146900     ADD +1                     TO WS-LINE-CNT.
147000
147100 P09910-EXIT.
147200     EXIT.
147300
147400 P09920-WRITE-LABEL.
147500
147600     MOVE ' '                   TO WS-LL-CC.
147700     WRITE ANALYTICS-RPT-OUT-REC FROM WS-RPT-LABEL-LINE.
147800     ADD +1                     TO WS-LINE-CNT.
147900
148000 P09920-EXIT.
148100     EXIT.
