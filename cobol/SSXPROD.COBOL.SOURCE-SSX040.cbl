000100 ID DIVISION.
000200 PROGRAM-ID.  SSX040.
000300 AUTHOR.      R-K-MASTERS.
000400 INSTALLATION. SMARTSHELFX-DP-CENTER.
000500 DATE-WRITTEN. 09/10/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 SMARTSHELFX INVENTORY SYSTEM (SSX)            *
001100*                       WAREHOUSE SYSTEMS GROUP                 *
001200*                                                               *
001300* PROGRAM :   SSX040                                            *
001400*                                                               *
001500* FUNCTION:   SSX040 IS THE NIGHTLY RESTOCK RECOMMENDATION      *
001600*             BATCH.  IT SCANS THE PURCHASE LOG TO BUILD A      *
001700*             PER-PRODUCT DEMAND AGGREGATE, CALLS SSX041 ONCE   *
001800*             PER PRODUCT TO DERIVE AVERAGE DAILY DEMAND AND    *
001900*             DAYS UNTIL STOCKOUT, COMPUTES A SUGGESTED REORDER *
002000*             QUANTITY, AND EMITS ONE RECOMMENDATION RECORD FOR *
002100*             EACH PRODUCT THAT IS BELOW ITS REORDER LEVEL,     *
002200*             PROJECTED TO STOCK OUT WITHIN A WEEK, OR FLAGGED  *
002300*             FOR AUTO-RESTOCK.  THE OUTPUT IS SORTED ASCENDING *
002400*             BY DAYS UNTIL STOCKOUT, THEN DESCENDING BY        *
002500*             SUGGESTED QUANTITY, AND PRINTED ON THE RESTOCK    *
002600*             RECOMMENDATIONS SECTION OF THE MANAGEMENT REPORT. *
002700*                                                               *
002800* FILES   :   PRODUCT MASTER FILE    -  LINE SEQUENTIAL (READ)  *
002900*             WAREHOUSE FILE         -  LINE SEQUENTIAL (READ)  *
003000*             PURCHASE LOG           -  LINE SEQUENTIAL (READ)  *
003100*             RESTOCK RECOMMEND OUT  -  LINE SEQUENTIAL (OUTPUT)*
003200*             RESTOCK RPT OUT        -  PRINT         (OUTPUT)  *
003300*                                                               *
003400* PFKEYS  :   NONE                                              *
003500*                                                               *
003600*****************************************************************
003700*             PROGRAM CHANGE LOG                                *
003800*             -------------------                               *
003900*                                                               *
004000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004100*  --------   --------------------  --------------------------  *
004200*  09/10/91   R K MASTERS           ORIGINAL PROGRAM - REPLACES *
004300*                                   THE CLERK-RUN REORDER POINT *
004400*                                   TICKLER (REQ WH-0131)       *
004500*  02/17/95   D OYELARAN            SUGGESTED QUANTITY NOW      *
004600*                                   COVERS 14 DAYS OF PROJECTED *
004700*                                   DEMAND RATHER THAN A FLAT   *
004800*                                   TOP-UP TO MAX (TICKET       *
004900*                                   WH-0411)                    *
005000*  11/30/98   C MEADOWS             Y2K REMEDIATION - REVIEWED  *
005100*                                   PROGRAM, NO 2-DIGIT YEAR    *
005200*                                   FIELDS PRESENT, NO CHANGE   *
005300*                                   REQUIRED (WH-Y2K-011)       *
005400*  07/08/00   T WEBICH              AUTO-RESTOCK-ENABLED        *
005500*                                   PRODUCTS NOW QUALIFY FOR    *
005600*                                   THE REPORT EVEN WHEN ABOVE  *
005700*                                   REORDER LEVEL AND NOT NEAR  *
005800*                                   STOCKOUT (TICKET WH-0609)   *
005900*                                                               *
006000*****************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT PRODUCT-FILE        ASSIGN TO PRODFILE
007000                                ORGANIZATION IS LINE SEQUENTIAL
007100                                FILE STATUS IS WS-PRODUCT-STATUS.
007200
007300     SELECT WAREHOUSE-FILE      ASSIGN TO WARHFILE
007400                                ORGANIZATION IS LINE SEQUENTIAL
007500                               FILE STATUS IS WS-WAREHOUSE-STATUS.
007600
007700     SELECT PURCHASE-FILE       ASSIGN TO PURCFILE
007800                                ORGANIZATION IS LINE SEQUENTIAL
007900                                FILE STATUS IS WS-PURCHASE-STATUS.
008000
008100     SELECT RESTOCK-RECOMMEND-OUT ASSIGN TO RESTKOUT
008200                                ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT RESTOCK-RPT-OUT     ASSIGN TO RESTKRPT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  PRODUCT-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 453 CHARACTERS.
009200
009300     COPY SSXPROD.
009400
009500 FD  WAREHOUSE-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 205 CHARACTERS.
009800
009900     COPY SSXWARH.
010000
010100 FD  PURCHASE-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 523 CHARACTERS.
010400
010500     COPY SSXPURC.
010600
010700 FD  RESTOCK-RECOMMEND-OUT
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 712 CHARACTERS.
011000
011100     COPY SSXRREC.
011200
011300 FD  RESTOCK-RPT-OUT
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 133 CHARACTERS.
011700
011800 01  RESTOCK-RPT-OUT-REC         PIC X(133).
011900
012000 WORKING-STORAGE SECTION.
012100*
012200*****************************************************************
012300*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, SWITCHES)       *
012400*****************************************************************
012500
012600 77  WS-PROD-MAX                 PIC S9(4) COMP VALUE +0.
012700 77  WS-WARH-MAX                 PIC S9(4) COMP VALUE +0.
012800 77  WS-DMD-MAX                  PIC S9(4) COMP VALUE +0.
012900 77  WS-OUT-MAX                  PIC S9(4) COMP VALUE +0.
013000 77  WS-PROD-SUB                 PIC S9(4) COMP VALUE +0.
013100 77  WS-WARH-SUB                 PIC S9(4) COMP VALUE +0.
013200 77  WS-DMD-SUB                  PIC S9(4) COMP VALUE +0.
013300 77  WS-OUT-SUB1                 PIC S9(4) COMP VALUE +0.
013400 77  WS-OUT-SUB2                 PIC S9(4) COMP VALUE +0.
013500 77  WS-LINE-CNT                 PIC S99   VALUE ZEROES.
013600 77  WS-CEIL-INT                 PIC S9(7) COMP VALUE +0.
013700 77  WS-CEIL-REM                 PIC S9(7)V9(4) VALUE ZEROES
013750                                            COMP-3.
013800
013900 01  WS-SWITCHES.
014000     05  WS-PRODUCT-STATUS       PIC XX    VALUE SPACES.
014100         88  PRODUCT-OK                    VALUE '00'.
014200         88  PRODUCT-END                   VALUE '10'.
014300     05  WS-WAREHOUSE-STATUS     PIC XX    VALUE SPACES.
014400         88  WAREHOUSE-OK                  VALUE '00'.
014500         88  WAREHOUSE-END                 VALUE '10'.
014600     05  WS-PURCHASE-STATUS      PIC XX    VALUE SPACES.
014700         88  PURCHASE-OK                   VALUE '00'.
014800         88  PURCHASE-END                  VALUE '10'.
014900     05  WS-FOUND-SW             PIC X     VALUE 'N'.
015000         88  ENTRY-WAS-FOUND               VALUE 'Y'.
015100         88  ENTRY-NOT-FOUND                VALUE 'N'.
015200     05  WS-GATE-SW              PIC X     VALUE 'N'.
015300         88  PRODUCT-IS-GATED               VALUE 'Y'.
015400         88  PRODUCT-NOT-GATED               VALUE 'N'.
015500     05  WS-SWAP-MADE-SW         PIC X     VALUE 'N'.
015600         88  A-SWAP-WAS-MADE                 VALUE 'Y'.
015700         88  NO-SWAP-WAS-MADE                VALUE 'N'.
015800     05  FILLER                  PIC X(10).
015900
015910*****************************************************************
015920*    SUGGESTED QUANTITY AND REASON-TEXT WORK AREA (R3/R3A/R3B)  *
015930*****************************************************************
015940
015950 01  WS-RESTOCK-CALC-WORK.
015960     05  WS-TARGET-LEVEL         PIC 9(9)   VALUE ZEROES.
015970     05  WS-FOURTEEN-DAY-DEMAND  PIC S9(7)V9(4) VALUE ZEROES
015980                                            COMP-3.
015990     05  WS-DEMAND-COVER-TARGET  PIC 9(9)   VALUE ZEROES.
016000     05  WS-BASELINE-TARGET      PIC 9(9)   VALUE ZEROES.
016010     05  WS-SUGGESTED-QTY        PIC 9(9)   VALUE ZEROES.
016020     05  WS-REASON-LEN           PIC S9(3) COMP VALUE +0.
016030     05  WS-REASON-PIECE-LEN     PIC S9(3) COMP VALUE +0.
016040     05  WS-REASON-PIECE         PIC X(40)  VALUE SPACES.
016050     05  WS-REASON-TEXT          PIC X(120) VALUE SPACES.
016060     05  WS-OT-SWAP-AREA         PIC X(730) VALUE SPACES.
016065     05  FILLER                  PIC X(05)  VALUE SPACES.
016070
016080*****************************************************************
016100*    DATE-TO-NUMBER SCRATCH AREA - USED WHILE SCANNING PURCHASE *
016200*    DATES TO FIND THE EARLIEST/LATEST PURCHASE PER PRODUCT     *
016300*****************************************************************
016400
016500 01  WS-DATE-WORK.
016600     05  WS-DW-YEAR              PIC 9(4)  VALUE ZEROES.
016700     05  WS-DW-MONTH             PIC 9(2)  VALUE ZEROES.
016800     05  WS-DW-DAY               PIC 9(2)  VALUE ZEROES.
016850     05  FILLER                  PIC X(02) VALUE SPACES.
016900 01  WS-DATE-WORK-NUM REDEFINES WS-DATE-WORK.
017000     05  WS-DW-NUMERIC           PIC 9(8).
017100
017200*****************************************************************
017300*    IN-MEMORY PRODUCT TABLE (BUILT FROM PRODUCT-FILE)          *
017400*****************************************************************
017500
017600 01  WS-PRODUCT-TABLE.
017700     05  WS-PT-ENTRY             OCCURS 2000 TIMES.
017800         10  WS-PT-PRODUCT-ID    PIC 9(09).
017900         10  WS-PT-PRODUCT-NAME  PIC X(120).
018000         10  WS-PT-PRODUCT-SKU   PIC X(60).
018100         10  WS-PT-PRODUCT-CATEGORY PIC X(80).
018200         10  WS-PT-PRODUCT-VENDOR PIC X(120).
018300         10  WS-PT-WAREHOUSE-ID  PIC 9(09).
018400         10  WS-PT-REORDER-LEVEL PIC 9(09).
018500         10  WS-PT-CURRENT-STOCK PIC 9(09).
018600         10  WS-PT-MAX-STOCK-LEVEL PIC 9(09).
018700         10  WS-PT-AUTO-RESTOCK-FLAG PIC X(01).
018800             88  WS-PT-AUTO-RESTOCK-ON   VALUE 'Y'.
018900         10  WS-PT-UNIT-PRICE    PIC S9(10)V99 COMP-3.
018950         10  FILLER              PIC X(05).
019000
019100 01  WS-PT-PRICE-CHECK REDEFINES WS-PRODUCT-TABLE.
019200     05  WS-PTPC-ENTRY           OCCURS 2000 TIMES.
019300         10  FILLER              PIC X(426).
019400         10  WS-PTPC-UNIT-PRICE  PIC S9(10)V99 COMP-3.
019500
019600*****************************************************************
019700*    IN-MEMORY WAREHOUSE TABLE (BUILT FROM WAREHOUSE-FILE)      *
019800*****************************************************************
019900
020000 01  WS-WAREHOUSE-TABLE.
020100     05  WS-WT-ENTRY             OCCURS 200 TIMES.
020200         10  WS-WT-WAREHOUSE-ID  PIC 9(09).
020300         10  WS-WT-WAREHOUSE-NAME PIC X(120).
020350         10  FILLER              PIC X(05).
020400
020500*****************************************************************
020600*    IN-MEMORY DEMAND AGGREGATE TABLE (BUILT FROM PURCHASE-FILE)*
020700*****************************************************************
020800
020900 01  WS-DEMAND-TABLE.
021000     05  WS-DT-ENTRY             OCCURS 2000 TIMES.
021100         10  WS-DT-PRODUCT-ID    PIC 9(09).
021200         10  WS-DT-TOTAL-QUANTITY PIC 9(09).
021300         10  WS-DT-EARLIEST-NUM  PIC 9(08).
021400         10  WS-DT-LATEST-NUM    PIC 9(08).
021500         10  WS-DT-EARLIEST-DATE.
021600             15  WS-DT-ED-YEAR   PIC 9(04).
021700             15  WS-DT-ED-MONTH  PIC 9(02).
021800             15  WS-DT-ED-DAY    PIC 9(02).
021900         10  WS-DT-LATEST-DATE.
022000             15  WS-DT-LD-YEAR   PIC 9(04).
022100             15  WS-DT-LD-MONTH  PIC 9(02).
022200             15  WS-DT-LD-DAY    PIC 9(02).
022250         10  FILLER              PIC X(05).
022300
022400 01  WS-DEMAND-KEY-VIEW REDEFINES WS-DEMAND-TABLE.
022500     05  WS-DKV-ENTRY            OCCURS 2000 TIMES.
022600         10  WS-DKV-PRODUCT-ID   PIC 9(09).
022700         10  FILLER              PIC X(29).
022800
022900*****************************************************************
023000*    OUTPUT RECOMMENDATION TABLE - SORTED BEFORE IT IS WRITTEN  *
023100*****************************************************************
023200
023300 01  WS-OUTPUT-TABLE.
023400     05  WS-OT-ENTRY             OCCURS 2000 TIMES.
023500         10  WS-OT-RECORD        PIC X(712).
023600         10  WS-OT-DAYS-STOCKOUT PIC S9(05)V99 COMP-3.
023700         10  WS-OT-SUGGESTED-QTY PIC 9(09).
023750         10  FILLER              PIC X(05).
023800
024000*****************************************************************
024100*    RESTOCK RECOMMENDATIONS REPORT LAYOUT (REPORT SECTION 7)   *
024200*****************************************************************
024300
024400 01  WS-RPT-TITLE.
024500     05  FILLER             PIC X     VALUE '1'.
024600     05  FILLER             PIC X(34) VALUE SPACES.
024700     05  FILLER             PIC X(30) VALUE
024800         'RESTOCK RECOMMENDATIONS       '.
024900     05  FILLER             PIC X(68) VALUE SPACES.
025000
025100 01  WS-RPT-HEADING.
025200     05  FILLER             PIC X     VALUE '-'.
025300     05  FILLER             PIC X(1)  VALUE SPACES.
025400     05  FILLER             PIC X(20) VALUE 'PRODUCT NAME       '.
025500     05  FILLER             PIC X(14) VALUE 'SKU           '.
025600     05  FILLER             PIC X(12) VALUE 'WAREHOUSE   '.
025700     05  FILLER             PIC X(8)  VALUE 'ON HAND '.
025800     05  FILLER             PIC X(8)  VALUE 'REORDER '.
025900     05  FILLER             PIC X(9)  VALUE 'DLY DMD  '.
026000     05  FILLER             PIC X(8)  VALUE 'DYS OUT '.
026100     05  FILLER             PIC X(8)  VALUE 'SUG QTY '.
026200     05  FILLER             PIC X(45) VALUE 'REASON'.
026300
026400 01  WS-RPT-DETAIL.
026500     05  WS-RD-CC           PIC X     VALUE ' '.
026600     05  FILLER             PIC X(1)  VALUE SPACES.
026700     05  WS-RD-NAME         PIC X(20).
026800     05  WS-RD-SKU          PIC X(14).
026900     05  WS-RD-WAREHOUSE    PIC X(12).
027000     05  WS-RD-STOCK        PIC ZZZ,ZZ9.
027100     05  FILLER             PIC X     VALUE SPACES.
027200     05  WS-RD-REORDER      PIC ZZZ,ZZ9.
027300     05  FILLER             PIC X     VALUE SPACES.
027400     05  WS-RD-DAILY-DEMAND PIC ZZZ9.99.
027500     05  WS-RD-DAYS-OUT     PIC ZZZ9.99.
027600     05  WS-RD-SUG-QTY      PIC ZZZ,ZZ9.
027700     05  FILLER             PIC X     VALUE SPACES.
027800     05  WS-RD-REASON       PIC X(45).
027900
028000*****************************************************************
028100*    SSX041 PARAMETER PASS AREA                                 *
028200*****************************************************************
028300
028400 01  SSX041-PARMS.
028500     03  SSX041-SPAN-DAYS        PIC 9(5)   VALUE ZEROES.
028600     03  SSX041-EARLY-DATE.
028700         05  SSX041-ED-YEAR      PIC 9(4)   VALUE ZEROES.
028800         05  SSX041-ED-MONTH     PIC 99     VALUE ZEROES.
028900         05  SSX041-ED-DAY       PIC 99     VALUE ZEROES.
029000     03  SSX041-LATE-DATE.
029100         05  SSX041-LD-YEAR      PIC 9(4)   VALUE ZEROES.
029200         05  SSX041-LD-MONTH     PIC 99     VALUE ZEROES.
029300         05  SSX041-LD-DAY       PIC 99     VALUE ZEROES.
029400     03  SSX041-TOTAL-QTY-GRP.
029500         05  SSX041-TOTAL-QTY    PIC 9(9)   VALUE ZEROES COMP-3.
029600     03  SSX041-DAILY-DEMAND     PIC S9(7)V9(4) VALUE ZEROES
029700                                            COMP-3.
029800     03  SSX041-CURRENT-STOCK    PIC 9(9)   VALUE ZEROES.
029900     03  SSX041-DAYS-TO-STOCKOUT PIC S9(5)V99 VALUE ZEROES
030000                                            COMP-3.
030100
030200*****************************************************************
030300*    FIXED CONSTANTS AND GENERAL ERROR WORK AREA                *
030400*****************************************************************
030500
030600     COPY SSXCONS.
030700     COPY SSXERRW.
030800
030900*****************************************************************
031000*    P R O C E D U R E    D I V I S I O N                       *
031100*****************************************************************
031200
031300 PROCEDURE DIVISION.
031400
031500*****************************************************************
031600*                                                               *
031700*    PARAGRAPH:  P00000-MAINLINE                                *
031800*                                                               *
031900*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
032000*                                                               *
032100*    CALLED BY:  NONE                                           *
032200*                                                               *
032300*****************************************************************
032400
032500 P00000-MAINLINE.
032600
032700     OPEN INPUT  PRODUCT-FILE
032800               WAREHOUSE-FILE
032900               PURCHASE-FILE
033000          OUTPUT RESTOCK-RECOMMEND-OUT
033100                 RESTOCK-RPT-OUT.
033200
033300     MOVE ZEROES              TO WS-PROD-MAX WS-WARH-MAX
033400                                WS-DMD-MAX WS-OUT-MAX WS-LINE-CNT.
033500     MOVE '-'                 TO WS-RD-CC.
033600
033700     WRITE RESTOCK-RPT-OUT-REC FROM WS-RPT-TITLE.
033800     WRITE RESTOCK-RPT-OUT-REC FROM WS-RPT-HEADING.
033900
034000     PERFORM P01000-LOAD-WAREHOUSE-TABLE THRU P01000-EXIT
034100         UNTIL WAREHOUSE-END.
034200
034300     PERFORM P02000-LOAD-PRODUCT-TABLE THRU P02000-EXIT
034400         UNTIL PRODUCT-END.
034500
034600     PERFORM P03000-BUILD-DEMAND-TABLE THRU P03000-EXIT
034700         UNTIL PURCHASE-END.
034800
034900     PERFORM P10000-BUILD-RECOMMENDATION THRU P10000-EXIT
035000         VARYING WS-PROD-SUB FROM 1 BY 1
035100         UNTIL WS-PROD-SUB > WS-PROD-MAX.
035200
035300     PERFORM P20000-SORT-OUTPUT-TABLE THRU P20000-EXIT.
035400
035500     PERFORM P30000-WRITE-ONE-OUTPUT THRU P30000-EXIT
035600         VARYING WS-OUT-SUB1 FROM 1 BY 1
035700         UNTIL WS-OUT-SUB1 > WS-OUT-MAX.
035800
035900     CLOSE PRODUCT-FILE
036000           WAREHOUSE-FILE
036100           PURCHASE-FILE
036200           RESTOCK-RECOMMEND-OUT
036300           RESTOCK-RPT-OUT.
036400
036500     GOBACK.
036600
036700 P00000-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100*                                                               *
037200*    PARAGRAPH:  P01000-LOAD-WAREHOUSE-TABLE                    *
037300*                                                               *
037400*    FUNCTION :  READ WAREHOUSE-FILE INTO WS-WAREHOUSE-TABLE.   *
037500*                                                               *
037600*    CALLED BY:  P00000-MAINLINE                                *
037700*                                                               *
037800*****************************************************************
037900
038000 P01000-LOAD-WAREHOUSE-TABLE.
038100
038200     READ WAREHOUSE-FILE
038300         AT END
038400             MOVE '10' TO WS-WAREHOUSE-STATUS
038500             GO TO P01000-EXIT.
038600
038700     ADD +1                   TO WS-WARH-MAX.
038800     MOVE WS-WARH-MAX         TO WS-WARH-SUB.
038900     MOVE WAREHOUSE-ID OF WAREHOUSE-RECORD
038950         TO WS-WT-WAREHOUSE-ID (WS-WARH-SUB).
039000     MOVE WAREHOUSE-NAME    TO WS-WT-WAREHOUSE-NAME (WS-WARH-SUB).
039100
039200 P01000-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*                                                               *
039700*    PARAGRAPH:  P02000-LOAD-PRODUCT-TABLE                      *
039800*                                                               *
039900*    FUNCTION :  READ PRODUCT-FILE INTO WS-PRODUCT-TABLE.       *
040000*                                                               *
040100*    CALLED BY:  P00000-MAINLINE                                *
040200*                                                               *
040300*****************************************************************
040400
040500 P02000-LOAD-PRODUCT-TABLE.
040600
040700     READ PRODUCT-FILE
040800         AT END
040900             MOVE '10' TO WS-PRODUCT-STATUS
041000             GO TO P02000-EXIT.
041100
041200     ADD +1                   TO WS-PROD-MAX.
041300     MOVE WS-PROD-MAX         TO WS-PROD-SUB.
041400     MOVE PRODUCT-ID          TO WS-PT-PRODUCT-ID (WS-PROD-SUB).
041500     MOVE PRODUCT-NAME        TO WS-PT-PRODUCT-NAME (WS-PROD-SUB).
041600     MOVE PRODUCT-SKU         TO WS-PT-PRODUCT-SKU (WS-PROD-SUB).
041700     MOVE PRODUCT-CATEGORY
041705         TO WS-PT-PRODUCT-CATEGORY (WS-PROD-SUB).
041800     MOVE PRODUCT-VENDOR    TO WS-PT-PRODUCT-VENDOR (WS-PROD-SUB).
041900     MOVE WAREHOUSE-ID OF PRODUCT-RECORD
041950         TO WS-PT-WAREHOUSE-ID (WS-PROD-SUB).
042000     MOVE REORDER-LEVEL      TO WS-PT-REORDER-LEVEL (WS-PROD-SUB).
042100     MOVE CURRENT-STOCK      TO WS-PT-CURRENT-STOCK (WS-PROD-SUB).
042200     MOVE MAX-STOCK-LEVEL  TO WS-PT-MAX-STOCK-LEVEL (WS-PROD-SUB).
042300     MOVE AUTO-RESTOCK-FLAG
042305         TO WS-PT-AUTO-RESTOCK-FLAG (WS-PROD-SUB).
042400     MOVE UNIT-PRICE          TO WS-PT-UNIT-PRICE (WS-PROD-SUB).
042500
042600 P02000-EXIT.
042700     EXIT.
042800
042900*****************************************************************
043000*                                                               *
043100*    PARAGRAPH:  P03000-BUILD-DEMAND-TABLE                      *
043200*                                                               *
043300*    FUNCTION :  READ ONE PURCHASE RECORD AND ROLL IT INTO THE  *
044000*                DEMAND AGGREGATE ENTRY FOR ITS PRODUCT.         *
044100*                                                               *
044200*    CALLED BY:  P00000-MAINLINE                                *
044300*                                                               *
044400*****************************************************************
044500
044600 P03000-BUILD-DEMAND-TABLE.
044700
044800     READ PURCHASE-FILE
044900         AT END
045000             MOVE '10' TO WS-PURCHASE-STATUS
045100             GO TO P03000-EXIT.
045200
045300     MOVE 'N'                 TO WS-FOUND-SW.
045400     PERFORM P03100-FIND-DEMAND-ENTRY THRU P03100-EXIT
045500         VARYING WS-DMD-SUB FROM 1 BY 1
045600         UNTIL WS-DMD-SUB > WS-DMD-MAX
045700             OR ENTRY-WAS-FOUND.
045800
045900     IF ENTRY-NOT-FOUND
046000         ADD +1               TO WS-DMD-MAX
046100         MOVE WS-DMD-MAX      TO WS-DMD-SUB
046200         MOVE PURCHASE-PRODUCT-ID TO WS-DT-PRODUCT-ID (WS-DMD-SUB)
046300         MOVE ZEROES          TO WS-DT-TOTAL-QUANTITY (WS-DMD-SUB)
046400         MOVE 99999999        TO WS-DT-EARLIEST-NUM (WS-DMD-SUB)
046500         MOVE ZEROES          TO WS-DT-LATEST-NUM (WS-DMD-SUB)
046600     END-IF.
046700
046800     ADD PURCHASE-QUANTITY   TO WS-DT-TOTAL-QUANTITY (WS-DMD-SUB).
046900
047000     MOVE PA-DATE-YYYY        TO WS-DW-YEAR.
047100     MOVE PA-DATE-MM          TO WS-DW-MONTH.
047200     MOVE PA-DATE-DD          TO WS-DW-DAY.
047300
047400     IF WS-DW-NUMERIC < WS-DT-EARLIEST-NUM (WS-DMD-SUB)
047500         MOVE WS-DW-NUMERIC   TO WS-DT-EARLIEST-NUM (WS-DMD-SUB)
047600         MOVE WS-DW-YEAR      TO WS-DT-ED-YEAR (WS-DMD-SUB)
047700         MOVE WS-DW-MONTH     TO WS-DT-ED-MONTH (WS-DMD-SUB)
047800         MOVE WS-DW-DAY       TO WS-DT-ED-DAY (WS-DMD-SUB)
047900     END-IF.
048000
048100     IF WS-DW-NUMERIC > WS-DT-LATEST-NUM (WS-DMD-SUB)
048200         MOVE WS-DW-NUMERIC   TO WS-DT-LATEST-NUM (WS-DMD-SUB)
048300         MOVE WS-DW-YEAR      TO WS-DT-LD-YEAR (WS-DMD-SUB)
048400         MOVE WS-DW-MONTH     TO WS-DT-LD-MONTH (WS-DMD-SUB)
048500         MOVE WS-DW-DAY       TO WS-DT-LD-DAY (WS-DMD-SUB)
048600     END-IF.
048700
048800 P03000-EXIT.
048900     EXIT.
049000
049100 P03100-FIND-DEMAND-ENTRY.
049200
049300     IF WS-DT-PRODUCT-ID (WS-DMD-SUB) = PURCHASE-PRODUCT-ID
049400         MOVE 'Y'             TO WS-FOUND-SW
049500     END-IF.
049600
049700 P03100-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100*                                                               *
050200*    PARAGRAPH:  P10000-BUILD-RECOMMENDATION                    *
050300*                                                               *
050400*    FUNCTION :  R1-R3 - FOR ONE PRODUCT, LOOK UP ITS DEMAND    *
050500*                AGGREGATE, CALL SSX041, COMPUTE THE SUGGESTED  *
050600*                REORDER QUANTITY, GATE IT, AND IF GATED ADD IT *
050700*                TO THE OUTPUT TABLE.                           *
050800*                                                               *
050900*    CALLED BY:  P00000-MAINLINE                                *
051000*                                                               *
051100*****************************************************************
051200
051300 P10000-BUILD-RECOMMENDATION.
051400
051450*    NO-HISTORY DEFAULT -- SAME DUMMY DATE ON BOTH ENDS SO THE
051460*    SPAN COMES OUT ZERO AND FLOORS TO THE FORECAST WINDOW, AND
051470*    SSX041 NEVER SEES A ZERO MONTH WHEN IT BUILDS JULIAN DATES.
051500     MOVE ZEROES              TO SSX041-TOTAL-QTY.
051510     MOVE 1901                TO SSX041-ED-YEAR SSX041-LD-YEAR.
051520     MOVE 01                  TO SSX041-ED-MONTH SSX041-LD-MONTH.
051530     MOVE 01                  TO SSX041-ED-DAY SSX041-LD-DAY.
051900
052000     MOVE 'N'                 TO WS-FOUND-SW.
052100     PERFORM P10100-FIND-DEMAND-FOR-PRODUCT THRU P10100-EXIT
052200         VARYING WS-DMD-SUB FROM 1 BY 1
052300         UNTIL WS-DMD-SUB > WS-DMD-MAX
052400             OR ENTRY-WAS-FOUND.
052500
052600     IF ENTRY-WAS-FOUND
052700        MOVE WS-DT-TOTAL-QUANTITY (WS-DMD-SUB) TO SSX041-TOTAL-QTY
052800         MOVE WS-DT-ED-YEAR (WS-DMD-SUB)  TO SSX041-ED-YEAR
052900         MOVE WS-DT-ED-MONTH (WS-DMD-SUB) TO SSX041-ED-MONTH
053000         MOVE WS-DT-ED-DAY (WS-DMD-SUB)   TO SSX041-ED-DAY
053100         MOVE WS-DT-LD-YEAR (WS-DMD-SUB)  TO SSX041-LD-YEAR
053200         MOVE WS-DT-LD-MONTH (WS-DMD-SUB) TO SSX041-LD-MONTH
053300         MOVE WS-DT-LD-DAY (WS-DMD-SUB)   TO SSX041-LD-DAY
053400     END-IF.
053500
053600     MOVE WS-PT-CURRENT-STOCK (WS-PROD-SUB)
053605         TO SSX041-CURRENT-STOCK.
053700
053800     CALL 'SSX041'            USING SSX041-PARMS.
053900
054000     PERFORM P11000-SUGGEST-QUANTITY THRU P11000-EXIT.
054100
054200     PERFORM P12000-GATE-AND-REASON THRU P12000-EXIT.
054300
054400     IF PRODUCT-IS-GATED
054500         PERFORM P13000-ADD-TO-OUTPUT THRU P13000-EXIT
054600     END-IF.
054700
054800 P10000-EXIT.
054900     EXIT.
055000
055100 P10100-FIND-DEMAND-FOR-PRODUCT.
055200
055300     IF WS-DT-PRODUCT-ID (WS-DMD-SUB)
055305         = WS-PT-PRODUCT-ID (WS-PROD-SUB)
055400         MOVE 'Y'             TO WS-FOUND-SW
055500     END-IF.
055600
055700 P10100-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100*                                                               *
056200*    PARAGRAPH:  P11000-SUGGEST-QUANTITY                        *
056300*                                                               *
056400*    FUNCTION :  R3/R3A - RESOLVE THE TARGET STOCK LEVEL, COVER *
056500*                14 DAYS OF PROJECTED DEMAND, AND DERIVE THE    *
056600*                SUGGESTED REORDER QUANTITY.                     *
056700*                                                               *
056800*    CALLED BY:  P10000-BUILD-RECOMMENDATION                    *
056900*                                                               *
057000*****************************************************************
057100
057200 P11000-SUGGEST-QUANTITY.
057300
057400     IF WS-PT-MAX-STOCK-LEVEL (WS-PROD-SUB) > 0
057500       MOVE WS-PT-MAX-STOCK-LEVEL (WS-PROD-SUB) TO WS-TARGET-LEVEL
057600     ELSE
057700     IF WS-PT-REORDER-LEVEL (WS-PROD-SUB) > 0
057800         COMPUTE WS-TARGET-LEVEL =
057900             WS-PT-REORDER-LEVEL (WS-PROD-SUB) * 2
058000     ELSE
058100         MOVE 50              TO WS-TARGET-LEVEL
058200     END-IF
058300     END-IF.
058400
058500     COMPUTE WS-FOURTEEN-DAY-DEMAND ROUNDED =
058600         SSX041-DAILY-DEMAND * 14.
058700
058800     DIVIDE WS-FOURTEEN-DAY-DEMAND BY 1
058900         GIVING WS-CEIL-INT REMAINDER WS-CEIL-REM.
059000     IF WS-CEIL-REM > 0
059100         ADD +1               TO WS-CEIL-INT
059200     END-IF.
059300     MOVE WS-CEIL-INT         TO WS-DEMAND-COVER-TARGET.
059400
059500     COMPUTE WS-BASELINE-TARGET =
059600       WS-PT-REORDER-LEVEL (WS-PROD-SUB) + WS-DEMAND-COVER-TARGET.
059700     IF WS-TARGET-LEVEL > WS-BASELINE-TARGET
059800         MOVE WS-TARGET-LEVEL TO WS-BASELINE-TARGET
059900     END-IF.
060000
060100     IF WS-BASELINE-TARGET > WS-PT-CURRENT-STOCK (WS-PROD-SUB)
060200         COMPUTE WS-SUGGESTED-QTY =
060300            WS-BASELINE-TARGET - WS-PT-CURRENT-STOCK (WS-PROD-SUB)
060400     ELSE
060500         MOVE ZEROES          TO WS-SUGGESTED-QTY
060600     END-IF.
060700
060800 P11000-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200*                                                               *
061300*    PARAGRAPH:  P12000-GATE-AND-REASON                         *
061400*                                                               *
061500*    FUNCTION :  R3B - DECIDE WHETHER THE PRODUCT QUALIFIES FOR *
061600*                THE RESTOCK REPORT AND BUILD THE COMMA-JOINED  *
061700*                REASON TEXT FOR THE PRODUCTS THAT DO.          *
061800*                                                               *
061900*    CALLED BY:  P10000-BUILD-RECOMMENDATION                    *
062000*                                                               *
062100*****************************************************************
062200
062300 P12000-GATE-AND-REASON.
062400
062500     MOVE 'N'                 TO WS-GATE-SW.
062600     MOVE SPACES              TO WS-REASON-TEXT.
062700     MOVE 0                   TO WS-REASON-LEN.
062800
062900     IF WS-SUGGESTED-QTY = 0
063000         GO TO P12000-EXIT
063100     END-IF.
063200
063300     IF WS-PT-CURRENT-STOCK (WS-PROD-SUB)
063400             NOT > WS-PT-REORDER-LEVEL (WS-PROD-SUB)
063500         MOVE 'Y'             TO WS-GATE-SW
063550         MOVE 'Below reorder level' TO WS-REASON-PIECE
063560         MOVE 20              TO WS-REASON-PIECE-LEN
063600         PERFORM P12100-APPEND-REASON THRU P12100-EXIT
063700     END-IF.
063800
063900     IF SSX041-DAYS-TO-STOCKOUT NOT > 7
064000         MOVE 'Y'             TO WS-GATE-SW
064100        MOVE 'Projected stockout within a week' TO WS-REASON-PIECE
064150         MOVE 33              TO WS-REASON-PIECE-LEN
064200         PERFORM P12100-APPEND-REASON THRU P12100-EXIT
064300     END-IF.
064400
064500     IF WS-PT-AUTO-RESTOCK-ON (WS-PROD-SUB)
064600         MOVE 'Y'             TO WS-GATE-SW
064700         MOVE 'Auto-restock enabled' TO WS-REASON-PIECE
064750         MOVE 21              TO WS-REASON-PIECE-LEN
064800         PERFORM P12100-APPEND-REASON THRU P12100-EXIT
064900     END-IF.
065000
065100 P12000-EXIT.
065200     EXIT.
065300
065400 P12100-APPEND-REASON.
065500
065600     IF WS-REASON-LEN = 0
065650         MOVE WS-REASON-PIECE (1:WS-REASON-PIECE-LEN)
065660             TO WS-REASON-TEXT (1:WS-REASON-PIECE-LEN)
065670         MOVE WS-REASON-PIECE-LEN TO WS-REASON-LEN
065800     ELSE
065850         MOVE ', '        TO WS-REASON-TEXT (WS-REASON-LEN + 1:2)
065860         ADD 2            TO WS-REASON-LEN
065870         MOVE WS-REASON-PIECE (1:WS-REASON-PIECE-LEN)
065880         TO WS-REASON-TEXT (WS-REASON-LEN + 1:WS-REASON-PIECE-LEN)
065890         ADD WS-REASON-PIECE-LEN TO WS-REASON-LEN
066300     END-IF.
066900
067000 P12100-EXIT.
067100     EXIT.
068000
068100*****************************************************************
068200*                                                               *
068300*    PARAGRAPH:  P13000-ADD-TO-OUTPUT                           *
068400*                                                               *
068500*    FUNCTION :  BUILD ONE RESTOCK-RECOMMENDATION-RECORD AND    *
068600*                ADD IT TO THE OUTPUT TABLE FOR LATER SORTING.  *
068700*                                                               *
068800*    CALLED BY:  P10000-BUILD-RECOMMENDATION                    *
068900*                                                               *
069000*****************************************************************
069100
069200 P13000-ADD-TO-OUTPUT.
069300
069350     MOVE SPACES              TO RESTOCK-RECOMMENDATION-RECORD.
069400     MOVE WS-PT-PRODUCT-ID (WS-PROD-SUB) TO RR-PRODUCT-ID.
069500     MOVE WS-PT-PRODUCT-NAME (WS-PROD-SUB) TO RR-PRODUCT-NAME.
069600     MOVE WS-PT-PRODUCT-SKU (WS-PROD-SUB) TO RR-PRODUCT-SKU.
069700     MOVE WS-PT-PRODUCT-CATEGORY (WS-PROD-SUB)
069705         TO RR-PRODUCT-CATEGORY.
069800     MOVE WS-PT-PRODUCT-VENDOR (WS-PROD-SUB) TO RR-PRODUCT-VENDOR.
069900     MOVE WS-PT-WAREHOUSE-ID (WS-PROD-SUB) TO RR-WAREHOUSE-ID.
070000
071000     MOVE 'N'                 TO WS-FOUND-SW.
072000     PERFORM P13100-FIND-WAREHOUSE THRU P13100-EXIT
073000         VARYING WS-WARH-SUB FROM 1 BY 1
074000         UNTIL WS-WARH-SUB > WS-WARH-MAX
075000             OR ENTRY-WAS-FOUND.
076000
077000     IF ENTRY-WAS-FOUND
078000      MOVE WS-WT-WAREHOUSE-NAME (WS-WARH-SUB) TO RR-WAREHOUSE-NAME
079000     ELSE
080000         MOVE SPACES          TO RR-WAREHOUSE-NAME
081000     END-IF.
082000
083000     MOVE WS-PT-CURRENT-STOCK (WS-PROD-SUB) TO RR-CURRENT-STOCK.
084000     MOVE WS-PT-REORDER-LEVEL (WS-PROD-SUB) TO RR-REORDER-LEVEL.
085000     MOVE WS-PT-MAX-STOCK-LEVEL (WS-PROD-SUB)
085005         TO RR-MAX-STOCK-LEVEL.
086000     MOVE WS-PT-AUTO-RESTOCK-FLAG (WS-PROD-SUB)
086005         TO RR-AUTO-RESTOCK-FLAG.
087000     MOVE WS-PT-UNIT-PRICE (WS-PROD-SUB) TO RR-UNIT-PRICE.
088000     MOVE SSX041-DAILY-DEMAND TO RR-DAILY-DEMAND.
089000     MOVE SSX041-DAYS-TO-STOCKOUT TO RR-DAYS-UNTIL-STOCKOUT.
090000     MOVE WS-SUGGESTED-QTY    TO RR-SUGGESTED-QTY.
091000     MOVE WS-REASON-TEXT      TO RR-REASON.
093000
094000     ADD +1                   TO WS-OUT-MAX.
095000     MOVE WS-OUT-MAX          TO WS-OUT-SUB1.
096000     MOVE RESTOCK-RECOMMENDATION-RECORD
096005         TO WS-OT-RECORD (WS-OUT-SUB1).
097000     MOVE SSX041-DAYS-TO-STOCKOUT
097005         TO WS-OT-DAYS-STOCKOUT (WS-OUT-SUB1).
098000     MOVE WS-SUGGESTED-QTY   TO WS-OT-SUGGESTED-QTY (WS-OUT-SUB1).
099000
100000 P13000-EXIT.
101000     EXIT.
102000
103000 P13100-FIND-WAREHOUSE.
104000
105000     IF WS-WT-WAREHOUSE-ID (WS-WARH-SUB)
105005         = WS-PT-WAREHOUSE-ID (WS-PROD-SUB)
106000         MOVE 'Y'             TO WS-FOUND-SW
107000     END-IF.
108000
109000 P13100-EXIT.
110000     EXIT.
111000
112000*****************************************************************
113000*                                                               *
114000*    PARAGRAPH:  P20000-SORT-OUTPUT-TABLE                       *
115000*                                                               *
116000*    FUNCTION :  BUBBLE-SORT THE OUTPUT TABLE ASCENDING BY DAYS *
117000*                UNTIL STOCKOUT, THEN DESCENDING BY SUGGESTED   *
118000*                QUANTITY WITHIN TIED DAYS UNTIL STOCKOUT.       *
119000*                                                               *
120000*    CALLED BY:  P00000-MAINLINE                                *
121000*                                                               *
122000*****************************************************************
123000
124000 P20000-SORT-OUTPUT-TABLE.
125000
126000     MOVE 'Y'                 TO WS-SWAP-MADE-SW.
127000
128000     PERFORM P20100-ONE-SORT-PASS THRU P20100-EXIT
129000         UNTIL NO-SWAP-WAS-MADE.
130000
131000 P20000-EXIT.
132000     EXIT.
133000
134000 P20100-ONE-SORT-PASS.
135000
136000     MOVE 'N'                 TO WS-SWAP-MADE-SW.
137000
138000     PERFORM P20200-COMPARE-ADJACENT THRU P20200-EXIT
139000         VARYING WS-OUT-SUB1 FROM 1 BY 1
140000         UNTIL WS-OUT-SUB1 > WS-OUT-MAX - 1.
141000
142000 P20100-EXIT.
143000     EXIT.
144000
145000 P20200-COMPARE-ADJACENT.
146000
147000     COMPUTE WS-OUT-SUB2 = WS-OUT-SUB1 + 1.
148000
149000     IF WS-OT-DAYS-STOCKOUT (WS-OUT-SUB1) >
150000             WS-OT-DAYS-STOCKOUT (WS-OUT-SUB2)
151000         PERFORM P20300-SWAP-ENTRIES THRU P20300-EXIT
152000     ELSE
153000     IF WS-OT-DAYS-STOCKOUT (WS-OUT-SUB1) =
154000             WS-OT-DAYS-STOCKOUT (WS-OUT-SUB2)
155000         AND WS-OT-SUGGESTED-QTY (WS-OUT-SUB1) <
156000             WS-OT-SUGGESTED-QTY (WS-OUT-SUB2)
157000         PERFORM P20300-SWAP-ENTRIES THRU P20300-EXIT
158000     END-IF
159000     END-IF.
160000
161000 P20200-EXIT.
162000     EXIT.
163000
164000 P20300-SWAP-ENTRIES.
165000
166000     MOVE WS-OT-ENTRY (WS-OUT-SUB1) TO WS-OT-SWAP-AREA.
167000     MOVE WS-OT-ENTRY (WS-OUT-SUB2) TO WS-OT-ENTRY (WS-OUT-SUB1).
168000     MOVE WS-OT-SWAP-AREA     TO WS-OT-ENTRY (WS-OUT-SUB2).
169000     MOVE 'Y'                 TO WS-SWAP-MADE-SW.
170000
171000 P20300-EXIT.
172000     EXIT.
173000
174000*****************************************************************
175000*                                                               *
176000*    PARAGRAPH:  P30000-WRITE-ONE-OUTPUT                        *
177000*                                                               *
178000*    FUNCTION :  WRITE ONE SORTED RECOMMENDATION TO THE OUTPUT  *
179000*                FILE AND PRINT ITS REPORT LINE.                *
180000*                                                               *
181000*    CALLED BY:  P00000-MAINLINE                                *
182000*                                                               *
183000*****************************************************************
184000
185000 P30000-WRITE-ONE-OUTPUT.
186000
187000     MOVE WS-OT-RECORD (WS-OUT-SUB1)
187005         TO RESTOCK-RECOMMENDATION-RECORD.
188000     WRITE RESTOCK-RECOMMENDATION-RECORD.
189000
190000     MOVE RR-PRODUCT-NAME (1:20) TO WS-RD-NAME.
191000     MOVE RR-PRODUCT-SKU (1:14) TO WS-RD-SKU.
192000     MOVE RR-WAREHOUSE-NAME (1:12) TO WS-RD-WAREHOUSE.
193000     MOVE RR-CURRENT-STOCK    TO WS-RD-STOCK.
194000     MOVE RR-REORDER-LEVEL    TO WS-RD-REORDER.
195000     MOVE RR-DAILY-DEMAND     TO WS-RD-DAILY-DEMAND.
196000     MOVE RR-DAYS-UNTIL-STOCKOUT TO WS-RD-DAYS-OUT.
197000     MOVE RR-SUGGESTED-QTY    TO WS-RD-SUG-QTY.
198000     MOVE RR-REASON (1:45)    TO WS-RD-REASON.
199000
200000     WRITE RESTOCK-RPT-OUT-REC FROM WS-RPT-DETAIL.
201000     ADD +1                   TO WS-LINE-CNT.
202000     MOVE ' '                 TO WS-RD-CC.
203000     IF WS-LINE-CNT > +55
204000         MOVE ZEROES          TO WS-LINE-CNT
205000         WRITE RESTOCK-RPT-OUT-REC FROM WS-RPT-TITLE
206000         WRITE RESTOCK-RPT-OUT-REC FROM WS-RPT-HEADING
207000         MOVE '-'             TO WS-RD-CC
208000     END-IF.
209000
210000 P30000-EXIT.
211000     EXIT.
